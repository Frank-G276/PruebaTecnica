000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    PGMCLIMA.
000120 AUTHOR.        J. RAMIREZ V.
000130 INSTALLATION.  BANCO COOPERATIVO - DEPTO. SISTEMAS.
000140 DATE-WRITTEN.  1989-04-10.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO
000170                 DE SISTEMAS. PROHIBIDA SU REPRODUCCION.
000180
000190***********************************************************************
000200*    P G M C L I M A                                             *
000210*    ================                                            *
000220*    MANTENIMIENTO DEL MAESTRO DE CLIENTES.                      *
000230*    - CARGA EN MEMORIA EL MAESTRO DE PRODUCTOS VIGENTE PARA      *
000240*      VALIDAR, EN LAS BAJAS, QUE EL CLIENTE NO TENGA CUENTAS     *
000250*      A SU NOMBRE.                                               *
000260*    - CARGA EN MEMORIA EL MAESTRO DE CLIENTES DE LA CORRIDA      *
000270*      ANTERIOR PARA SOPORTAR ALTAS, CAMBIOS Y BAJAS CONTRA LOS   *
000280*      CLIENTES YA EXISTENTES.                                    *
000290*    - LEE EL ARCHIVO DE SOLICITUDES DE CLIENTES (WKSOLCLI) EN    *
000300*      SECUENCIA DE LLEGADA. CADA SOLICITUD TRAE UN CODIGO DE     *
000310*      ACCION: A=ALTA, C=CAMBIO, B=BAJA.                          *
000320*    - EN LAS ALTAS VALIDA TIPO Y NUMERO DE IDENTIFICACION,       *
000330*      NOMBRES, APELLIDO, CORREO Y FECHA DE NACIMIENTO (MAYORIA   *
000340*      DE EDAD), Y RECHAZA IDENTIFICACIONES DUPLICADAS CONTRA LOS *
000350*      CLIENTES YA EXISTENTES O ACEPTADOS EN LA CORRIDA.          *
000360*    - EN LOS CAMBIOS SOLO PERMITE MODIFICAR NOMBRES, APELLIDO Y  *
000370*      CORREO DEL CLIENTE, Y SELLA LA FECHA DE MODIFICACION.      *
000380*    - EN LAS BAJAS RECHAZA LA ELIMINACION CUANDO EL CLIENTE      *
000390*      TIENE PRODUCTOS A SU NOMBRE EN EL MAESTRO DE PRODUCTOS.    *
000400*    - REGRABA EL MAESTRO DE CLIENTES COMPLETO, OMITIENDO LOS     *
000410*      CLIENTES DADOS DE BAJA EN LA CORRIDA.                      *
000420*    - TOTALIZA AL FINAL ALTAS, CAMBIOS, BAJAS Y RECHAZADOS.      *
000430***********************************************************************
000440* HISTORIAL DE CAMBIOS                                           *
000450* ---------- ----- ---------- ------------------------------------
000460* 1989-04-10 JRV   INICIAL    VERSION INICIAL DEL PROGRAMA.
000470* 1991-08-22 MTC   REQ-0123   SE AGREGA VALIDACION DE MAYORIA DE
000480*                             EDAD (18 ANIOS CUMPLIDOS) Y FORMATO
000490*                             DE CORREO ELECTRONICO.
000500* 1994-03-02 JRV   REQ-0165   SE AGREGA EL RECHAZO POR NUMERO DE
000510*                             IDENTIFICACION DUPLICADO CONTRA LA
000520*                             TABLA DE CLIENTES YA CARGADOS.
000530* 1996-02-14 JRV   REQ-0289   SE AGREGA EL SELLADO DE FECHA DE
000540*                             MODIFICACION EN CERO PARA ALTAS.
000550* 1999-01-15 LFQ   Y2K-0007   SE CAMBIA EL ACCEPT DE FECHA DE
000560*                             SISTEMA DE AAMMDD (6 POSICIONES) A
000570*                             AAAAMMDD (8 POSICIONES) PARA EVITAR
000580*                             EL PROBLEMA DEL CAMBIO DE SIGLO.
000590* 2004-09-03 JRV   REQ-0456   SE AMPLIA LA TABLA DE CLIENTES EN
000600*                             MEMORIA DE 2000 A 9999 POSICIONES.
000610* 2008-11-19 MTC   INC-0512   SE CORRIGE EL CALCULO DE EDAD CUANDO
000620*                             EL CUMPLEANOS CAE EL MISMO DIA DEL
000630*                             PROCESO (QUEDABA UN ANIO DE MENOS).
000640* 2009-11-02 JRV   REQ-0520   SE RETIRA EL CONMUTADOR UPSI-0 Y LA
000650*                             CLASE CLASE-ALFA DEL SPECIAL-NAMES,
000660*                             QUE QUEDARON SIN USO DESDE SIEMPRE.
000670* 2009-12-14 JRV   REQ-0522   SE REEMPLAZA EL ESQUEMA DE SOLO
000680*                             ALTAS POR MAESTRO ANTERIOR/NUEVO
000690*                             (DDCLIMA/DDCLIMO) CON SOPORTE DE
000700*                             ALTA, CAMBIO Y BAJA DE CLIENTES. LA
000710*                             BAJA SE VALIDA CONTRA EL MAESTRO DE
000720*                             PRODUCTOS (DDPRDMA) Y EL CAMBIO SE
000730*                             RESTRINGE A NOMBRES/APELLIDO/CORREO.
000740*                             LA SOLICITUD DE ENTRADA PASA A USAR
000750*                             EL LAYOUT WKSOLCLI EN LUGAR DE
000760*                             WKCLIENT.
000770* 2009-12-22 MTC   REQ-0529   SE AMPLIA LA DOCUMENTACION INTERNA
000780*                             DEL PROGRAMA (ENCABEZADOS DE PARRAFO
000790*                             Y COMENTARIOS DE LINEA) A PEDIDO DE
000800*                             LA REVISION DE CALIDAD DE CODIGO.
000810***********************************************************************
000820
000830*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000840 ENVIRONMENT DIVISION.
000850 CONFIGURATION SECTION.
000860*----------------------------------------------------------------
000870* C01 IDENTIFICA EL CANAL DE SALTO DE PAGINA DEL REPORTE DE
000880* CONTROL. ESTE PROGRAMA NO IMPRIME REPORTE PROPIO, PERO SE
000890* DECLARA IGUAL POR ESTANDAR DEL DEPARTAMENTO PARA TODO PROGRAMA
000900* BATCH DE MANTENIMIENTO DE MAESTROS.
000910*----------------------------------------------------------------
000920 SPECIAL-NAMES.
000930     C01 IS TOP-OF-FORM.
000940
000950 INPUT-OUTPUT SECTION.
000960 FILE-CONTROL.
000970*----  ARCHIVO DE SOLICITUDES DE CLIENTES (ALTA/CAMBIO/BAJA)  ----
000980     SELECT CLIENTES       ASSIGN TO DDENTRA
000990     FILE STATUS IS WS-FS-CLIENTES.
001000
001010*----  MAESTRO DE PRODUCTOS VIGENTE, SOLO PARA VALIDAR BAJAS  ----
001020     SELECT PRODUCTO-MAE-ENT ASSIGN TO DDPRDMA
001030     FILE STATUS IS WS-FS-PRDMA-E.
001040
001050*----  MAESTRO DE CLIENTES DE LA CORRIDA ANTERIOR (ENTRADA)  -----
001060     SELECT CLIENTE-MAE-ENT ASSIGN TO DDCLIMA
001070     FILE STATUS IS WS-FS-CLIMA-E.
001080
001090*----  MAESTRO DE CLIENTES ACTUALIZADO DE ESTA CORRIDA (SALIDA) --
001100     SELECT CLIENTE-MAE-SAL ASSIGN TO DDCLIMO
001110     FILE STATUS IS WS-FS-CLIMA-S.
001120
001130*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001140 DATA DIVISION.
001150 FILE SECTION.
001160
001170*----------------------------------------------------------------
001180* SOLICITUD DE MANTENIMIENTO DE CLIENTE (LAYOUT WKSOLCLI). CADA
001190* REGISTRO TRAE UN UNICO CODIGO DE ACCION (A/C/B) Y LOS DATOS DEL
001200* CLIENTE SEGUN CORRESPONDA A ESA ACCION.
001210*----------------------------------------------------------------
001220 FD  CLIENTES
001230     BLOCK CONTAINS 0 RECORDS
001240     RECORDING MODE IS F.
001250 01  REG-ENT-SOLCLI              PIC X(146).
001260
001270*----------------------------------------------------------------
001280* MAESTRO DE PRODUCTOS VIGENTE (LAYOUT WKPRODUC), GENERADO POR
001290* PGMPRDMA. SOLO SE LEE EL CAMPO DEL DUENO DE CADA PRODUCTO, PARA
001300* ARMAR LA TABLA DE VALIDACION DE BAJAS.
001310*----------------------------------------------------------------
001320 FD  PRODUCTO-MAE-ENT
001330     BLOCK CONTAINS 0 RECORDS
001340     RECORDING MODE IS F.
001350 01  REG-ENT-PRODUCTO            PIC X(73).
001360
001370*----------------------------------------------------------------
001380* MAESTRO DE CLIENTES DE LA CORRIDA ANTERIOR (LAYOUT WKCLIENT),
001390* USADO COMO PUNTO DE PARTIDA PARA LA TABLA EN MEMORIA.
001400*----------------------------------------------------------------
001410 FD  CLIENTE-MAE-ENT
001420     BLOCK CONTAINS 0 RECORDS
001430     RECORDING MODE IS F.
001440 01  REG-ENT-CLIMA               PIC X(182).
001450
001460*----------------------------------------------------------------
001470* MAESTRO DE CLIENTES ACTUALIZADO QUE DEJA ESTA CORRIDA, INSUMO
001480* DE LA PROXIMA CORRIDA DE PGMCLIMA Y DE LOS DEMAS PROGRAMAS QUE
001490* CONSULTAN DATOS DE CLIENTE.
001500*----------------------------------------------------------------
001510 FD  CLIENTE-MAE-SAL
001520     BLOCK CONTAINS 0 RECORDS
001530     RECORDING MODE IS F.
001540 01  REG-SAL-CLIMA               PIC X(182).
001550
001560 WORKING-STORAGE SECTION.
001570*=======================*
001580 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001590
001600*----  ARCHIVOS  ------------------------------------------------
001610* CODIGOS DE RETORNO (FILE STATUS) DE CADA UNO DE LOS CUATRO
001620* ARCHIVOS DEL PROGRAMA, Y LOS CONMUTADORES DE FIN DE ARCHIVO DE
001630* LOS TRES ARCHIVOS QUE SE LEEN SECUENCIALMENTE.
001640*----------------------------------------------------------------
001650 77  WS-FS-CLIENTES              PIC XX       VALUE SPACES.
001660 77  WS-FS-PRDMA-E               PIC XX       VALUE SPACES.
001670 77  WS-FS-CLIMA-E               PIC XX       VALUE SPACES.
001680 77  WS-FS-CLIMA-S               PIC XX       VALUE SPACES.
001690 77  WS-STATUS-FIN-SOL           PIC X        VALUE 'N'.
001700     88  WS-FIN-SOLICITUDES                   VALUE 'Y'.
001710     88  WS-NO-FIN-SOLICITUDES                VALUE 'N'.
001720 77  WS-STATUS-FIN-PRD           PIC X        VALUE 'N'.
001730     88  WS-FIN-PRODUCTOS                     VALUE 'Y'.
001740     88  WS-NO-FIN-PRODUCTOS                  VALUE 'N'.
001750 77  WS-STATUS-FIN-CLI           PIC X        VALUE 'N'.
001760     88  WS-FIN-CLIENTES-ANT                  VALUE 'Y'.
001770     88  WS-NO-FIN-CLIENTES-ANT               VALUE 'N'.
001780
001790*----  VALIDACION  -----------------------------------------------
001800* WS-VALIDO-SW SE REINICIA EN 'S' AL COMENZAR CADA SOLICITUD Y SE
001810* APAGA A 'N' DESDE LA PRIMERA REGLA QUE FALLE; LAS REGLAS
001820* SIGUIENTES SE SALTAN PORQUE CADA IF EN LOS PARRAFOS DE
001830* VALIDACION ESTA CONDICIONADO A WS-ES-VALIDO. WS-MOTIVO-RECHAZO
001840* GUARDA EL TEXTO DE LA PRIMERA REGLA INCUMPLIDA PARA EL DISPLAY
001850* DE DIAGNOSTICO.
001860*----------------------------------------------------------------
001870 77  WS-VALIDO-SW                PIC X        VALUE 'S'.
001880     88  WS-ES-VALIDO                         VALUE 'S'.
001890     88  WS-NO-ES-VALIDO                      VALUE 'N'.
001900 77  WS-ENCONTRADO-SW            PIC X        VALUE 'N'.
001910     88  WS-CLIENTE-ENCONTRADO                VALUE 'S'.
001920     88  WS-CLIENTE-NO-ENCONTRADO             VALUE 'N'.
001930 77  WS-PRODUCTOS-SW             PIC X        VALUE 'N'.
001940     88  WS-TIENE-PRODUCTOS                   VALUE 'S'.
001950     88  WS-NO-TIENE-PRODUCTOS                VALUE 'N'.
001960 77  WS-MOTIVO-RECHAZO           PIC X(40)    VALUE SPACES.
001970* WS-CAMPO-LARGO ES EL AREA DE TRABAJO COMPARTIDA POR LA RUTINA
001980* GENERICA DE LONGITUD (2850-LONGITUD-I), QUE SE REUTILIZA PARA
001990* MEDIR NOMBRES, APELLIDO Y LOS TROZOS DEL CORREO.
002000 77  WS-CAMPO-LARGO              PIC X(50)    VALUE SPACES.
002010 77  WS-LONGITUD                 PIC 9(02) COMP VALUE ZERO.
002020 77  WS-IDX-LARGO                PIC 9(02) COMP VALUE ZERO.
002030 77  WS-CNT-ARROBA               PIC 9(02) COMP VALUE ZERO.
002040 77  WS-CNT-PUNTO                PIC 9(02) COMP VALUE ZERO.
002050 77  WS-POS-ULT-PUNTO            PIC 9(02) COMP VALUE ZERO.
002060 77  WS-IDX-TABLA                PIC 9(04) COMP VALUE ZERO.
002070 77  WS-IDX-CLI-ENCONTRADO       PIC 9(04) COMP VALUE ZERO.
002080 77  WS-COR-LOCAL                PIC X(50)    VALUE SPACES.
002090 77  WS-COR-DOMINIO              PIC X(50)    VALUE SPACES.
002100 77  WS-COR-TLD                  PIC X(10)    VALUE SPACES.
002110 77  WS-EDAD                     PIC 9(03) COMP VALUE ZERO.
002120
002130*----  FECHA DE PROCESO  -----------------------------------------
002140* WS-FECHA-HOY-R ES UNA VISTA REDEFINIDA DE LA FECHA DE SISTEMA
002150* QUE DESCOMPONE ANIO/MES/DIA PARA EL CALCULO DE EDAD. DESDE
002160* Y2K-0007 SE ACEPTA CON 8 POSICIONES.
002170*----------------------------------------------------------------
002180 01  WS-FECHA-HOY-G.
002190     05  WS-FECHA-HOY             PIC 9(08) VALUE ZEROS.
002200 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY-G.
002210     05  WS-HOY-ANIO              PIC 9(04).
002220     05  WS-HOY-MES               PIC 9(02).
002230     05  WS-HOY-DIA               PIC 9(02).
002240
002250* WS-TIMESTAMP-GEN-R SE USA PARA SELLAR FECHA DE CREACION (ALTAS)
002260* Y FECHA DE MODIFICACION (CAMBIOS) CON PRECISION DE SEGUNDOS.
002270 01  WS-TIMESTAMP-GEN-G.
002280     05  WS-TIMESTAMP-GEN        PIC 9(14) VALUE ZEROS.
002290 01  WS-TIMESTAMP-GEN-R REDEFINES WS-TIMESTAMP-GEN-G.
002300     05  WS-TSGEN-FECHA          PIC 9(08).
002310     05  WS-TSGEN-HORA           PIC 9(06).
002320
002330*----  SECUENCIA DE ID INTERNO  ----------------------------------
002340* EL ID INTERNO DE CLIENTE SE ASIGNA EN FORMA CONSECUTIVA Y NUNCA
002350* SE REUTILIZA, AUN CUANDO EL CLIENTE SEA DADO DE BAJA MAS
002360* ADELANTE. SE SEMBRO AL CARGAR EL MAESTRO ANTERIOR (1050).
002370*----------------------------------------------------------------
002380 77  WS-ULTIMO-CLI-ID            PIC 9(09) COMP VALUE ZERO.
002390
002400*----  ACUMULADORES  ---------------------------------------------
002410* WS-CONTADORES-R REDEFINE LOS CUATRO CONTADORES DE LA CORRIDA EN
002420* FORMATO EDITADO PARA EL DISPLAY FINAL DE TOTALES.
002430*----------------------------------------------------------------
002440 01  WS-CONTADORES-G.
002450     05  WS-CLI-ALTAS            PIC 9(05) VALUE ZEROS.
002460     05  WS-CLI-CAMBIOS          PIC 9(05) VALUE ZEROS.
002470     05  WS-CLI-BAJAS            PIC 9(05) VALUE ZEROS.
002480     05  WS-CLI-RECHAZADOS       PIC 9(05) VALUE ZEROS.
002490 01  WS-CONTADORES-R REDEFINES WS-CONTADORES-G.
002500     05  WS-CLI-ALTAS-ED         PIC ZZZZ9.
002510     05  WS-CLI-CAMBIOS-ED       PIC ZZZZ9.
002520     05  WS-CLI-BAJAS-ED         PIC ZZZZ9.
002530     05  WS-CLI-RECHAZADOS-ED    PIC ZZZZ9.
002540
002550*----  TABLA DE CLIENTES EN MEMORIA (MAESTRO ANTERIOR + ALTAS) ---
002560* LA TABLA SE SIEMBRA CON EL MAESTRO ANTERIOR COMPLETO (1050) Y
002570* LUEGO CRECE CON CADA ALTA ACEPTADA (2400). LOS CAMBIOS Y BAJAS
002580* MODIFICAN EN SITIO LA ENTRADA DEL CLIENTE YA PRESENTE EN LA
002590* TABLA; NINGUNA FILA SE ELIMINA FISICAMENTE DE LA TABLA DURANTE
002600* LA CORRIDA, SOLO SE MARCA TAB-CLI-BORRADO.
002610*----------------------------------------------------------------
002620 77  WS-TABLA-CANT               PIC 9(04) COMP VALUE ZERO.
002630 01  WS-TABLA-CLIENTES.
002640     05  WS-TAB-CLI OCCURS 9999 TIMES
002650                    INDEXED BY WS-IDX-CLI.
002660         10  TAB-CLI-ID             PIC 9(09).
002670         10  TAB-CLI-TIPO-ID        PIC X(02).
002680         10  TAB-CLI-NUM-ID         PIC X(20).
002690         10  TAB-CLI-NOMBRES        PIC X(30).
002700         10  TAB-CLI-APELLIDO       PIC X(30).
002710         10  TAB-CLI-CORREO         PIC X(50).
002720         10  TAB-CLI-FECHA-NAC      PIC 9(08).
002730         10  TAB-CLI-FECHA-CREA     PIC 9(14).
002740         10  TAB-CLI-FECHA-MODIF    PIC 9(14).
002750*        88-LEVEL DE BORRADO LOGICO: LOS CLIENTES DADOS DE BAJA
002760*        SE OMITEN AL REGRABAR (9050) PERO PERMANECEN EN LA TABLA
002770*        PARA QUE SU ID NO SE REASIGNE NI SE PIERDA SU HISTORIA.
002780         10  TAB-CLI-BORRADO        PIC X(01).
002790             88  TAB-CLI-ESTA-BORRADO   VALUE 'S'.
002800             88  TAB-CLI-NO-BORRADO     VALUE 'N'.
002810
002820*----  TABLA DE DUENOS EN EL MAESTRO DE PRODUCTOS (PARA BAJAS) ---
002830* SE CARGA UNA SOLA VEZ AL INICIO (1040) CON EL ID DE CLIENTE DE
002840* CADA PRODUCTO VIGENTE. UNA BAJA SE RECHAZA SI EL ID DEL CLIENTE
002850* APARECE EN ESTA TABLA (2750/2755).
002860*----------------------------------------------------------------
002870 77  WS-TABLA-PRD-CANT           PIC 9(04) COMP VALUE ZERO.
002880 01  WS-TABLA-PRD-CLIENTES.
002890     05  WS-TABLA-PRD-CLIENTE OCCURS 9999 TIMES
002900                                PIC 9(09).
002910
002920*//////////////////////////////////////////////////////////////
002930* WKSOLCLI  - LAYOUT DE LA SOLICITUD DE MANTENIMIENTO DE CLIENTE
002940*             (ALTA/CAMBIO/BAJA), CON EL GRUPO WK-REG-SOLCLI Y
002950*             EL CODIGO DE ACCION SOL-ACCION CON SUS 88-LEVELS.
002960* WKPRODUC  - LAYOUT DEL MAESTRO DE PRODUCTOS, COMPARTIDO CON
002970*             PGMPRDMA Y PGMGENCT; AQUI SOLO SE USA PARA LEER EL
002980*             DUENO (PRD-CLIENTE-ID) DE CADA PRODUCTO VIGENTE.
002990* WKCLIENT  - LAYOUT DEL MAESTRO DE CLIENTES (ENTRADA Y SALIDA),
003000*             COMPARTIDO CON LOS DEMAS PROGRAMAS QUE CONSULTAN
003010*             DATOS DE CLIENTE (PGMESTCU, PGMGENCT).
003020*//////////////////////////////////////////////////////////////
003030     COPY WKSOLCLI.
003040     COPY WKPRODUC.
003050     COPY WKCLIENT.
003060*//////////////////////////////////////////////////////////////
003070
003080 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
003090
003100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003110 PROCEDURE DIVISION.
003120
003130*----------------------------------------------------------------
003140* PARRAFO PRINCIPAL: CARGA LAS TABLAS EN MEMORIA, PROCESA CADA
003150* SOLICITUD HASTA FIN DE ARCHIVO, REGRABA EL MAESTRO COMPLETO Y
003160* CIERRA CON EL DISPLAY DE TOTALES.
003170*----------------------------------------------------------------
003180 MAIN-PROGRAM-I.
003190
003200     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
003210
003220     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
003230        UNTIL WS-FIN-SOLICITUDES
003240
003250     PERFORM 9000-REGRABAR-MAESTRO-I THRU 9000-REGRABAR-MAESTRO-F
003260     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
003270
003280 MAIN-PROGRAM-F. GOBACK.
003290
003300*----  CUERPO INICIO: CARGA DE TABLAS EN MEMORIA  -----------------
003310* ABRE Y CIERRA PRODUCTO-MAE-ENT Y CLIENTE-MAE-ENT DE CORRIDO,
003320* PORQUE SOLO SE NECESITAN PARA SEMBRAR LAS TABLAS EN MEMORIA; EL
003330* ARCHIVO DE SOLICITUDES (CLIENTES) SE DEJA ABIERTO PORQUE SE LEE
003340* SOLICITUD A SOLICITUD DURANTE TODO EL CICLO PRINCIPAL.
003350*----------------------------------------------------------------
003360 1000-INICIO-I.
003370
003380*    LOS CONTADORES DE TABLA Y EL ULTIMO ID SE PONEN EN CERO
003390*    EXPLICITAMENTE; NO SE CONFIA EN EL VALUE ZERO DE LA
003400*    DEFINICION PORQUE ALGUNOS COMPILADORES NO GARANTIZAN LA
003410*    INICIALIZACION DE AREAS 77 FUERA DEL PRIMER CALL DEL RUN-UNIT.
003420     MOVE ZEROS TO WS-TABLA-CANT WS-TABLA-PRD-CANT
003430                   WS-ULTIMO-CLI-ID
003440     ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD.
003450
003460*    PRIMERO SE CARGA EL MAESTRO DE PRODUCTOS (SOLO PARA SABER
003470*    QUE CLIENTES TIENEN CUENTAS) Y SE CIERRA DE INMEDIATO; NO SE
003480*    VUELVE A NECESITAR HASTA EL FIN DEL PROGRAMA.
003490     OPEN INPUT  PRODUCTO-MAE-ENT
003500     IF WS-FS-PRDMA-E IS NOT EQUAL '00' THEN
003510        DISPLAY '* ERROR EN OPEN PRDMA-E    = ' WS-FS-PRDMA-E
003520        MOVE 9999 TO RETURN-CODE
003530     END-IF.
003540
003550     PERFORM 1040-CARGAR-PRODUCTOS-I THRU 1040-CARGAR-PRODUCTOS-F
003560        UNTIL WS-FIN-PRODUCTOS.
003570
003580     CLOSE PRODUCTO-MAE-ENT.
003590
003600*    LUEGO SE CARGA EL MAESTRO DE CLIENTES DE LA CORRIDA ANTERIOR
003610*    COMPLETO EN LA TABLA EN MEMORIA, QUE SERA MODIFICADA POR LAS
003620*    ALTAS/CAMBIOS/BAJAS DE ESTA CORRIDA Y REGRABADA AL FINAL.
003630     OPEN INPUT  CLIENTE-MAE-ENT
003640     IF WS-FS-CLIMA-E IS NOT EQUAL '00' THEN
003650        DISPLAY '* ERROR EN OPEN CLIMA-E    = ' WS-FS-CLIMA-E
003660        MOVE 9999 TO RETURN-CODE
003670     END-IF.
003680
003690     PERFORM 1050-CARGAR-CLIENTES-I THRU 1050-CARGAR-CLIENTES-F
003700        UNTIL WS-FIN-CLIENTES-ANT.
003710
003720     CLOSE CLIENTE-MAE-ENT.
003730
003740*    FINALMENTE SE ABRE EL ARCHIVO DE SOLICITUDES, QUE PERMANECE
003750*    ABIERTO DURANTE TODO EL CICLO PRINCIPAL DEL PROGRAMA.
003760     OPEN INPUT  CLIENTES
003770     IF WS-FS-CLIENTES IS NOT EQUAL '00' THEN
003780        DISPLAY '* ERROR EN OPEN ENTRADA    = ' WS-FS-CLIENTES
003790        MOVE 9999 TO RETURN-CODE
003800     END-IF.
003810
003820*    SE LEE LA PRIMERA SOLICITUD AQUI PARA QUE EL PERFORM UNTIL
003830*    DEL PARRAFO PRINCIPAL PUEDA EVALUAR WS-FIN-SOLICITUDES ANTES
003840*    DE ENTRAR POR PRIMERA VEZ A 2000-PROCESO-I (LECTURA ANTICIPADA).
003850     PERFORM 2100-LEER-I THRU 2100-LEER-F.
003860
003870 1000-INICIO-F. EXIT.
003880
003890*----------------------------------------------------------------
003900* CARGA EN MEMORIA LOS DUENOS DEL MAESTRO DE PRODUCTOS VIGENTE,
003910* PARA PODER VALIDAR LAS BAJAS DE CLIENTES DE ESTA CORRIDA.
003920*----------------------------------------------------------------
003930 1040-CARGAR-PRODUCTOS-I.
003940
003950     READ PRODUCTO-MAE-ENT INTO WK-REG-PRODUCTO
003960        AT END
003970           SET WS-FIN-PRODUCTOS TO TRUE
003980        NOT AT END
003990*          SOLO INTERESA EL DUENO DE CADA PRODUCTO, NO SU TIPO NI
004000*          SU SALDO; POR ESO SE GUARDA UNICAMENTE PRD-CLIENTE-ID.
004010           ADD 1 TO WS-TABLA-PRD-CANT
004020           MOVE PRD-CLIENTE-ID
004030                TO WS-TABLA-PRD-CLIENTE(WS-TABLA-PRD-CANT)
004040     END-READ.
004050
004060 1040-CARGAR-PRODUCTOS-F. EXIT.
004070
004080*----------------------------------------------------------------
004090* CARGA EN MEMORIA EL MAESTRO DE CLIENTES DE LA CORRIDA ANTERIOR,
004100* SEMBRANDO EL ULTIMO ID INTERNO ASIGNADO PARA QUE LAS ALTAS DE
004110* ESTA CORRIDA CONTINUEN LA SECUENCIA.
004120*----------------------------------------------------------------
004130 1050-CARGAR-CLIENTES-I.
004140
004150*    CADA REGISTRO DEL MAESTRO ANTERIOR PASA A UNA FILA NUEVA DE
004160*    LA TABLA EN MEMORIA, EN EL MISMO ORDEN EN QUE SE LEE (NO SE
004170*    ORDENA POR ID NI POR NUMERO DE IDENTIFICACION).
004180     READ CLIENTE-MAE-ENT INTO WK-REG-CLIENTE
004190        AT END
004200           SET WS-FIN-CLIENTES-ANT TO TRUE
004210        NOT AT END
004220           ADD 1 TO WS-TABLA-CANT
004230           SET WS-IDX-CLI TO WS-TABLA-CANT
004240           MOVE CLI-ID          TO TAB-CLI-ID(WS-IDX-CLI)
004250           MOVE CLI-TIPO-ID     TO TAB-CLI-TIPO-ID(WS-IDX-CLI)
004260           MOVE CLI-NUM-ID      TO TAB-CLI-NUM-ID(WS-IDX-CLI)
004270           MOVE CLI-NOMBRES     TO TAB-CLI-NOMBRES(WS-IDX-CLI)
004280           MOVE CLI-APELLIDO    TO TAB-CLI-APELLIDO(WS-IDX-CLI)
004290           MOVE CLI-CORREO      TO TAB-CLI-CORREO(WS-IDX-CLI)
004300           MOVE CLI-FECHA-NAC   TO TAB-CLI-FECHA-NAC(WS-IDX-CLI)
004310           MOVE CLI-FECHA-CREA  TO TAB-CLI-FECHA-CREA(WS-IDX-CLI)
004320           MOVE CLI-FECHA-MODIF TO
004330                TAB-CLI-FECHA-MODIF(WS-IDX-CLI)
004340           SET TAB-CLI-NO-BORRADO(WS-IDX-CLI) TO TRUE
004350*          EL MAESTRO ANTERIOR SIEMPRE TRAE CLIENTES NO BORRADOS
004360*          PORQUE LAS BAJAS YA FUERON OMITIDAS EN LA CORRIDA QUE
004370*          LO GENERO; EL SET ANTERIOR DEJA EXPLICITO ESE ESTADO.
004380           IF CLI-ID IS GREATER THAN WS-ULTIMO-CLI-ID THEN
004390              MOVE CLI-ID TO WS-ULTIMO-CLI-ID
004400           END-IF
004410     END-READ.
004420
004430 1050-CARGAR-CLIENTES-F. EXIT.
004440
004450*----  CUERPO PRINCIPAL DE PROCESO -------------------------------
004460* POR CADA SOLICITUD LEIDA: REINICIA EL CONMUTADOR DE VALIDACION,
004470* VALIDA SEGUN EL CODIGO DE ACCION, APLICA LA ACCION SI ES VALIDA
004480* O LA RECHAZA CONTANDOLA Y MOSTRANDO EL MOTIVO, Y AVANZA A LA
004490* SIGUIENTE SOLICITUD.
004500*----------------------------------------------------------------
004510 2000-PROCESO-I.
004520
004530*    SE REINICIA EL CONMUTADOR DE VALIDACION A 'VALIDO' ANTES DE
004540*    CADA SOLICITUD; SI ALGUNA REGLA DE 2200-VALIDAR-I LO APAGA,
004550*    LA SOLICITUD SE RECHAZA MAS ABAJO EN VEZ DE APLICARSE.
004560     SET WS-ES-VALIDO         TO TRUE
004570     MOVE SPACES              TO WS-MOTIVO-RECHAZO
004580
004590     PERFORM 2200-VALIDAR-I THRU 2200-VALIDAR-F
004600
004610*    SI LA SOLICITUD QUEDO VALIDA, SE APLICA SEGUN EL CODIGO DE
004620*    ACCION Y SE SUMA AL CONTADOR CORRESPONDIENTE (ALTAS, CAMBIOS
004630*    O BAJAS). NO HAY WHEN OTHER PORQUE 2200-VALIDAR-I YA RECHAZO
004640*    CUALQUIER CODIGO DE ACCION QUE NO SEA A/C/B.
004650     IF WS-ES-VALIDO THEN
004660        EVALUATE TRUE
004670           WHEN SOL-ACCION-ALTA
004680              PERFORM 2400-GRABAR-I THRU 2400-GRABAR-F
004690              ADD 1 TO WS-CLI-ALTAS
004700           WHEN SOL-ACCION-CAMBIO
004710              PERFORM 2600-APLICAR-CAMBIO-I
004720                 THRU 2600-APLICAR-CAMBIO-F
004730              ADD 1 TO WS-CLI-CAMBIOS
004740           WHEN SOL-ACCION-BAJA
004750              PERFORM 2800-APLICAR-BAJA-I THRU 2800-APLICAR-BAJA-F
004760              ADD 1 TO WS-CLI-BAJAS
004770        END-EVALUATE
004780     ELSE
004790*       EL RECHAZO SOLO SE CUENTA Y SE MUESTRA; NO HAY ARCHIVO DE
004800*       SOLICITUDES RECHAZADAS PORQUE EL VOLUMEN DE RECHAZOS DE
004810*       ESTE PROGRAMA ES BAJO Y EL DISPLAY BASTA PARA SEGUIMIENTO.
004820        ADD 1 TO WS-CLI-RECHAZADOS
004830        DISPLAY '* CLIENTE RECHAZADO ' SOL-NUM-ID
004840                ' MOTIVO: ' WS-MOTIVO-RECHAZO
004850     END-IF
004860
004870*    SE AVANZA A LA SIGUIENTE SOLICITUD ANTES DE VOLVER AL
004880*    PERFORM UNTIL DEL PARRAFO PRINCIPAL.
004890     PERFORM 2100-LEER-I THRU 2100-LEER-F.
004900
004910 2000-PROCESO-F. EXIT.
004920
004930*----------------------------------------------------------------
004940* LEE LA SIGUIENTE SOLICITUD DEL ARCHIVO DE ENTRADA.
004950*----------------------------------------------------------------
004960 2100-LEER-I.
004970
004980     READ CLIENTES INTO WK-REG-SOLCLI
004990        AT END
005000           SET WS-FIN-SOLICITUDES TO TRUE
005010     END-READ.
005020
005030 2100-LEER-F. EXIT.
005040
005050*----------------------------------------------------------------
005060* ENCAMINA LA VALIDACION SEGUN EL CODIGO DE ACCION DE LA SOLICITUD
005070* (A=ALTA, C=CAMBIO, B=BAJA). UN CODIGO DE ACCION QUE NO SEA
005080* NINGUNO DE LOS TRES SE RECHAZA DE INMEDIATO.
005090*----------------------------------------------------------------
005100 2200-VALIDAR-I.
005110
005120     EVALUATE TRUE
005130        WHEN SOL-ACCION-ALTA
005140           PERFORM 2250-VALIDAR-ALTA-I THRU 2250-VALIDAR-ALTA-F
005150        WHEN SOL-ACCION-CAMBIO
005160           PERFORM 2500-VALIDAR-CAMBIO-I THRU 2500-VALIDAR-CAMBIO-F
005170        WHEN SOL-ACCION-BAJA
005180           PERFORM 2700-VALIDAR-BAJA-I THRU 2700-VALIDAR-BAJA-F
005190        WHEN OTHER
005200           SET WS-NO-ES-VALIDO TO TRUE
005210           MOVE 'CODIGO DE ACCION INVALIDO' TO WS-MOTIVO-RECHAZO
005220     END-EVALUATE.
005230
005240 2200-VALIDAR-F. EXIT.
005250
005260*----------------------------------------------------------------
005270* VALIDA TIPO Y NUMERO DE IDENTIFICACION, NOMBRES, APELLIDO,
005280* CORREO, FECHA DE NACIMIENTO Y DUPLICADOS PARA UN ALTA. CADA IF
005290* SOLO SE EJECUTA SI WS-ES-VALIDO SIGUE ENCENDIDO, DE MODO QUE
005300* SOLO SE REPORTA EL MOTIVO DE LA PRIMERA REGLA INCUMPLIDA.
005310*----------------------------------------------------------------
005320 2250-VALIDAR-ALTA-I.
005330
005340*    REGLA 1: EL TIPO DE IDENTIFICACION DEBE SER UNO DE LOS
005350*    VALORES VALIDOS DEFINIDOS EN EL 88-LEVEL SOL-TIPO-ID-VALIDO
005360*    (COPYBOOK WKSOLCLI).
005370     IF NOT SOL-TIPO-ID-VALIDO THEN
005380        SET WS-NO-ES-VALIDO TO TRUE
005390        MOVE 'TIPO DE IDENTIFICACION INVALIDO'
005400                                TO WS-MOTIVO-RECHAZO
005410     END-IF.
005420
005430*    REGLA 2: EL NUMERO DE IDENTIFICACION ES OBLIGATORIO.
005440     IF WS-ES-VALIDO AND SOL-NUM-ID EQUAL SPACES THEN
005450        SET WS-NO-ES-VALIDO TO TRUE
005460        MOVE 'NUMERO DE IDENTIFICACION EN BLANCO'
005470                                TO WS-MOTIVO-RECHAZO
005480     END-IF.
005490
005500*    REGLA 3: LOS NOMBRES DEBEN TENER AL MENOS 2 CARACTERES
005510*    SIGNIFICATIVOS (SIN CONTAR BLANCOS A LA DERECHA).
005520     IF WS-ES-VALIDO THEN
005530        MOVE SOL-NOMBRES TO WS-CAMPO-LARGO
005540        PERFORM 2850-LONGITUD-I THRU 2850-LONGITUD-F
005550        IF WS-LONGITUD < 2 THEN
005560           SET WS-NO-ES-VALIDO TO TRUE
005570           MOVE 'NOMBRES CON MENOS DE 2 CARACTERES'
005580                                TO WS-MOTIVO-RECHAZO
005590        END-IF
005600     END-IF.
005610
005620*    REGLA 4: EL APELLIDO DEBE TENER AL MENOS 2 CARACTERES
005630*    SIGNIFICATIVOS, MISMA MECANICA QUE LA REGLA ANTERIOR.
005640     IF WS-ES-VALIDO THEN
005650        MOVE SOL-APELLIDO TO WS-CAMPO-LARGO
005660        PERFORM 2850-LONGITUD-I THRU 2850-LONGITUD-F
005670        IF WS-LONGITUD < 2 THEN
005680           SET WS-NO-ES-VALIDO TO TRUE
005690           MOVE 'APELLIDO CON MENOS DE 2 CARACTERES'
005700                                TO WS-MOTIVO-RECHAZO
005710        END-IF
005720     END-IF.
005730
005740*    REGLA 5: EL CORREO DEBE TENER FORMATO LOCAL@DOMINIO.TLD.
005750     IF WS-ES-VALIDO THEN
005760        PERFORM 2260-VALIDAR-CORREO-I THRU 2260-VALIDAR-CORREO-F
005770     END-IF.
005780
005790*    REGLA 6: LA FECHA DE NACIMIENTO DEBE SER PASADA Y EL CLIENTE
005800*    DEBE TENER 18 ANIOS CUMPLIDOS A LA FECHA DE PROCESO.
005810     IF WS-ES-VALIDO THEN
005820        PERFORM 2270-VALIDAR-FEC-NAC-I THRU 2270-VALIDAR-FEC-NAC-F
005830     END-IF.
005840
005850*    REGLA 7: EL NUMERO DE IDENTIFICACION NO PUEDE ESTAR YA
005860*    REGISTRADO EN UN CLIENTE VIGENTE (VER 2290-DUPLICADO-I).
005870     IF WS-ES-VALIDO THEN
005880        PERFORM 2290-DUPLICADO-I THRU 2290-DUPLICADO-F
005890     END-IF.
005900
005910 2250-VALIDAR-ALTA-F. EXIT.
005920
005930*----------------------------------------------------------------
005940* VALIDACION DE FORMATO DE CORREO: LOCAL@DOMINIO.TLD. SE EXIGE
005950* UNA UNICA ARROBA, TEXTO ANTES DE ELLA, UN PUNTO EN EL DOMINIO Y
005960* UN DOMINIO DE NIVEL SUPERIOR DE AL MENOS 2 CARACTERES. AL FINAL
005970* EL CORREO SE NORMALIZA A MINUSCULAS PARA SU ALMACENAMIENTO.
005980*----------------------------------------------------------------
005990 2260-VALIDAR-CORREO-I.
006000
006010*    DEBE HABER EXACTAMENTE UNA ARROBA EN TODO EL CAMPO.
006020     MOVE ZEROS TO WS-CNT-ARROBA.
006030     INSPECT SOL-CORREO TALLYING WS-CNT-ARROBA FOR ALL '@'.
006040
006050     IF WS-CNT-ARROBA NOT EQUAL 1 THEN
006060        SET WS-NO-ES-VALIDO TO TRUE
006070        MOVE 'CORREO SIN ARROBA O CON MAS DE UNA'
006080                                TO WS-MOTIVO-RECHAZO
006090     END-IF.
006100
006110*    SE PARTE EL CORREO EN PARTE LOCAL Y DOMINIO POR LA ARROBA, Y
006120*    SE EXIGE QUE LA PARTE LOCAL NO QUEDE VACIA.
006130     IF WS-ES-VALIDO THEN
006140        MOVE SPACES TO WS-COR-LOCAL WS-COR-DOMINIO
006150        UNSTRING SOL-CORREO DELIMITED BY '@'
006160                 INTO WS-COR-LOCAL WS-COR-DOMINIO
006170
006180        MOVE WS-COR-LOCAL TO WS-CAMPO-LARGO
006190        PERFORM 2850-LONGITUD-I THRU 2850-LONGITUD-F
006200        IF WS-LONGITUD < 1 THEN
006210           SET WS-NO-ES-VALIDO TO TRUE
006220           MOVE 'CORREO SIN TEXTO ANTES DE LA ARROBA'
006230                                TO WS-MOTIVO-RECHAZO
006240        END-IF
006250     END-IF.
006260
006270*    EL DOMINIO DEBE TENER UN PUNTO EN POSICION 2 O POSTERIOR
006280*    (NO PUEDE EMPEZAR CON EL PUNTO NI CARECER DE EL).
006290     IF WS-ES-VALIDO THEN
006300        PERFORM 2265-UBICAR-PUNTO-I THRU 2265-UBICAR-PUNTO-F
006310        IF WS-POS-ULT-PUNTO < 2 THEN
006320           SET WS-NO-ES-VALIDO TO TRUE
006330           MOVE 'CORREO SIN DOMINIO O SIN PUNTO'
006340                                TO WS-MOTIVO-RECHAZO
006350        END-IF
006360     END-IF.
006370
006380*    EL DOMINIO DE NIVEL SUPERIOR (TODO LO QUE SIGUE AL ULTIMO
006390*    PUNTO) DEBE TENER AL MENOS 2 CARACTERES SIGNIFICATIVOS.
006400*    LA SUBSTRING WS-COR-DOMINIO(POS+1:) TOMA TODO DESDE UNA
006410*    POSICION DESPUES DEL ULTIMO PUNTO HASTA EL FINAL DEL CAMPO.
006420     IF WS-ES-VALIDO THEN
006430        MOVE SPACES TO WS-COR-TLD
006440        MOVE WS-COR-DOMINIO(WS-POS-ULT-PUNTO + 1:)
006450                                TO WS-COR-TLD
006460        MOVE WS-COR-TLD TO WS-CAMPO-LARGO
006470        PERFORM 2850-LONGITUD-I THRU 2850-LONGITUD-F
006480        IF WS-LONGITUD < 2 THEN
006490           SET WS-NO-ES-VALIDO TO TRUE
006500           MOVE 'DOMINIO DE NIVEL SUPERIOR INVALIDO'
006510                                TO WS-MOTIVO-RECHAZO
006520        END-IF
006530     END-IF.
006540
006550*    SI TODO LO ANTERIOR VALIDO, SE RECONSTRUYE SOL-CORREO EN
006560*    MINUSCULAS PARA QUE QUEDE NORMALIZADO ANTES DE GRABARSE. SE
006570*    LIMPIA EL CAMPO PRIMERO PORQUE EL STRING DE 2268 NO RELLENA
006580*    CON BLANCOS LAS POSICIONES SOBRANTES A LA DERECHA.
006590     IF WS-ES-VALIDO THEN
006600        MOVE SPACES TO SOL-CORREO
006610        PERFORM 2268-MINUSCULAS-I THRU 2268-MINUSCULAS-F
006620     END-IF.
006630
006640 2260-VALIDAR-CORREO-F. EXIT.
006650
006660*----------------------------------------------------------------
006670* UBICA LA POSICION DEL ULTIMO PUNTO DENTRO DEL DOMINIO. SE USA
006680* EL ULTIMO Y NO EL PRIMERO PORQUE HAY DOMINIOS CON VARIOS NIVELES
006690* (POR EJEMPLO CORREO.COM.CO), Y EL DOMINIO DE NIVEL SUPERIOR ES
006700* SIEMPRE LO QUE SIGUE AL ULTIMO PUNTO.
006710*----------------------------------------------------------------
006720 2265-UBICAR-PUNTO-I.
006730
006740     MOVE ZEROS TO WS-POS-ULT-PUNTO.
006750     PERFORM 2266-UBICAR-PUNTO-CU THRU 2266-UBICAR-PUNTO-CU-F
006760             VARYING WS-IDX-LARGO FROM 1 BY 1
006770             UNTIL WS-IDX-LARGO > 50.
006780
006790 2265-UBICAR-PUNTO-F. EXIT.
006800
006810*----------------------------------------------------------------
006820* CUERPO DEL BARRIDO CARACTER POR CARACTER DEL DOMINIO. SE
006830* RECORRE DE IZQUIERDA A DERECHA SIN CORTAR AL PRIMER PUNTO
006840* ENCONTRADO PARA QUE WS-POS-ULT-PUNTO QUEDE CON LA POSICION DEL
006850* ULTIMO, NO DEL PRIMERO.
006860*----------------------------------------------------------------
006870 2266-UBICAR-PUNTO-CU.
006880
006890     IF WS-COR-DOMINIO(WS-IDX-LARGO:1) EQUAL '.' THEN
006900        MOVE WS-IDX-LARGO TO WS-POS-ULT-PUNTO
006910     END-IF.
006920
006930 2266-UBICAR-PUNTO-CU-F. EXIT.
006940
006950*----------------------------------------------------------------
006960* CONVIERTE EL CORREO A MINUSCULAS PARA SU ALMACENAMIENTO, UNA
006970* VEZ RECONSTRUIDO A PARTIR DE LA PARTE LOCAL Y EL DOMINIO YA
006980* VALIDADOS POR SEPARADO.
006990*----------------------------------------------------------------
007000 2268-MINUSCULAS-I.
007010
007020     STRING WS-COR-LOCAL DELIMITED BY SPACE
007030            '@'         DELIMITED BY SIZE
007040            WS-COR-DOMINIO DELIMITED BY SPACE
007050            INTO SOL-CORREO.
007060
007070     INSPECT SOL-CORREO CONVERTING
007080              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
007090           TO 'abcdefghijklmnopqrstuvwxyz'.
007100
007110 2268-MINUSCULAS-F. EXIT.
007120
007130*----------------------------------------------------------------
007140* VALIDA QUE LA FECHA DE NACIMIENTO SEA PASADA Y QUE EL CLIENTE
007150* TENGA 18 ANIOS CUMPLIDOS A LA FECHA DE PROCESO. EL CALCULO DE
007160* EDAD RESTA EL ANIO DE NACIMIENTO DEL ANIO DE PROCESO Y LUEGO
007170* AJUSTA UN ANIO MENOS SI EL CUMPLEANOS AUN NO HA OCURRIDO EN EL
007180* ANIO EN CURSO (VER INC-0512 EN EL HISTORIAL DE CAMBIOS).
007190*----------------------------------------------------------------
007200 2270-VALIDAR-FEC-NAC-I.
007210
007220*    LA FECHA DEBE VENIR INFORMADA (NO CEROS) Y SER ESTRICTAMENTE
007230*    ANTERIOR A LA FECHA DE PROCESO; UNA FECHA IGUAL O FUTURA SE
007240*    RECHAZA COMO SI ESTUVIERA AUSENTE.
007250     IF SOL-FECHA-NAC EQUAL ZEROS
007260        OR SOL-FECHA-NAC NOT LESS WS-FECHA-HOY THEN
007270        SET WS-NO-ES-VALIDO TO TRUE
007280        MOVE 'FECHA DE NACIMIENTO AUSENTE O NO PASADA'
007290                                TO WS-MOTIVO-RECHAZO
007300     END-IF.
007310
007320     IF WS-ES-VALIDO THEN
007330        COMPUTE WS-EDAD = WS-HOY-ANIO - SOL-FECNAC-ANIO
007340*       SI EL MES/DIA DE PROCESO AUN NO ALCANZA EL MES/DIA DE
007350*       NACIMIENTO, EL CUMPLEANOS DE ESTE ANIO TODAVIA NO OCURRIO
007360*       Y LA RESTA DE ANIOS QUEDO UN ANIO DE MAS.
007370        IF WS-HOY-MES < SOL-FECNAC-MES
007380           OR (WS-HOY-MES EQUAL SOL-FECNAC-MES AND
007390               WS-HOY-DIA < SOL-FECNAC-DIA) THEN
007400           SUBTRACT 1 FROM WS-EDAD
007410        END-IF
007420        IF WS-EDAD < 18 THEN
007430           SET WS-NO-ES-VALIDO TO TRUE
007440           MOVE 'CLIENTE MENOR DE EDAD'
007450                                TO WS-MOTIVO-RECHAZO
007460        END-IF
007470     END-IF.
007480
007490 2270-VALIDAR-FEC-NAC-F. EXIT.
007500
007510*----------------------------------------------------------------
007520* RECHAZA EL ALTA SI EL NUMERO DE IDENTIFICACION YA EXISTE EN LA
007530* TABLA DE CLIENTES VIGENTES (MAESTRO ANTERIOR MAS ALTAS YA
007540* ACEPTADAS EN ESTA CORRIDA). LOS CLIENTES DADOS DE BAJA EN LA
007550* CORRIDA NO CUENTAN COMO DUPLICADO.
007560*----------------------------------------------------------------
007570 2290-DUPLICADO-I.
007580
007590     PERFORM 2295-DUPLICADO-CU THRU 2295-DUPLICADO-CU-F
007600             VARYING WS-IDX-TABLA FROM 1 BY 1
007610             UNTIL WS-IDX-TABLA > WS-TABLA-CANT.
007620
007630 2290-DUPLICADO-F. EXIT.
007640
007650*----------------------------------------------------------------
007660* CUERPO DEL BARRIDO: COMPARA EL NUMERO DE IDENTIFICACION DE LA
007670* SOLICITUD CONTRA CADA CLIENTE VIGENTE DE LA TABLA. NO SE CORTA
007680* AL ENCONTRAR EL PRIMER DUPLICADO PORQUE EL PERFORM QUE LO LLAMA
007690* YA RECORRE LA TABLA COMPLETA; EL VOLUMEN (MILES, NO MILLONES DE
007700* CLIENTES) NO JUSTIFICA UNA SALIDA ANTICIPADA NI UNA BUSQUEDA
007710* BINARIA SOBRE UNA TABLA QUE NO ESTA ORDENADA POR IDENTIFICACION.
007720*----------------------------------------------------------------
007730 2295-DUPLICADO-CU.
007740
007750     IF TAB-CLI-NO-BORRADO(WS-IDX-TABLA)
007760        AND TAB-CLI-NUM-ID(WS-IDX-TABLA) EQUAL SOL-NUM-ID THEN
007770        SET WS-NO-ES-VALIDO TO TRUE
007780        MOVE 'NUMERO DE IDENTIFICACION DUPLICADO'
007790                             TO WS-MOTIVO-RECHAZO
007800     END-IF.
007810
007820 2295-DUPLICADO-CU-F. EXIT.
007830
007840*----------------------------------------------------------------
007850* VALIDA UN CAMBIO: EL CLIENTE DEBE EXISTIR Y NO ESTAR DADO DE
007860* BAJA. SOLO SE VALIDAN LOS NUEVOS NOMBRES, APELLIDO Y CORREO;
007870* EL TIPO/NUMERO DE IDENTIFICACION Y LA FECHA DE NACIMIENTO NO
007880* SON MODIFICABLES POR ESTA VIA.
007890*----------------------------------------------------------------
007900 2500-VALIDAR-CAMBIO-I.
007910
007920*    REGLA 1: EL CLIENTE DEBE EXISTIR Y ESTAR VIGENTE. LA BUSQUEDA
007930*    DEJA EL INDICE EN WS-IDX-CLI-ENCONTRADO PARA USO POSTERIOR
007940*    DE 2600-APLICAR-CAMBIO-I.
007950     PERFORM 2550-BUSCAR-CLIENTE-I THRU 2550-BUSCAR-CLIENTE-F
007960
007970     IF WS-CLIENTE-NO-ENCONTRADO THEN
007980        SET WS-NO-ES-VALIDO TO TRUE
007990        MOVE 'CLIENTE NO EXISTE PARA EL CAMBIO'
008000                                TO WS-MOTIVO-RECHAZO
008010     END-IF.
008020
008030*    REGLA 2: LOS NUEVOS NOMBRES DEBEN TENER AL MENOS 2
008040*    CARACTERES SIGNIFICATIVOS.
008050     IF WS-ES-VALIDO THEN
008060        MOVE SOL-NOMBRES TO WS-CAMPO-LARGO
008070        PERFORM 2850-LONGITUD-I THRU 2850-LONGITUD-F
008080        IF WS-LONGITUD < 2 THEN
008090           SET WS-NO-ES-VALIDO TO TRUE
008100           MOVE 'NOMBRES CON MENOS DE 2 CARACTERES'
008110                                TO WS-MOTIVO-RECHAZO
008120        END-IF
008130     END-IF.
008140
008150*    REGLA 3: EL NUEVO APELLIDO DEBE TENER AL MENOS 2 CARACTERES
008160*    SIGNIFICATIVOS.
008170     IF WS-ES-VALIDO THEN
008180        MOVE SOL-APELLIDO TO WS-CAMPO-LARGO
008190        PERFORM 2850-LONGITUD-I THRU 2850-LONGITUD-F
008200        IF WS-LONGITUD < 2 THEN
008210           SET WS-NO-ES-VALIDO TO TRUE
008220           MOVE 'APELLIDO CON MENOS DE 2 CARACTERES'
008230                                TO WS-MOTIVO-RECHAZO
008240        END-IF
008250     END-IF.
008260
008270*    REGLA 4: EL NUEVO CORREO DEBE TENER FORMATO VALIDO, MISMA
008280*    RUTINA QUE SE USA EN LAS ALTAS.
008290     IF WS-ES-VALIDO THEN
008300        PERFORM 2260-VALIDAR-CORREO-I THRU 2260-VALIDAR-CORREO-F
008310     END-IF.
008320
008330 2500-VALIDAR-CAMBIO-F. EXIT.
008340
008350*----------------------------------------------------------------
008360* BUSCA EN LA TABLA DE CLIENTES, ENTRE LOS VIGENTES (NO DADOS DE
008370* BAJA), EL NUMERO DE IDENTIFICACION DE LA SOLICITUD. SE USA
008380* TANTO PARA CAMBIOS COMO PARA BAJAS.
008390*----------------------------------------------------------------
008400 2550-BUSCAR-CLIENTE-I.
008410
008420     SET WS-CLIENTE-NO-ENCONTRADO TO TRUE
008430     MOVE ZERO TO WS-IDX-CLI-ENCONTRADO
008440     PERFORM 2555-BUSCAR-CLIENTE-CU THRU 2555-BUSCAR-CLIENTE-CU-F
008450        VARYING WS-IDX-TABLA FROM 1 BY 1
008460        UNTIL WS-IDX-TABLA > WS-TABLA-CANT
008470        OR WS-CLIENTE-ENCONTRADO.
008480
008490 2550-BUSCAR-CLIENTE-F. EXIT.
008500
008510*----------------------------------------------------------------
008520* CUERPO DEL BARRIDO: SE DETIENE EN EL PRIMER CLIENTE VIGENTE
008530* CUYO NUMERO DE IDENTIFICACION COINCIDA (EL PERFORM QUE LO LLAMA
008540* CORTA AL ENCENDER WS-CLIENTE-ENCONTRADO).
008550*----------------------------------------------------------------
008560 2555-BUSCAR-CLIENTE-CU.
008570
008580     IF TAB-CLI-NO-BORRADO(WS-IDX-TABLA)
008590        AND TAB-CLI-NUM-ID(WS-IDX-TABLA) EQUAL SOL-NUM-ID THEN
008600        SET WS-CLIENTE-ENCONTRADO TO TRUE
008610        MOVE WS-IDX-TABLA TO WS-IDX-CLI-ENCONTRADO
008620     END-IF.
008630
008640 2555-BUSCAR-CLIENTE-CU-F. EXIT.
008650
008660*----------------------------------------------------------------
008670* VALIDA UNA BAJA: EL CLIENTE DEBE EXISTIR Y NO TENER PRODUCTOS
008680* A SU NOMBRE EN EL MAESTRO DE PRODUCTOS.
008690*----------------------------------------------------------------
008700 2700-VALIDAR-BAJA-I.
008710
008720*    REGLA 1: EL CLIENTE DEBE EXISTIR Y ESTAR VIGENTE.
008730     PERFORM 2550-BUSCAR-CLIENTE-I THRU 2550-BUSCAR-CLIENTE-F
008740
008750     IF WS-CLIENTE-NO-ENCONTRADO THEN
008760        SET WS-NO-ES-VALIDO TO TRUE
008770        MOVE 'CLIENTE NO EXISTE PARA LA BAJA'
008780                                TO WS-MOTIVO-RECHAZO
008790     END-IF.
008800
008810*    REGLA 2: EL CLIENTE NO PUEDE TENER PRODUCTOS VIGENTES A SU
008820*    NOMBRE. ESTA ES LA PROTECCION PRINCIPAL DE LA BAJA: EVITA
008830*    QUE UNA CUENTA QUEDE SIN DUENO EN EL MAESTRO DE PRODUCTOS.
008840     IF WS-ES-VALIDO THEN
008850        PERFORM 2750-VALIDAR-PRODUCTOS-I THRU 2750-VALIDAR-PRODUCTOS-F
008860        IF WS-TIENE-PRODUCTOS THEN
008870           SET WS-NO-ES-VALIDO TO TRUE
008880           MOVE 'CLIENTE TIENE PRODUCTOS ASOCIADOS'
008890                                TO WS-MOTIVO-RECHAZO
008900        END-IF
008910     END-IF.
008920
008930 2700-VALIDAR-BAJA-F. EXIT.
008940
008950*----------------------------------------------------------------
008960* BUSCA SI EL CLIENTE ENCONTRADO TIENE ALGUN PRODUCTO A SU NOMBRE
008970* EN EL MAESTRO DE PRODUCTOS VIGENTE (TABLA CARGADA EN 1040).
008980*----------------------------------------------------------------
008990 2750-VALIDAR-PRODUCTOS-I.
009000
009010     SET WS-NO-TIENE-PRODUCTOS TO TRUE
009020     PERFORM 2755-VALIDAR-PRODUCTOS-CU
009030             THRU 2755-VALIDAR-PRODUCTOS-CU-F
009040        VARYING WS-IDX-TABLA FROM 1 BY 1
009050        UNTIL WS-IDX-TABLA > WS-TABLA-PRD-CANT
009060        OR WS-TIENE-PRODUCTOS.
009070
009080 2750-VALIDAR-PRODUCTOS-F. EXIT.
009090
009100*----------------------------------------------------------------
009110* CUERPO DEL BARRIDO: COMPARA EL ID DEL CLIENTE ENCONTRADO CONTRA
009120* EL DUENO DE CADA PRODUCTO DE LA TABLA, CORTANDO AL PRIMER
009130* PRODUCTO QUE LE PERTENEZCA.
009140*----------------------------------------------------------------
009150 2755-VALIDAR-PRODUCTOS-CU.
009160
009170     IF WS-TABLA-PRD-CLIENTE(WS-IDX-TABLA) EQUAL
009180        TAB-CLI-ID(WS-IDX-CLI-ENCONTRADO) THEN
009190        SET WS-TIENE-PRODUCTOS TO TRUE
009200     END-IF.
009210
009220 2755-VALIDAR-PRODUCTOS-CU-F. EXIT.
009230
009240*----------------------------------------------------------------
009250* ASIGNA ID INTERNO, SELLA FECHAS Y AGREGA EL ALTA A LA TABLA DE
009260* CLIENTES EN MEMORIA (LA GRABACION FISICA DEL MAESTRO OCURRE AL
009270* FINAL, EN 9000-REGRABAR-MAESTRO-I).
009280*----------------------------------------------------------------
009290 2400-GRABAR-I.
009300
009310     ADD 1 TO WS-ULTIMO-CLI-ID.
009320     ADD 1 TO WS-TABLA-CANT.
009330     SET WS-IDX-CLI TO WS-TABLA-CANT.
009340
009350     MOVE WS-ULTIMO-CLI-ID TO TAB-CLI-ID(WS-IDX-CLI).
009360     MOVE SOL-TIPO-ID      TO TAB-CLI-TIPO-ID(WS-IDX-CLI).
009370     MOVE SOL-NUM-ID       TO TAB-CLI-NUM-ID(WS-IDX-CLI).
009380     MOVE SOL-NOMBRES      TO TAB-CLI-NOMBRES(WS-IDX-CLI).
009390     MOVE SOL-APELLIDO     TO TAB-CLI-APELLIDO(WS-IDX-CLI).
009400     MOVE SOL-CORREO       TO TAB-CLI-CORREO(WS-IDX-CLI).
009410     MOVE SOL-FECHA-NAC    TO TAB-CLI-FECHA-NAC(WS-IDX-CLI).
009420
009430*    SE VUELVE A TOMAR FECHA Y HORA DEL SISTEMA AQUI (Y NO SE
009440*    REUTILIZA WS-FECHA-HOY DE 1000-INICIO-I) PARA QUE LA FECHA
009450*    DE CREACION LLEVE LA HORA EXACTA EN QUE SE PROCESO EL ALTA,
009460*    NO LA HORA EN QUE ARRANCO EL PROGRAMA.
009470     ACCEPT WS-TSGEN-FECHA FROM DATE YYYYMMDD.
009480     ACCEPT WS-TSGEN-HORA  FROM TIME.
009490     MOVE WS-TIMESTAMP-GEN TO TAB-CLI-FECHA-CREA(WS-IDX-CLI).
009500     MOVE ZEROS            TO TAB-CLI-FECHA-MODIF(WS-IDX-CLI).
009510     SET TAB-CLI-NO-BORRADO(WS-IDX-CLI) TO TRUE.
009520
009530 2400-GRABAR-F. EXIT.
009540
009550*----------------------------------------------------------------
009560* APLICA EN SITIO EL CAMBIO DE NOMBRES, APELLIDO Y CORREO SOBRE EL
009570* CLIENTE EXISTENTE Y SELLA LA FECHA DE MODIFICACION. NINGUN OTRO
009580* CAMPO DEL CLIENTE SE MODIFICA POR ESTA VIA.
009590*----------------------------------------------------------------
009600 2600-APLICAR-CAMBIO-I.
009610
009620*    WS-IDX-CLI-ENCONTRADO FUE DEJADO POR 2550-BUSCAR-CLIENTE-I
009630*    DURANTE LA VALIDACION (2500-VALIDAR-CAMBIO-I); SE REUTILIZA
009640*    AQUI PARA NO VOLVER A BUSCAR EL CLIENTE.
009650     MOVE SOL-NOMBRES  TO TAB-CLI-NOMBRES(WS-IDX-CLI-ENCONTRADO).
009660     MOVE SOL-APELLIDO TO TAB-CLI-APELLIDO(WS-IDX-CLI-ENCONTRADO).
009670     MOVE SOL-CORREO   TO TAB-CLI-CORREO(WS-IDX-CLI-ENCONTRADO).
009680
009690     ACCEPT WS-TSGEN-FECHA FROM DATE YYYYMMDD.
009700     ACCEPT WS-TSGEN-HORA  FROM TIME.
009710     MOVE WS-TIMESTAMP-GEN
009720          TO TAB-CLI-FECHA-MODIF(WS-IDX-CLI-ENCONTRADO).
009730
009740 2600-APLICAR-CAMBIO-F. EXIT.
009750
009760*----------------------------------------------------------------
009770* MARCA EL CLIENTE COMO DADO DE BAJA EN LA TABLA EN MEMORIA. LA
009780* OMISION FISICA DEL MAESTRO OCURRE AL REGRABAR, EN
009790* 9050-REGRABAR-CUERPO-I. EL ID DEL CLIENTE NO SE REUTILIZA.
009800*----------------------------------------------------------------
009810 2800-APLICAR-BAJA-I.
009820
009830     SET TAB-CLI-ESTA-BORRADO(WS-IDX-CLI-ENCONTRADO) TO TRUE.
009840
009850 2800-APLICAR-BAJA-F. EXIT.
009860
009870*----------------------------------------------------------------
009880* CALCULA LA LONGITUD SIGNIFICATIVA (SIN BLANCOS A LA DERECHA)
009890* DE WS-CAMPO-LARGO, DEJANDOLA EN WS-LONGITUD. ES LA UNICA
009900* RUTINA DE LONGITUD DEL PROGRAMA; SE REUTILIZA PARA NOMBRES,
009910* APELLIDO Y LOS TROZOS DEL CORREO MOVIENDO CADA CAMPO A
009920* WS-CAMPO-LARGO ANTES DE LLAMARLA.
009930*----------------------------------------------------------------
009940 2850-LONGITUD-I.
009950
009960     MOVE ZEROS TO WS-LONGITUD.
009970     PERFORM 2860-LONGITUD-CU THRU 2860-LONGITUD-CU-F
009980             VARYING WS-IDX-LARGO FROM 50 BY -1
009990             UNTIL WS-IDX-LARGO EQUAL ZERO.
010000
010010 2850-LONGITUD-F. EXIT.
010020
010030*----------------------------------------------------------------
010040* CUERPO DEL BARRIDO DE DERECHA A IZQUIERDA EN BUSCA DEL ULTIMO
010050* CARACTER NO BLANCO. AL ENCONTRARLO SE FUERZA EL INDICE A 1 PARA
010060* CORTAR EL PERFORM VARYING DE INMEDIATO, YA QUE SOLO INTERESA LA
010070* PRIMERA POSICION NO BLANCA RECORRIENDO DE DERECHA A IZQUIERDA.
010080*----------------------------------------------------------------
010090 2860-LONGITUD-CU.
010100
010110     IF WS-CAMPO-LARGO(WS-IDX-LARGO:1) NOT EQUAL SPACE THEN
010120        MOVE WS-IDX-LARGO TO WS-LONGITUD
010130        MOVE 1 TO WS-IDX-LARGO
010140     END-IF.
010150
010160 2860-LONGITUD-CU-F. EXIT.
010170
010180*----------------------------------------------------------------
010190* REGRABA EL MAESTRO DE CLIENTES COMPLETO (ALTAS Y CAMBIOS),
010200* OMITIENDO LOS CLIENTES DADOS DE BAJA EN ESTA CORRIDA.
010210*----------------------------------------------------------------
010220 9000-REGRABAR-MAESTRO-I.
010230
010240*    SE REGRABA EL MAESTRO COMPLETO (NO SOLO LAS FILAS TOCADAS
010250*    EN ESTA CORRIDA) PORQUE EL ARCHIVO ES SECUENCIAL Y NO PERMITE
010260*    REESCRIBIR UN SOLO REGISTRO EN SITIO.
010270     OPEN OUTPUT CLIENTE-MAE-SAL
010280     IF WS-FS-CLIMA-S IS NOT EQUAL '00' THEN
010290        DISPLAY '* ERROR EN OPEN CLIMA-S    = ' WS-FS-CLIMA-S
010300        MOVE 9999 TO RETURN-CODE
010310     END-IF.
010320
010330     PERFORM 9050-REGRABAR-CUERPO-I THRU 9050-REGRABAR-CUERPO-F
010340        VARYING WS-IDX-TABLA FROM 1 BY 1
010350        UNTIL WS-IDX-TABLA > WS-TABLA-CANT.
010360
010370     CLOSE CLIENTE-MAE-SAL.
010380
010390 9000-REGRABAR-MAESTRO-F. EXIT.
010400
010410*----------------------------------------------------------------
010420* CUERPO DE LA REGRABACION: POR CADA FILA DE LA TABLA QUE NO ESTE
010430* MARCADA COMO BORRADA, MAPEA LOS CAMPOS DE LA TABLA AL LAYOUT DE
010440* SALIDA Y ESCRIBE EL REGISTRO. ES EL MAPEO INVERSO DE 1050-
010450* CARGAR-CLIENTES-I.
010460*----------------------------------------------------------------
010470 9050-REGRABAR-CUERPO-I.
010480
010490*    SOLO SE ESCRIBE LA FILA SI EL CLIENTE NO QUEDO MARCADO COMO
010500*    DADO DE BAJA; ASI LA BAJA DESAPARECE FISICAMENTE DEL NUEVO
010510*    MAESTRO SIN NECESIDAD DE UN ARCHIVO DE BORRADOS APARTE.
010520     IF TAB-CLI-NO-BORRADO(WS-IDX-TABLA) THEN
010530        MOVE TAB-CLI-ID(WS-IDX-TABLA)          TO CLI-ID
010540        MOVE TAB-CLI-TIPO-ID(WS-IDX-TABLA)     TO CLI-TIPO-ID
010550        MOVE TAB-CLI-NUM-ID(WS-IDX-TABLA)      TO CLI-NUM-ID
010560        MOVE TAB-CLI-NOMBRES(WS-IDX-TABLA)     TO CLI-NOMBRES
010570        MOVE TAB-CLI-APELLIDO(WS-IDX-TABLA)    TO CLI-APELLIDO
010580        MOVE TAB-CLI-CORREO(WS-IDX-TABLA)      TO CLI-CORREO
010590        MOVE TAB-CLI-FECHA-NAC(WS-IDX-TABLA)   TO CLI-FECHA-NAC
010600        MOVE TAB-CLI-FECHA-CREA(WS-IDX-TABLA)  TO CLI-FECHA-CREA
010610        MOVE TAB-CLI-FECHA-MODIF(WS-IDX-TABLA) TO CLI-FECHA-MODIF
010620
010630*       WK-REG-CLIENTE ES EL GRUPO 01 DEL COPYBOOK WKCLIENT QUE
010640*       ACABA DE RECIBIR LOS MOVE ANTERIORES; SE TRANSFIERE TAL
010650*       CUAL AL AREA DE SALIDA ANTES DE ESCRIBIR EL REGISTRO.
010660        MOVE WK-REG-CLIENTE TO REG-SAL-CLIMA
010670        WRITE REG-SAL-CLIMA
010680        IF WS-FS-CLIMA-S IS NOT EQUAL '00' THEN
010690           DISPLAY '* ERROR EN WRITE CLIMA-S   = ' WS-FS-CLIMA-S
010700           MOVE 9999 TO RETURN-CODE
010710        END-IF
010720     END-IF.
010730
010740 9050-REGRABAR-CUERPO-F. EXIT.
010750
010760*----  CUERPO FINAL DEL PROGRAMA ---------------------------------
010770* CIERRA EL ARCHIVO DE SOLICITUDES (LOS OTROS TRES YA SE CERRARON
010780* EN SUS PROPIOS PARRAFOS) Y MUESTRA EL RESUMEN DE LA CORRIDA.
010790*----------------------------------------------------------------
010800 9999-FINAL-I.
010810
010820*    CIERRA EL ULTIMO ARCHIVO QUE QUEDABA ABIERTO (CLIENTES, EL
010830*    DE ENTRADA DE SOLICITUDES). LOS DEMAS YA SE CERRARON EN SUS
010840*    PROPIOS PARRAFOS (1040, 1050, 9000).
010850     CLOSE CLIENTES.
010860     IF WS-FS-CLIENTES IS NOT EQUAL '00' THEN
010870        DISPLAY '* ERROR EN CLOSE CLIENTES  = ' WS-FS-CLIENTES
010880        MOVE 9999 TO RETURN-CODE
010890     END-IF.
010900
010910*    SE EDITAN LOS CUATRO CONTADORES Y SE MUESTRA EL RESUMEN DE
010920*    LA CORRIDA EN CONSOLA; ESTE PROGRAMA NO EMITE REPORTE
010930*    IMPRESO, SOLO EL DISPLAY DE TOTALES.
010940     MOVE WS-CLI-ALTAS      TO WS-CLI-ALTAS-ED.
010950     MOVE WS-CLI-CAMBIOS    TO WS-CLI-CAMBIOS-ED.
010960     MOVE WS-CLI-BAJAS      TO WS-CLI-BAJAS-ED.
010970     MOVE WS-CLI-RECHAZADOS TO WS-CLI-RECHAZADOS-ED.
010980     DISPLAY '****************************************'.
010990     DISPLAY '*  PGMCLIMA - TOTALES DE LA CORRIDA     *'.
011000     DISPLAY '*  ALTAS              = ' WS-CLI-ALTAS-ED.
011010     DISPLAY '*  CAMBIOS            = ' WS-CLI-CAMBIOS-ED.
011020     DISPLAY '*  BAJAS              = ' WS-CLI-BAJAS-ED.
011030     DISPLAY '*  RECHAZADOS         = ' WS-CLI-RECHAZADOS-ED.
011040     DISPLAY '****************************************'.
011050
011060 9999-FINAL-F. EXIT.
