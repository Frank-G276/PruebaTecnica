000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    PGMGENCT.
000120 AUTHOR.        M. TORRES C.
000130 INSTALLATION.  BANCO COOPERATIVO - DEPTO. SISTEMAS.
000140 DATE-WRITTEN.  1990-07-09.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO
000170                 DE SISTEMAS. PROHIBIDA SU REPRODUCCION.
000180
000190******************************************************************
000200*    P G M G E N C T                                             *
000210*    ================                                            *
000220*    RUTINA DE GENERACION DE NUMERO DE CUENTA.                   *
000230*    - RECIBE POR LINKAGE EL TIPO DE CUENTA Y LA ULTIMA
000240*      SECUENCIA UTILIZADA PARA ESE TIPO.                        *
000250*    - DEVUELVE EL NUMERO DE CUENTA DE 10 POSICIONES (PREFIJO    *
000260*      DE 2 POSICIONES SEGUN EL TIPO + SECUENCIA DE 8            *
000270*      POSICIONES) Y LA SECUENCIA YA INCREMENTADA.
000280*    - ES INVOCADA POR CALL DESDE PGMPRDMA, NO SE EJECUTA SOLA.  *
000290******************************************************************
000300* HISTORIAL DE CAMBIOS                                           *
000310* ---------- ----- ---------- ------------------------------------
000320* 1990-07-09 MTC   INICIAL    VERSION INICIAL DE LA RUTINA.       INICIAL
000330* 1996-02-20 JRV   REQ-0291   SE CAMBIA EL PREFIJO DE CUENTA      REQ-0291
000340*                             CORRIENTE DE '01' A '33' PARA
000350*                             ALINEARLO CON EL PLAN DE CUENTAS
000360*                             CONTABLE VIGENTE.
000370* 2001-03-11 MTC   REQ-0334   SE AGREGA VALIDACION DE DESBORDE    REQ-0334
000380*                             DE LA SECUENCIA (MAXIMO 99999999).
000390* 2009-12-21 MTC   REQ-0526   SE AMPLIA EL COMENTARIO DE LA       REQ-0526
000400*                             RUTINA PARA DEJAR CONSTANCIA DEL
000410*                             FORMATO EXACTO DEL NUMERO DE CUENTA
000420*                             GENERADO, A PEDIDO DE AUDITORIA
000430*                             DE SISTEMAS.
000440******************************************************************
000450
000460*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000470 ENVIRONMENT DIVISION.
000480* RUTINA PURA DE CALCULO: NO ABRE NI DEFINE ARCHIVO ALGUNO, SOLO
000490* RECIBE Y DEVUELVE DATOS POR EL AREA DE LINKAGE.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520
000530*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000540 DATA DIVISION.
000550 FILE SECTION.
000560* SIN ARCHIVOS: ESTA RUTINA NO TIENE FD PROPIA.
000570
000580 WORKING-STORAGE SECTION.
000590*=======================*
000600 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000610
000620*----  AREA DE TRABAJO CON LOS DATOS RECIBIDOS DEL LLAMADOR  -----
000630* SE COPIAN DE INMEDIATO LOS DATOS DE LINKAGE A ESTA AREA DE
000640* TRABAJO PARA NO OPERAR DIRECTAMENTE SOBRE LA LINKAGE SECTION
000650* MIENTRAS SE VALIDA (COSTUMBRE DEL DEPARTAMENTO EN RUTINAS
000660* PEQUENAS DE CALCULO).
000670 01  WS-AREA-TRABAJO.
000680*    TIPO DE CUENTA RECIBIDO: 'AH' AHORRO, 'CO' CORRIENTE.
000690     05  WS-TIPO-RECIBIDO        PIC X(02)    VALUE SPACES.
000700*    ULTIMA SECUENCIA YA ASIGNADA PARA ESE TIPO DE CUENTA, TAL
000710*    COMO LA TRAE EL LLAMADOR DESDE SU PROPIA TABLA EN MEMORIA.
000720     05  WS-SECUENCIA-RECIBIDA   PIC 9(08) COMP VALUE ZERO.
000730     05  FILLER                  PIC X(10)    VALUE SPACES.
000740
000750*----  PREFIJO Y SECUENCIA DE LA CUENTA A GENERAR  ----------------
000760* PREFIJO CONTABLE DE 2 POSICIONES SEGUN EL TIPO DE CUENTA (VER
000770* 2000-PROCESO-I). NO CONFUNDIR CON EL TIPO DE CUENTA MISMO.
000780 77  WS-PREFIJO                  PIC X(02)    VALUE SPACES.
000790* SECUENCIA YA INCREMENTADA EN UNO RESPECTO DE LA RECIBIDA.
000800 77  WS-SECUENCIA-NUEVA          PIC 9(08) COMP VALUE ZERO.
000810* VERSION EDITADA (ZERO-SUPRESSED EN CERO, CON CEROS A LA
000820* IZQUIERDA) DE LA SECUENCIA NUEVA, LISTA PARA ENTRAR EN EL
000830* NUMERO DE CUENTA DE 10 POSICIONES.
000840 01  WS-SECUENCIA-NUEVA-G.
000850     05  WS-SECUENCIA-NUEVA-ED   PIC 9(08)    VALUE ZERO.
000860* REDEFINICION QUE PARTE LA SECUENCIA EN DOS GRUPOS DE DIGITOS;
000870* SE CONSERVA DESDE LA VERSION ORIGINAL DE LA RUTINA PARA
000880* FACILITAR LA IMPRESION DE LISTADOS DE CONTROL DE SECUENCIA
000890* CON SEPARADOR VISUAL, AUNQUE ESTA RUTINA YA NO IMPRIME.
000900 01  WS-SECUENCIA-NUEVA-R REDEFINES WS-SECUENCIA-NUEVA-G.
000910     05  WS-SECNUEVA-MILES       PIC 9(05).
000920     05  WS-SECNUEVA-UNIDAD      PIC 9(03).
000930
000940*----  NUMERO DE CUENTA ARMADO (PREFIJO + SECUENCIA)  -------------
000950* EL NUMERO DE CUENTA FINAL SE ARMA COMO TEXTO DE 10 POSICIONES
000960* Y SE REDEFINE PARA PODER CARGAR EL PREFIJO Y LA SECUENCIA POR
000970* SEPARADO, TAL COMO LO ESPERA EL LLAMADOR EN LK-NUM-CUENTA-GEN.
000980 01  WS-CUENTA-GENERADA-G.
000990     05  WS-CTA-GEN-TEXTO        PIC X(10)    VALUE SPACES.
001000 01  WS-CUENTA-GENERADA-R REDEFINES WS-CUENTA-GENERADA-G.
001010     05  WS-CTA-GEN-PREFIJO      PIC X(02).
001020     05  WS-CTA-GEN-SECUENCIA    PIC 9(08).
001030
001040 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001050
001060*----------------------------------------------------------------
001070* AREA DE COMUNICACION CON EL PROGRAMA LLAMADOR (PGMPRDMA). EL
001080* LLAMADOR LLENA LK-TIPO-CUENTA Y LK-ULTIMA-SECUENCIA ANTES DEL
001090* CALL; ESTA RUTINA DEVUELVE LK-NUM-CUENTA-GEN, LA SECUENCIA YA
001100* INCREMENTADA EN LK-ULTIMA-SECUENCIA Y EL CODIGO DE RETORNO.
001110 LINKAGE SECTION.
001120*================*
001130 01  LK-COMUNICACION.
001140*    TIPO DE CUENTA A GENERAR.
001150     05  LK-TIPO-CUENTA          PIC X(02).
001160         88  LK-TIPO-AHORRO          VALUE 'AH'.
001170         88  LK-TIPO-CORRIENTE       VALUE 'CO'.
001180*    ULTIMA SECUENCIA CONOCIDA POR EL LLAMADOR PARA ESE TIPO;
001190*    SE DEVUELVE INCREMENTADA SI LA GENERACION ES EXITOSA.
001200     05  LK-ULTIMA-SECUENCIA     PIC 9(08).
001210*    NUMERO DE CUENTA GENERADO, DE SALIDA.
001220     05  LK-NUM-CUENTA-GEN       PIC X(10).
001230     05  LK-NUM-CUENTA-GEN-R REDEFINES LK-NUM-CUENTA-GEN.
001240         10  LK-CTA-GEN-PREFIJO      PIC X(02).
001250         10  LK-CTA-GEN-SECUENCIA    PIC 9(08).
001260*    CODIGO DE RETORNO DE LA RUTINA (VER 88-LEVELS).
001270     05  LK-CODIGO-RETORNO       PIC 9(02).
001280         88  LK-GENERACION-OK        VALUE 00.
001290         88  LK-SECUENCIA-DESBORDO   VALUE 05.
001300         88  LK-TIPO-INVALIDO        VALUE 10.
001310
001320*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001330 PROCEDURE DIVISION USING LK-COMUNICACION.
001340
001350*----------------------------------------------------------------
001360* CUERPO PRINCIPAL: VALIDA EL AREA RECIBIDA Y, SI ESTA BIEN,
001370* ARMA EL NUMERO DE CUENTA. SI LA VALIDACION FALLA SE REGRESA
001380* SIN TOCAR LK-NUM-CUENTA-GEN NI LK-ULTIMA-SECUENCIA, PARA QUE
001390* EL LLAMADOR NO CONFUNDA UN RECHAZO CON UNA CUENTA VALIDA.
001400*----------------------------------------------------------------
001410 MAIN-PROGRAM-I.
001420
001430     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
001440
001450     IF LK-CODIGO-RETORNO EQUAL ZEROS THEN
001460        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001470     END-IF.
001480
001490 MAIN-PROGRAM-F. GOBACK.
001500
001510*----  CUERPO INICIO: COPIA EL AREA RECIBIDA Y LA VALIDA  --------
001520 1000-INICIO-I.
001530
001540*    SE ASUME EXITO MIENTRAS NO SE DEMUESTRE LO CONTRARIO EN
001550*    1100-VALIDAR-AREA-I.
001560     MOVE ZEROS           TO LK-CODIGO-RETORNO
001570     MOVE LK-TIPO-CUENTA       TO WS-TIPO-RECIBIDO
001580     MOVE LK-ULTIMA-SECUENCIA  TO WS-SECUENCIA-RECIBIDA
001590
001600     PERFORM 1100-VALIDAR-AREA-I THRU 1100-VALIDAR-AREA-F.
001610
001620 1000-INICIO-F. EXIT.
001630
001640*-----------------------------------------------------------------
001650* VALIDA EL TIPO DE CUENTA Y QUE LA SECUENCIA RECIBIDA TODAVIA
001660* TENGA MARGEN PARA INCREMENTARSE SIN DESBORDAR LAS 8 POSICIONES
001670* NUMERICAS DEL CAMPO (REQ-0334, AGREGADO EN 2001).
001680*-----------------------------------------------------------------
001690 1100-VALIDAR-AREA-I.
001700
001710*    UNICOS DOS TIPOS DE CUENTA QUE MANEJA EL PLAN DE CUENTAS
001720*    CONTABLE VIGENTE (AH=AHORRO, CO=CORRIENTE).
001730     IF WS-TIPO-RECIBIDO NOT EQUAL 'AH'
001740        AND WS-TIPO-RECIBIDO NOT EQUAL 'CO' THEN
001750        SET LK-TIPO-INVALIDO TO TRUE
001760     END-IF.
001770
001780*    SI LA SECUENCIA YA ESTA EN EL TOPE, UN INCREMENTO MAS
001790*    DESBORDARIA LAS 8 POSICIONES DEL CAMPO.
001800     IF WS-SECUENCIA-RECIBIDA NOT LESS 99999999 THEN
001810        SET LK-SECUENCIA-DESBORDO TO TRUE
001820     END-IF.
001830
001840 1100-VALIDAR-AREA-F. EXIT.
001850
001860*----  CUERPO PRINCIPAL DE PROCESO -------------------------------
001870* ARMA EL NUMERO DE CUENTA DE 10 POSICIONES: 2 DE PREFIJO SEGUN
001880* EL TIPO + 8 DE SECUENCIA YA INCREMENTADA, Y DEVUELVE TODO AL
001890* LLAMADOR.
001900 2000-PROCESO-I.
001910
001920*    PREFIJO CONTABLE: '53' PARA CUENTAS DE AHORRO, '33' PARA
001930*    CUENTAS CORRIENTES (PREFIJO CAMBIADO DE '01' A '33' POR
001940*    REQ-0291 PARA ALINEARLO CON EL PLAN DE CUENTAS CONTABLE).
001950     IF WS-TIPO-RECIBIDO EQUAL 'AH' THEN
001960        MOVE '53' TO WS-PREFIJO
001970     ELSE
001980        MOVE '33' TO WS-PREFIJO
001990     END-IF.
002000
002010*    LA NUEVA SECUENCIA ES LA RECIBIDA MAS UNO; YA SE VALIDO EN
002020*    1100-VALIDAR-AREA-I QUE NO DESBORDA.
002030     ADD 1 WS-SECUENCIA-RECIBIDA GIVING WS-SECUENCIA-NUEVA.
002040     MOVE WS-SECUENCIA-NUEVA TO WS-SECUENCIA-NUEVA-ED.
002050
002060*    SE ARMA EL NUMERO DE CUENTA DE SALIDA POR LA REDEFINICION
002070*    WS-CUENTA-GENERADA-R Y SE DEVUELVE AL LLAMADOR TAL CUAL.
002080     MOVE WS-PREFIJO        TO WS-CTA-GEN-PREFIJO.
002090     MOVE WS-SECUENCIA-NUEVA-ED TO WS-CTA-GEN-SECUENCIA.
002100     MOVE WS-CUENTA-GENERADA-G TO LK-NUM-CUENTA-GEN.
002110
002120*    SE DEVUELVE TAMBIEN LA SECUENCIA YA INCREMENTADA, PARA QUE
002130*    EL LLAMADOR ACTUALICE SU PROPIA TABLA DE ULTIMAS SECUENCIAS.
002140     MOVE WS-SECUENCIA-NUEVA TO LK-ULTIMA-SECUENCIA.
002150     SET LK-GENERACION-OK TO TRUE.
002160
002170 2000-PROCESO-F. EXIT.
