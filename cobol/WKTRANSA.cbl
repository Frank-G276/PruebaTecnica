000100******************************************************************
000110*        L I B R E R I A   D E   R E G I S T R O S               *
000120*        MODULO .............. WKTRANSA                          *
000130*        DESCRIPCION ......... LAYOUT DEL DIARIO DE TRANSACCIONES*
000140*        LARGO DE REGISTRO ... 111 BYTES                         *
000150******************************************************************
000160* HISTORIAL DE CAMBIOS                                           *
000170* ---------- ----- ---------- ------------------------------------
000180* 1992-11-15 LFQ   INICIAL    PRIMERA VERSION DEL LAYOUT.         INICIAL 
000190* 1994-06-30 LFQ   REQ-0210   SE AGREGA TRN-CTA-DESTINO PARA EL   REQ-0210
000200*                             REGISTRO DE TRANSFERENCIAS.
000210* 1999-01-22 LFQ   Y2K-0007   SE AMPLIA TRN-FECHA A AAAAMMDDHHMMSS.
000220* 2002-10-08 JRV   REQ-0401   SE AGREGAN TRN-SALDO-ANT Y          REQ-0401
000230*                             TRN-SALDO-ACT PARA DEJAR TRAZA DEL
000240*                             SALDO ANTES Y DESPUES DE CADA
000250*                             MOVIMIENTO.
000260******************************************************************
000270 01  WK-REG-TRANSACCION.
000280     05  TRN-ID                  PIC 9(09).
000290     05  TRN-TIPO                PIC X(01).
000300         88  TRN-TIPO-CONSIGNA       VALUE 'C'.
000310         88  TRN-TIPO-RETIRO         VALUE 'R'.
000320         88  TRN-TIPO-TRANSFER       VALUE 'T'.
000330     05  TRN-MONTO               PIC S9(13)V99 COMP-3.
000340     05  TRN-DESCRIPCION         PIC X(40).
000350     05  TRN-FECHA               PIC 9(14).
000360     05  TRN-FECHA-R REDEFINES TRN-FECHA.
000370         10  TRN-FEC-FECHA           PIC 9(08).
000380         10  TRN-FEC-HORA            PIC 9(06).
000390     05  TRN-CTA-ORIGEN          PIC 9(09).
000400     05  TRN-CTA-DESTINO         PIC 9(09).
000410     05  TRN-SALDO-ANT           PIC S9(13)V99 COMP-3.
000420     05  TRN-SALDO-ACT           PIC S9(13)V99 COMP-3.
000430     05  FILLER                  PIC X(05) VALUE SPACES.
