000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    PGMESTCU.
000120 AUTHOR.        J. RAMIREZ V.
000130 INSTALLATION.  BANCO COOPERATIVO - DEPTO. SISTEMAS.
000140 DATE-WRITTEN.  1996-03-04.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO
000170                 DE SISTEMAS. PROHIBIDA SU REPRODUCCION.
000180
000190******************************************************************
000200*    P G M E S T C U                                             *
000210*    ================                                            *
000220*    REPORTE DE ESTADO DE CUENTA POR CORTE DE CONTROL.           *
000230*    - CARGA EN MEMORIA EL DIARIO DE TRANSACCIONES GENERADO      *
000240*      POR PGMTRNPO (UN REGISTRO POR MOVIMIENTO, POR CUENTA      *
000250*      AFECTADA).                                                *
000260*    - LEE EL MAESTRO DE PRODUCTOS EN SECUENCIA DE CUENTA Y      *
000270*      HACE CORTE DE CONTROL POR NUMERO INTERNO DE CUENTA.       *
000280*    - POR CADA CUENTA IMPRIME ENCABEZADO CON EL SALDO DE         *
000290*      APERTURA, EL DETALLE DE SUS MOVIMIENTOS Y UN PIE CON      *
000300*      CANTIDAD Y SALDO FINAL.                                   *
000310*    - AL TERMINAR IMPRIME LOS TOTALES GENERALES DE LA CORRIDA.  *
000320******************************************************************
000330* HISTORIAL DE CAMBIOS                                           *
000340* ---------- ----- ---------- ------------------------------------
000350* 1996-03-04 JRV   INICIAL    VERSION INICIAL - SOLO IMPRIME EL   INICIAL
000360*                             ENCABEZADO Y EL SALDO DE LA CUENTA.
000370* 1997-08-12 MTC   REQ-0301   SE AGREGA EL DETALLE DE MOVIMIENTOS REQ-0301
000380*                             DEL DIARIO, UNO POR LINEA, POR CUENTA.
000390* 1999-01-25 LFQ   Y2K-0007   SE SINCRONIZA CON EL NUEVO FORMATO DE
000400*                             FECHA DEL DIARIO (AAAAMMDDHHMMSS).
000410* 2003-05-19 JRV   REQ-0420   SE AGREGA EL PIE DE CUENTA CON LA   REQ-0420
000420*                             CANTIDAD DE MOVIMIENTOS Y EL SALDO
000430*                             FINAL DEL PERIODO.
000440* 2006-04-20 MTC   REQ-0503   SE AGREGAN LOS TOTALES GENERALES DE REQ-0503
000450*                             CUENTAS Y SALDOS AL FINAL DEL REPORTE.
000460* 2009-11-02 JRV   REQ-0520   SE RETIRA EL CONMUTADOR UPSI-0 Y LA REQ-0520
000470*                             CLASE CLASE-ALFA DEL SPECIAL-NAMES, QUE
000480*                             QUEDARON SIN USO EN ESTE PROGRAMA.
000490* 2009-12-21 JRV   REQ-0527   SE AMPLIA LA DOCUMENTACION INTERNA  REQ-0527
000500*                             DEL PROGRAMA (ENCABEZADOS DE PARRAFO
000510*                             Y COMENTARIOS DE LINEA) A PEDIDO DE
000520*                             LA REVISION DE CALIDAD DE CODIGO.
000530* 2009-12-24 JRV   REQ-0531   SE AGREGA LA FECHA DE CORTE AL      REQ-0531
000540*                             DISPLAY DE TOTALES FINALES DE LA
000550*                             CORRIDA.
000560******************************************************************
000570
000580*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620*    C01 ES EL CANAL DE SALTO DE PAGINA DE LA IMPRESORA, USADO
000630*    PARA QUE CADA CUENTA ABRA EN UNA HOJA NUEVA.
000640     C01 IS TOP-OF-FORM.
000650
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680*    MAESTRO DE PRODUCTOS (CUENTAS), YA ACTUALIZADO POR PGMPRDMA
000690*    Y PGMTRNPO EN ESTE MISMO CICLO. SE LEE EN SECUENCIA DE
000700*    CUENTA PARA EL CORTE DE CONTROL.
000710     SELECT PRODUCTO-MAESTRO ASSIGN TO DDPRDMA
000720     FILE STATUS IS WS-FS-PRDMA.
000730
000740*    DIARIO DE TRANSACCIONES DEL PERIODO, GENERADO POR PGMTRNPO.
000750*    SE CARGA COMPLETO EN MEMORIA ANTES DE PROCESAR LAS CUENTAS.
000760     SELECT TRANSACCION-JOURNAL ASSIGN TO DDTRNJO
000770     FILE STATUS IS WS-FS-TRNJO.
000780
000790*    REPORTE DE ESTADO DE CUENTA, UNA SECCION POR CUENTA LEIDA.
000800     SELECT ESTADO-CUENTA     ASSIGN TO DDESTCU
000810     FILE STATUS IS WS-FS-ESTCU.
000820
000830*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000840 DATA DIVISION.
000850 FILE SECTION.
000860
000870* REGISTRO DEL MAESTRO DE PRODUCTOS, TAL COMO LO DEJO PGMPRDMA.
000880 FD  PRODUCTO-MAESTRO
000890     BLOCK CONTAINS 0 RECORDS
000900     RECORDING MODE IS F.
000910 01  REG-PRODUCTO                PIC X(73).
000920
000930* REGISTRO DEL DIARIO DE TRANSACCIONES, TAL COMO LO DEJO
000940* PGMTRNPO (UN REGISTRO POR MOVIMIENTO APLICADO).
000950 FD  TRANSACCION-JOURNAL
000960     BLOCK CONTAINS 0 RECORDS
000970     RECORDING MODE IS F.
000980 01  REG-TRANSACCION             PIC X(111).
000990
001000* LINEA DE REPORTE DE 132 POSICIONES (ANCHO DE IMPRESORA DE
001010* CADENA ESTANDAR DEL DEPARTAMENTO).
001020 FD  ESTADO-CUENTA
001030     RECORDING MODE IS F.
001040 01  REG-ESTADO-CUENTA           PIC X(132).
001050
001060 WORKING-STORAGE SECTION.
001070*=======================*
001080 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001090
001100*----  ARCHIVOS  -------------------------------------------------
001110* ESTADOS DE ARCHIVO DE LOS TRES SELECT DE ARRIBA, EN EL ORDEN
001120* EN QUE SE ABREN.
001130 77  WS-FS-PRDMA                 PIC XX       VALUE SPACES.
001140 77  WS-FS-TRNJO                 PIC XX       VALUE SPACES.
001150 77  WS-FS-ESTCU                 PIC XX       VALUE SPACES.
001160* SWITCH DE FIN DE ARCHIVO DEL MAESTRO DE PRODUCTOS (CONTROLA EL
001170* LAZO PRINCIPAL DE 2000-PROCESO-I).
001180 77  WS-STATUS-FIN-PRD           PIC X        VALUE 'N'.
001190     88  WS-FIN-PRODUCTOS                     VALUE 'Y'.
001200     88  WS-NO-FIN-PRODUCTOS                  VALUE 'N'.
001210* SWITCH DE FIN DE ARCHIVO DEL DIARIO, USADO SOLO DURANTE LA
001220* CARGA INICIAL EN MEMORIA (1050-CARGAR-MOVTOS-I).
001230 77  WS-STATUS-FIN-TRN           PIC X        VALUE 'N'.
001240     88  WS-FIN-TRANSACCIONES                 VALUE 'Y'.
001250     88  WS-NO-FIN-TRANSACCIONES              VALUE 'N'.
001260
001270*----  FECHA DE PROCESO  -----------------------------------------
001280* FECHA DE SISTEMA IMPRESA EN EL ENCABEZADO DE CADA CUENTA
001290* (2200-ENCABEZADO-CU); WS-FECHA-HOY-R LA SEPARA EN ANIO/MES/DIA
001300* PORQUE EL ENCABEZADO IMPRIME LOS TRES CAMPOS POR SEPARADO.
001310 01  WS-FECHA-HOY-G.
001320     05  WS-FECHA-HOY             PIC 9(08) VALUE ZEROS.
001330 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY-G.
001340     05  WS-HOY-ANIO              PIC 9(04).
001350     05  WS-HOY-MES               PIC 9(02).
001360     05  WS-HOY-DIA               PIC 9(02).
001370
001380
001390*----  TABLA DE MOVIMIENTOS EN MEMORIA  ---------------------------
001400* EL DIARIO COMPLETO DEL PERIODO SE CARGA EN ESTA TABLA ANTES DE
001410* RECORRER EL MAESTRO DE PRODUCTOS, PORQUE EL DIARIO NO VIENE EN
001420* SECUENCIA DE CUENTA (ES SECUENCIA DE LLEGADA DE MOVIMIENTOS) Y
001430* EL REPORTE SI NECESITA AGRUPAR POR CUENTA. NO SE USA SORT: SE
001440* SIGUE EL MISMO IDIOMA DE TABLA EN MEMORIA QUE PGMPRDMA Y
001450* PGMTRNPO YA USAN PARA SUS PROPIOS MAESTROS.
001460 77  WS-TABLA-MOV-CANT           PIC 9(05) COMP VALUE ZERO.
001470 01  WS-TABLA-MOVIMIENTOS.
001480     05  WS-TAB-MOV OCCURS 99999 TIMES
001490                     INDEXED BY WS-IDX-MOV.
001500*        CUENTA INTERNA AFECTADA POR EL MOVIMIENTO (CLAVE DE
001510*        BUSQUEDA CONTRA EL MAESTRO DE PRODUCTOS).
001520         10  TAB-MOV-CTA-ORIGEN     PIC 9(09).
001530*        TIPO DE MOVIMIENTO: C=CONSIGNACION, R=RETIRO,
001540*        D=TRANSFERENCIA DEBITO, T=TRANSFERENCIA CREDITO.
001550         10  TAB-MOV-TIPO           PIC X(01).
001560         10  TAB-MOV-DESCRIPCION    PIC X(40).
001570*        MONTO DEL MOVIMIENTO, SIEMPRE POSITIVO EN EL DIARIO;
001580*        EL SIGNO PARA EL DETALLE SE DECIDE EN 2300-DETALLE-CU.
001590         10  TAB-MOV-MONTO          PIC S9(13)V99 COMP-3.
001600         10  TAB-MOV-FECHA          PIC 9(14).
001610*        REDEFINICION QUE SEPARA FECHA Y HORA DEL TIMESTAMP PARA
001620*        PODERLAS IMPRIMIR POR SEPARADO EN EL DETALLE.
001630         10  TAB-MOV-FECHA-R REDEFINES TAB-MOV-FECHA.
001640             15  TAB-MOV-FEC-FECHA      PIC 9(08).
001650             15  TAB-MOV-FEC-HORA       PIC 9(06).
001660*        SALDO DE LA CUENTA INMEDIATAMENTE DESPUES DE APLICADO
001670*        ESTE MOVIMIENTO, TAL COMO LO DEJO PGMTRNPO; ES LA FUENTE
001680*        DEL SALDO CORRIDO QUE SE IMPRIME EN CADA DETALLE Y DEL
001690*        SALDO FINAL DEL PIE DE CUENTA.
001700         10  TAB-MOV-SALDO-ACT      PIC S9(13)V99 COMP-3.
001710
001720*----  INDICES Y ACUMULADORES DE CORTE  ---------------------------
001730* INDICE DE BARRIDO DE LA TABLA DE MOVIMIENTOS EN 2300-DETALLE-CU.
001740 77  WS-IDX-TABLA                PIC 9(05) COMP VALUE ZERO.
001750* NUMERO INTERNO DE LA CUENTA QUE SE ESTA REPORTANDO EN EL CORTE
001760* ACTUAL (CLAVE DE COMPARACION CONTRA TAB-MOV-CTA-ORIGEN).
001770 77  WS-CTA-BUSCADA               PIC 9(09)    VALUE ZEROS.
001780* CANTIDAD DE MOVIMIENTOS IMPRESOS PARA LA CUENTA ACTUAL.
001790 77  WS-CNT-MOV-CUENTA            PIC 9(05) COMP VALUE ZERO.
001800* SALDO CORRIDO DE LA CUENTA ACTUAL: ARRANCA EN EL SALDO DE
001810* APERTURA Y SE VA REEMPLAZANDO CON EL SALDO DE CADA MOVIMIENTO
001820* ENCONTRADO, QUEDANDO AL FINAL EN EL SALDO DE CIERRE DEL PERIODO.
001830 77  WS-SALDO-CORTE               PIC S9(13)V99 COMP-3 VALUE ZERO.
001840* MONTO DEL MOVIMIENTO YA CON EL SIGNO QUE LE CORRESPONDE SEGUN
001850* SU TIPO (POSITIVO PARA CONSIGNACIONES, NEGATIVO PARA RETIROS Y
001860* DEBITOS DE TRANSFERENCIA).
001870 77  WS-MONTO-FIRMADO             PIC S9(13)V99 COMP-3 VALUE ZERO.
001880
001890*----  TOTALES GENERALES DE LA CORRIDA  ---------------------------
001900 01  WS-CONTADORES-G.
001910*    CANTIDAD TOTAL DE CUENTAS LEIDAS DEL MAESTRO EN LA CORRIDA.
001920     05  WS-CNT-CUENTAS-LEIDAS    PIC 9(05) COMP VALUE ZERO.
001930* REDEFINICION DE LOS CONTADORES GENERALES, RESERVADA PARA EL
001940* DIA EN QUE EL REPORTE AGREGUE UN SEGUNDO ACUMULADOR DE CORTE
001950* (POR SUCURSAL O TIPO DE CUENTA), SIGUIENDO EL MISMO PATRON DE
001960* WS-CONTADORES-R QUE YA USAN PGMCLIMA/PGMPRDMA/PGMTRNPO.
001970 01  WS-CONTADORES-R REDEFINES WS-CONTADORES-G.
001980     05  FILLER                   PIC 9(05) COMP.
001990* SUMATORIA DE LOS SALDOS DE CIERRE DE TODAS LAS CUENTAS LEIDAS.
002000 77  WS-TOT-SALDOS-FINALES        PIC S9(13)V99 COMP-3 VALUE ZERO.
002010
002020*----  LINEA DE ENCABEZADO DE CUENTA  -----------------------------
002030* UNA LINEA DE ENCABEZADO POR CUENTA, CON EL ID INTERNO, EL
002040* NUMERO DE CUENTA VISIBLE, EL TIPO, EL ESTADO Y EL SALDO DE
002050* APERTURA DEL PERIODO.
002060 01  WS-LINEA-ENCABEZADO.
002070     05  FILLER                   PIC X(01)    VALUE SPACES.
002080     05  FILLER                   PIC X(14)    VALUE 'CUENTA INTERNA'.
002090     05  FILLER                   PIC X(01)    VALUE SPACES.
002100     05  WS-ENC-ID                PIC ZZZZZZZZ9.
002110     05  FILLER                   PIC X(02)    VALUE SPACES.
002120     05  FILLER                   PIC X(08)    VALUE 'NUMERO: '.
002130     05  WS-ENC-NUM-CUENTA        PIC X(10).
002140     05  FILLER                   PIC X(02)    VALUE SPACES.
002150     05  FILLER                   PIC X(06)    VALUE 'TIPO: '.
002160     05  WS-ENC-TIPO              PIC X(02).
002170     05  FILLER                   PIC X(02)    VALUE SPACES.
002180     05  FILLER                   PIC X(08)    VALUE 'ESTADO: '.
002190     05  WS-ENC-ESTADO            PIC X(01).
002200     05  FILLER                   PIC X(02)    VALUE SPACES.
002210     05  FILLER                   PIC X(15)    VALUE 'SALDO INICIAL: '.
002220     05  WS-ENC-SALDO-INI         PIC -ZZ,ZZZ,ZZZ,ZZ9.99.
002230     05  FILLER                   PIC X(26)    VALUE SPACES.
002240
002250*----  LINEA DE DETALLE DE MOVIMIENTO  ----------------------------
002260* UNA LINEA POR CADA MOVIMIENTO DEL DIARIO QUE PERTENECE A LA
002270* CUENTA EN CURSO, CON FECHA, HORA, TIPO, DESCRIPCION, MONTO
002280* FIRMADO Y SALDO CORRIDO DESPUES DEL MOVIMIENTO.
002290 01  WS-LINEA-DETALLE.
002300     05  FILLER                   PIC X(05)    VALUE SPACES.
002310     05  WS-DET-FECHA             PIC X(08).
002320     05  FILLER                   PIC X(01)    VALUE SPACES.
002330     05  WS-DET-HORA              PIC X(06).
002340     05  FILLER                   PIC X(02)    VALUE SPACES.
002350     05  WS-DET-TIPO              PIC X(01).
002360     05  FILLER                   PIC X(02)    VALUE SPACES.
002370     05  WS-DET-DESCRIPCION       PIC X(40).
002380     05  FILLER                   PIC X(02)    VALUE SPACES.
002390     05  WS-DET-MONTO             PIC -ZZ,ZZZ,ZZZ,ZZ9.99.
002400     05  FILLER                   PIC X(02)    VALUE SPACES.
002410     05  WS-DET-SALDO             PIC -ZZ,ZZZ,ZZZ,ZZ9.99.
002420     05  FILLER                   PIC X(21)    VALUE SPACES.
002430
002440*----  LINEA DE PIE DE CUENTA  ------------------------------------
002450* CIERRA CADA SECCION DE CUENTA CON LA CANTIDAD DE MOVIMIENTOS
002460* IMPRESOS Y EL SALDO FINAL DEL PERIODO (REQ-0420).
002470 01  WS-LINEA-PIE.
002480     05  FILLER                   PIC X(10)    VALUE SPACES.
002490     05  FILLER                   PIC X(23)    VALUE
002500         'MOVIMIENTOS DE CUENTA:'.
002510     05  WS-PIE-CANTIDAD          PIC ZZZZ9.
002520     05  FILLER                   PIC X(03)    VALUE SPACES.
002530     05  FILLER                   PIC X(13)    VALUE 'SALDO FINAL: '.
002540     05  WS-PIE-SALDO             PIC -ZZ,ZZZ,ZZZ,ZZ9.99.
002550     05  FILLER                   PIC X(58)    VALUE SPACES.
002560
002570*----  LINEA DE TOTALES GENERALES  --------------------------------
002580* SE IMPRIME UNA SOLA VEZ AL FINAL DEL REPORTE, DESPUES DE LA
002590* ULTIMA CUENTA (REQ-0503).
002600 01  WS-LINEA-GRAN-TOTAL.
002610     05  FILLER                   PIC X(10)    VALUE SPACES.
002620     05  FILLER                   PIC X(22)    VALUE
002630         'TOTAL CUENTAS LEIDAS: '.
002640     05  WS-GT-CUENTAS            PIC ZZZZ9.
002650     05  FILLER                   PIC X(03)    VALUE SPACES.
002660     05  FILLER                   PIC X(23)    VALUE
002670         'TOTAL SALDOS FINALES: '.
002680     05  WS-GT-SALDOS             PIC -ZZZ,ZZZ,ZZZ,ZZ9.99.
002690     05  FILLER                   PIC X(48)    VALUE SPACES.
002700
002710*----  AREAS DE TRABAJO PARA EL REGISTRO LEIDO  -------------------
002720* AREAS INTERMEDIAS DE LECTURA (READ ... INTO); SE MANTIENEN
002730* SEPARADAS DE LOS REGISTROS DE FD PARA QUE EL LAYOUT DE
002740* WK-REG-PRODUCTO/WK-REG-TRANSACCION (DE LAS COPYS) QUEDE
002750* SIEMPRE CON DATOS VALIDOS AUNQUE EL READ FALLE.
002760 01  WS-AREA-PRODUCTO             PIC X(73).
002770 01  WS-AREA-TRANSACCION          PIC X(111).
002780
002790*//////////////////////////////////////////////////////////////
002800* LAYOUTS DE PRODUCTO Y TRANSACCION COMPARTIDOS CON PGMPRDMA Y
002810* PGMTRNPO (COPYBOOKS UNICOS DE LA LIBRERIA DE REGISTROS).
002820     COPY WKPRODUC.
002830     COPY WKTRANSA.
002840*//////////////////////////////////////////////////////////////
002850
002860 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
002870
002880*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002890 PROCEDURE DIVISION.
002900
002910*------------------------------------------------------------------
002920* CUERPO PRINCIPAL: CARGA EL DIARIO EN MEMORIA, RECORRE EL
002930* MAESTRO DE PRODUCTOS HACIENDO UN CORTE POR CUENTA, E IMPRIME
002940* LOS TOTALES GENERALES AL TERMINAR.
002950*------------------------------------------------------------------
002960 MAIN-PROGRAM-I.
002970
002980*    1000-INICIO-I CARGA EL DIARIO Y DEJA LEIDA LA PRIMERA CUENTA.
002990     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
003000
003010*    UN CORTE DE CONTROL POR CADA CUENTA DEL MAESTRO, HASTA
003020*    AGOTARLO.
003030     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
003040        UNTIL WS-FIN-PRODUCTOS
003050
003060*    LOS TOTALES GENERALES SE IMPRIMEN UNA SOLA VEZ, DESPUES DE
003070*    LA ULTIMA CUENTA.
003080     PERFORM 9900-IMPRIMIR-GRAN-TOTAL-I
003090        THRU 9900-IMPRIMIR-GRAN-TOTAL-F
003100     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
003110
003120 MAIN-PROGRAM-F. GOBACK.
003130
003140*----  CUERPO INICIO: CARGA EL DIARIO Y ABRE LOS DEMAS ARCHIVOS --
003150* EL DIARIO SE ABRE, SE CARGA POR COMPLETO EN WS-TABLA-MOVIMIENTOS
003160* Y SE CIERRA ANTES DE ABRIR EL MAESTRO DE PRODUCTOS, PARA NO
003170* MANTENER DOS ARCHIVOS SECUENCIALES ABIERTOS A LA VEZ SIN
003180* NECESIDAD (COSTUMBRE DEL DEPARTAMENTO EN LOS PROGRAMAS DE
003190* REPORTE CON TABLA DE APOYO EN MEMORIA).
003200 1000-INICIO-I.
003210
003220*    LA FECHA DE CORTE DEL REPORTE SE TOMA UNA SOLA VEZ AL
003230*    COMIENZO DE LA CORRIDA Y SE REPITE EN EL DISPLAY DE TOTALES
003240*    DE 9999-FINAL-I; ESTE PROGRAMA NO LA IMPRIME EN EL ENCABEZADO
003250*    DE CADA CUENTA PORQUE EL ESTADO DE CUENTA ES SIEMPRE DE TODO
003260*    EL DIARIO ACUMULADO, NO DE UN PERIODO RECORTADO.
003270     ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD.
003280
003290*    '00' ES EL UNICO FILE STATUS DE EXITO; CUALQUIER OTRO VALOR
003300*    (POR EJEMPLO '35' SI EL DD NO FUE ASIGNADO EN EL JCL) DEJA
003310*    EL RETURN-CODE EN 9999 PARA QUE EL JOB SIGUIENTE DEL STREAM
003320*    NO CONTINUE CON DATOS A MEDIAS. EL MISMO PATRON SE REPITE
003330*    EN CADA OPEN/WRITE DE ESTE PROGRAMA.
003340     OPEN INPUT  TRANSACCION-JOURNAL
003350     IF WS-FS-TRNJO IS NOT EQUAL '00' THEN
003360        DISPLAY '* ERROR EN OPEN TRNJO      = ' WS-FS-TRNJO
003370        MOVE 9999 TO RETURN-CODE
003380     END-IF.
003390
003400*    CARGA COMPLETA DEL DIARIO EN MEMORIA ANTES DE TOCAR EL
003410*    MAESTRO DE PRODUCTOS (VER WS-TABLA-MOVIMIENTOS).
003420     PERFORM 1050-CARGAR-MOVTOS-I THRU 1050-CARGAR-MOVTOS-F
003430        UNTIL WS-FIN-TRANSACCIONES.
003440
003450     CLOSE TRANSACCION-JOURNAL.
003460
003470     OPEN INPUT  PRODUCTO-MAESTRO
003480     IF WS-FS-PRDMA IS NOT EQUAL '00' THEN
003490        DISPLAY '* ERROR EN OPEN PRDMA      = ' WS-FS-PRDMA
003500        MOVE 9999 TO RETURN-CODE
003510     END-IF.
003520
003530     OPEN OUTPUT ESTADO-CUENTA
003540     IF WS-FS-ESTCU IS NOT EQUAL '00' THEN
003550        DISPLAY '* ERROR EN OPEN ESTCU      = ' WS-FS-ESTCU
003560        MOVE 9999 TO RETURN-CODE
003570     END-IF.
003580
003590*    LECTURA DE ARRANQUE DEL MAESTRO DE PRODUCTOS (PATRON DE
003600*    LECTURA AL FINAL DEL PARRAFO, IGUAL QUE EN PGMPRDMA Y
003610*    PGMTRNPO): EL PRIMER REGISTRO YA QUEDA LISTO PARA QUE
003620*    MAIN-PROGRAM-I ENTRE DIRECTO AL LAZO DE 2000-PROCESO-I.
003630     PERFORM 2100-LEER-I THRU 2100-LEER-F.
003640
003650 1000-INICIO-F. EXIT.
003660
003670*-----------------------------------------------------------------
003680* CARGA EN MEMORIA UN REGISTRO DEL DIARIO DE TRANSACCIONES. EL
003690* DIARIO NO VIENE EN SECUENCIA DE CUENTA, ASI QUE SE CARGA TAL
003700* CUAL LLEGA Y LA BUSQUEDA POR CUENTA SE HACE DESPUES, EN
003710* 2300-DETALLE-CU, BARRIENDO LA TABLA COMPLETA POR CADA CUENTA.
003720*-----------------------------------------------------------------
003730 1050-CARGAR-MOVTOS-I.
003740
003750*    SE COPIA CAMPO A CAMPO EN LUGAR DE UN SOLO MOVE DE GRUPO
003760*    PORQUE TAB-MOV-FECHA-R REDEFINE EL CAMPO TIMESTAMP EN DOS
003770*    SUBCAMPOS QUE EL REGISTRO DEL DIARIO NO TIENE POR SEPARADO.
003780     READ TRANSACCION-JOURNAL INTO WK-REG-TRANSACCION
003790        AT END
003800           SET WS-FIN-TRANSACCIONES TO TRUE
003810        NOT AT END
003820           ADD 1 TO WS-TABLA-MOV-CANT
003830           SET WS-IDX-MOV TO WS-TABLA-MOV-CANT
003840           MOVE TRN-CTA-ORIGEN   TO TAB-MOV-CTA-ORIGEN(WS-IDX-MOV)
003850           MOVE TRN-TIPO         TO TAB-MOV-TIPO(WS-IDX-MOV)
003860           MOVE TRN-DESCRIPCION  TO TAB-MOV-DESCRIPCION(WS-IDX-MOV)
003870           MOVE TRN-MONTO        TO TAB-MOV-MONTO(WS-IDX-MOV)
003880           MOVE TRN-FECHA        TO TAB-MOV-FECHA(WS-IDX-MOV)
003890           MOVE TRN-SALDO-ACT    TO TAB-MOV-SALDO-ACT(WS-IDX-MOV)
003900     END-READ.
003910
003920 1050-CARGAR-MOVTOS-F. EXIT.
003930
003940*----  CUERPO PRINCIPAL DE PROCESO - CORTE POR CUENTA  ------------
003950* POR CADA CUENTA DEL MAESTRO: IMPRIME EL ENCABEZADO CON EL
003960* SALDO DE APERTURA, BARRE LA TABLA DE MOVIMIENTOS IMPRIMIENDO
003970* LOS QUE LE PERTENECEN, IMPRIME EL PIE CON EL SALDO DE CIERRE
003980* Y ACUMULA A LOS TOTALES GENERALES DE LA CORRIDA.
003990 2000-PROCESO-I.
004000
004010*    EL SALDO DE CORTE ARRANCA EN EL SALDO DE APERTURA DEL
004020*    MAESTRO; SI LA CUENTA NO TIENE MOVIMIENTOS EN EL PERIODO
004030*    QUEDA INTACTO Y ASI SE IMPRIME EN EL PIE.
004040     MOVE PRD-SALDO      TO WS-SALDO-CORTE
004050     MOVE ZEROS          TO WS-CNT-MOV-CUENTA
004060     MOVE PRD-ID          TO WS-CTA-BUSCADA
004070
004080     PERFORM 2200-IMP-ENCABEZADO-I THRU 2200-IMP-ENCABEZADO-F
004090
004100*    BARRIDO COMPLETO DE LA TABLA DE MOVIMIENTOS POR CADA
004110*    CUENTA; NO ES EL BARRIDO MAS EFICIENTE POSIBLE, PERO EL
004120*    DIARIO NO VIENE ORDENADO POR CUENTA Y EL VOLUMEN DIARIO DE
004130*    MOVIMIENTOS DEL BANCO NO JUSTIFICA UN SORT PREVIO.
004140     PERFORM 2300-DETALLE-CU THRU 2300-DETALLE-CU-F
004150        VARYING WS-IDX-TABLA FROM 1 BY 1
004160        UNTIL WS-IDX-TABLA > WS-TABLA-MOV-CANT
004170
004180     PERFORM 2400-IMP-PIE-I THRU 2400-IMP-PIE-F
004190
004200*    LOS TOTALES GENERALES SE VAN ACUMULANDO CUENTA POR CUENTA,
004210*    NO SE RECALCULAN AL FINAL; 9900-IMPRIMIR-GRAN-TOTAL-I SOLO
004220*    LOS IMPRIME.
004230     ADD 1 TO WS-CNT-CUENTAS-LEIDAS
004240     ADD WS-SALDO-CORTE TO WS-TOT-SALDOS-FINALES
004250
004260     PERFORM 2100-LEER-I THRU 2100-LEER-F.
004270
004280 2000-PROCESO-F. EXIT.
004290
004300*-----------------------------------------------------------------
004310* LEE LA SIGUIENTE CUENTA DEL MAESTRO DE PRODUCTOS.
004320*-----------------------------------------------------------------
004330 2100-LEER-I.
004340
004350*    LECTURA SECUENCIAL DEL MAESTRO DE PRODUCTOS. AL LLEGAR AL
004360*    FINAL SE ENCIENDE WS-FIN-PRODUCTOS, QUE ES LA CONDICION DE
004370*    SALIDA DEL PERFORM UNTIL EN MAIN-PROGRAM-I.
004380     READ PRODUCTO-MAESTRO INTO WK-REG-PRODUCTO
004390        AT END
004400           SET WS-FIN-PRODUCTOS TO TRUE
004410     END-READ.
004420
004430 2100-LEER-F. EXIT.
004440
004450*----  IMPRIME EL ENCABEZADO DE LA CUENTA  ------------------------
004460* UNA LINEA POR CUENTA CON SU IDENTIFICACION, TIPO, ESTADO Y
004470* SALDO DE APERTURA DEL PERIODO. SE IMPRIME DESPUES DE SALTAR
004480* DE PAGINA (AFTER ADVANCING C01) PARA QUE CADA CUENTA ABRA SU
004490* PROPIA HOJA DE REPORTE.
004500 2200-IMP-ENCABEZADO-I.
004510
004520*    EL RENGLON SE REARMA DESDE CERO (MOVE SPACES) EN CADA
004530*    CUENTA PARA QUE NO QUEDEN RESIDUOS DE LA CUENTA ANTERIOR EN
004540*    LOS CAMPOS DE LONGITUD VARIABLE (NUMERO DE CUENTA, ETC.).
004550     MOVE SPACES          TO WS-LINEA-ENCABEZADO
004560     MOVE PRD-ID           TO WS-ENC-ID
004570     MOVE PRD-NUM-CUENTA    TO WS-ENC-NUM-CUENTA
004580     MOVE PRD-TIPO-CUENTA   TO WS-ENC-TIPO
004590     MOVE PRD-ESTADO        TO WS-ENC-ESTADO
004600     MOVE PRD-SALDO         TO WS-ENC-SALDO-INI
004610
004620*    AFTER ADVANCING C01 ES EL SALTO DE PAGINA DEFINIDO EN
004630*    SPECIAL-NAMES; CADA CUENTA COMIENZA EN SU PROPIA HOJA.
004640     WRITE REG-ESTADO-CUENTA FROM WS-LINEA-ENCABEZADO
004650        AFTER ADVANCING C01
004660*    SI LA IMPRESORA DEL ESTADO DE CUENTA FALLA SE DEJA CONSTANCIA
004670*    EN CONSOLA Y SE DEVUELVE RETURN-CODE DISTINTO DE CERO PARA
004680*    QUE EL JCL/PROCEDIMIENTO DE BATCH DETECTE EL PASO EN ERROR.
004690     IF WS-FS-ESTCU IS NOT EQUAL '00' THEN
004700        DISPLAY '* ERROR EN WRITE ESTCU     = ' WS-FS-ESTCU
004710        MOVE 9999 TO RETURN-CODE
004720     END-IF.
004730
004740 2200-IMP-ENCABEZADO-F. EXIT.
004750
004760*----  IMPRIME UN DETALLE SI EL MOVIMIENTO PERTENECE A LA CUENTA --
004770* SI EL MOVIMIENTO EN LA POSICION WS-IDX-TABLA ES DE LA CUENTA
004780* EN CURSO, SE LE PONE SIGNO SEGUN EL TIPO, SE ACTUALIZA EL
004790* SALDO DE CORTE CON EL SALDO YA CALCULADO POR PGMTRNPO Y SE
004800* IMPRIME LA LINEA DE DETALLE. LOS MOVIMIENTOS DE OTRAS CUENTAS
004810* SE IGNORAN SIN TOCAR NADA.
004820 2300-DETALLE-CU.
004830
004840     IF TAB-MOV-CTA-ORIGEN(WS-IDX-TABLA) EQUAL WS-CTA-BUSCADA THEN
004850        ADD 1 TO WS-CNT-MOV-CUENTA
004860        MOVE TAB-MOV-MONTO(WS-IDX-TABLA)    TO WS-MONTO-FIRMADO
004870*       LOS RETIROS Y DEBITOS DE TRANSFERENCIA (TODO LO QUE NO
004880*       ES 'C' DE CONSIGNACION) SE IMPRIMEN EN NEGATIVO PARA QUE
004890*       EL LECTOR DEL ESTADO DE CUENTA VEA DE UN VISTAZO SI EL
004900*       MOVIMIENTO AUMENTO O DISMINUYO EL SALDO.
004910        IF TAB-MOV-TIPO(WS-IDX-TABLA) NOT EQUAL 'C' THEN
004920           MULTIPLY WS-MONTO-FIRMADO BY -1 GIVING WS-MONTO-FIRMADO
004930        END-IF
004940*       EL SALDO CORRIDO QUE SE IMPRIME ES EL SALDO-DESPUES-DEL-
004950*       MOVIMIENTO QUE PGMTRNPO YA CALCULO Y GRABO EN EL DIARIO;
004960*       ESTE PROGRAMA NO RECALCULA SALDOS, SOLO LOS REPORTA.
004970        MOVE TAB-MOV-SALDO-ACT(WS-IDX-TABLA) TO WS-SALDO-CORTE
004980
004990        MOVE SPACES               TO WS-LINEA-DETALLE
005000        MOVE TAB-MOV-FEC-FECHA(WS-IDX-TABLA)  TO WS-DET-FECHA
005010        MOVE TAB-MOV-FEC-HORA(WS-IDX-TABLA)   TO WS-DET-HORA
005020        MOVE TAB-MOV-TIPO(WS-IDX-TABLA)        TO WS-DET-TIPO
005030        MOVE TAB-MOV-DESCRIPCION(WS-IDX-TABLA) TO WS-DET-DESCRIPCION
005040        MOVE WS-MONTO-FIRMADO                  TO WS-DET-MONTO
005050        MOVE TAB-MOV-SALDO-ACT(WS-IDX-TABLA)    TO WS-DET-SALDO
005060
005070*       UNA LINEA DE DETALLE POR MOVIMIENTO, SIN SALTO DE PAGINA
005080*       (AFTER ADVANCING 1 LINES), PARA QUE TODOS LOS MOVIMIENTOS
005090*       DE LA CUENTA QUEDEN JUNTOS BAJO SU ENCABEZADO.
005100        WRITE REG-ESTADO-CUENTA FROM WS-LINEA-DETALLE
005110           AFTER ADVANCING 1 LINES
005120        IF WS-FS-ESTCU IS NOT EQUAL '00' THEN
005130           DISPLAY '* ERROR EN WRITE ESTCU     = ' WS-FS-ESTCU
005140           MOVE 9999 TO RETURN-CODE
005150        END-IF
005160     END-IF.
005170
005180 2300-DETALLE-CU-F. EXIT.
005190
005200*----  IMPRIME EL PIE DE LA CUENTA  -------------------------------
005210* CIERRA LA SECCION DE LA CUENTA CON LA CANTIDAD DE MOVIMIENTOS
005220* IMPRESOS Y EL SALDO DE CORTE YA ACTUALIZADO POR EL ULTIMO
005230* MOVIMIENTO ENCONTRADO (O EL SALDO DE APERTURA, SI NO HUBO
005240* MOVIMIENTOS EN EL PERIODO).
005250 2400-IMP-PIE-I.
005260
005270*    AL LLEGAR AQUI WS-SALDO-CORTE YA TIENE EL SALDO DEL ULTIMO
005280*    MOVIMIENTO IMPRESO (O EL DE APERTURA, SI NINGUNO LE
005290*    PERTENECIO A ESTA CUENTA).
005300     MOVE SPACES             TO WS-LINEA-PIE
005310     MOVE WS-CNT-MOV-CUENTA   TO WS-PIE-CANTIDAD
005320     MOVE WS-SALDO-CORTE      TO WS-PIE-SALDO
005330
005340*    EL PIE NO LLEVA SALTO DE PAGINA: QUEDA PEGADO AL ULTIMO
005350*    DETALLE IMPRESO (O AL ENCABEZADO, SI LA CUENTA NO TUVO
005360*    MOVIMIENTOS EN EL PERIODO).
005370     WRITE REG-ESTADO-CUENTA FROM WS-LINEA-PIE
005380        AFTER ADVANCING 1 LINES
005390     IF WS-FS-ESTCU IS NOT EQUAL '00' THEN
005400        DISPLAY '* ERROR EN WRITE ESTCU     = ' WS-FS-ESTCU
005410        MOVE 9999 TO RETURN-CODE
005420     END-IF.
005430
005440 2400-IMP-PIE-F. EXIT.
005450
005460*----  IMPRIME LOS TOTALES GENERALES DE LA CORRIDA  ---------------
005470* UNA SOLA LINEA AL FINAL DEL REPORTE CON LA CANTIDAD DE CUENTAS
005480* LEIDAS Y LA SUMA DE TODOS LOS SALDOS DE CIERRE, PARA QUE
005490* CONTABILIDAD PUEDA CUADRAR EL REPORTE CONTRA EL MAESTRO.
005500 9900-IMPRIMIR-GRAN-TOTAL-I.
005510
005520     MOVE SPACES              TO WS-LINEA-GRAN-TOTAL
005530     MOVE WS-CNT-CUENTAS-LEIDAS TO WS-GT-CUENTAS
005540     MOVE WS-TOT-SALDOS-FINALES TO WS-GT-SALDOS
005550
005560*    SE DEJAN DOS LINEAS EN BLANCO (AFTER ADVANCING 2 LINES) PARA
005570*    QUE EL TOTAL GENERAL NO SE CONFUNDA VISUALMENTE CON EL PIE
005580*    DE LA ULTIMA CUENTA IMPRESA.
005590     WRITE REG-ESTADO-CUENTA FROM WS-LINEA-GRAN-TOTAL
005600        AFTER ADVANCING 2 LINES
005610     IF WS-FS-ESTCU IS NOT EQUAL '00' THEN
005620        DISPLAY '* ERROR EN WRITE ESTCU     = ' WS-FS-ESTCU
005630        MOVE 9999 TO RETURN-CODE
005640     END-IF.
005650
005660 9900-IMPRIMIR-GRAN-TOTAL-F. EXIT.
005670
005680*----  CUERPO FINAL DEL PROGRAMA ---------------------------------
005690* CIERRA ARCHIVOS Y DEJA EN CONSOLA UN RESUMEN MINIMO DE LA
005700* CORRIDA PARA EL OPERADOR DEL TURNO.
005710 9999-FINAL-I.
005720
005730*    SE CIERRAN LOS DOS ARCHIVOS QUE EL PROGRAMA TUVO ABIERTOS
005740*    DURANTE TODA LA CORRIDA (EL JOURNAL YA SE CERRO AL TERMINAR
005750*    LA CARGA EN 1050-CARGAR-MOVTOS-I).
005760     CLOSE PRODUCTO-MAESTRO
005770           ESTADO-CUENTA.
005780
005790     DISPLAY '****************************************'.
005800     DISPLAY '*  PGMESTCU - TOTALES DE LA CORRIDA     *'.
005810     DISPLAY '*  FECHA DE CORTE  = ' WS-HOY-ANIO '-' WS-HOY-MES
005820             '-' WS-HOY-DIA.
005830     DISPLAY '*  CUENTAS LEIDAS  = ' WS-CNT-CUENTAS-LEIDAS.
005840     DISPLAY '****************************************'.
005850
005860 9999-FINAL-F. EXIT.
