000100******************************************************************
000110*        L I B R E R I A   D E   R E G I S T R O S               *
000120*        MODULO .............. WKPRODUC                          *
000130*        DESCRIPCION ......... LAYOUT MAESTRO DE PRODUCTOS       *
000140*                               (CUENTAS DE AHORRO Y CORRIENTES) *
000150*        LARGO DE REGISTRO ... 073 BYTES                         *
000160******************************************************************
000170* HISTORIAL DE CAMBIOS                                           *
000180* ---------- ----- ---------- ------------------------------------
000190* 1990-07-02 MTC   INICIAL    PRIMERA VERSION DEL LAYOUT.         INICIAL 
000200* 1992-05-19 MTC   REQ-0198   SE AGREGA PRD-EXENTA-GMF.           REQ-0198
000210* 1996-02-14 JRV   REQ-0289   SE AGREGA PRD-FECHA-MODIF.          REQ-0289
000220* 1999-01-20 LFQ   Y2K-0007   SE AMPLIAN LAS FECHAS A AAAAMMDDHH- Y2K-0007
000230*                             MMSS (14 POSICIONES).
000240* 2001-03-11 MTC   REQ-0334   SE AGREGA EL REDEFINES DE NUMERO DE REQ-0334
000250*                             CUENTA (PREFIJO + SECUENCIA) PARA EL
000260*                             GENERADOR DE CUENTAS.
000270******************************************************************
000280 01  WK-REG-PRODUCTO.
000290     05  PRD-ID                  PIC 9(09).
000300     05  PRD-TIPO-CUENTA         PIC X(02).
000310         88  PRD-CTA-AHORRO          VALUE 'AH'.
000320         88  PRD-CTA-CORRIENTE       VALUE 'CO'.
000330     05  PRD-NUM-CUENTA          PIC X(10).
000340     05  PRD-NUM-CUENTA-R REDEFINES PRD-NUM-CUENTA.
000350         10  PRD-CTA-PREFIJO         PIC X(02).
000360         10  PRD-CTA-SECUENCIA       PIC 9(08).
000370     05  PRD-ESTADO              PIC X(01).
000380         88  PRD-ACTIVA              VALUE 'A'.
000390         88  PRD-INACTIVA            VALUE 'I'.
000400         88  PRD-CANCELADA           VALUE 'C'.
000410     05  PRD-SALDO               PIC S9(13)V99 COMP-3.
000420     05  PRD-EXENTA-GMF          PIC X(01).
000430         88  PRD-EXENTA-GMF-SI       VALUE 'Y'.
000440         88  PRD-EXENTA-GMF-NO       VALUE 'N'.
000450     05  PRD-FECHA-CREA          PIC 9(14).
000460     05  PRD-FECHA-MODIF         PIC 9(14).
000470     05  PRD-FECHA-MODIF-R REDEFINES PRD-FECHA-MODIF.
000480         10  PRD-FECMODIF-FECHA      PIC 9(08).
000490         10  PRD-FECMODIF-HORA       PIC 9(06).
000500     05  PRD-CLIENTE-ID          PIC 9(09).
000510     05  FILLER                  PIC X(05) VALUE SPACES.
