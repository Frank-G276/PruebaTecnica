000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    PGMTRNPO.
000120 AUTHOR.        L. FAJARDO Q.
000130 INSTALLATION.  BANCO COOPERATIVO - DEPTO. SISTEMAS.
000140 DATE-WRITTEN.  1992-11-20.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO
000170                 DE SISTEMAS. PROHIBIDA SU REPRODUCCION.
000180
000190******************************************************************
000200*    P G M T R N P O                                             *
000210*    ================                                            *
000220*    MOTOR DE POSTEO DE TRANSACCIONES (CONSIGNACIONES, RETIROS   *
000230*    Y TRANSFERENCIAS) CONTRA EL MAESTRO DE PRODUCTOS.           *
000240*    - CARGA EN MEMORIA EL MAESTRO DE PRODUCTOS VIGENTE.         *
000250*    - LEE LAS SOLICITUDES DE MOVIMIENTO (MOVIMIENTOS) EN        *
000260*      SECUENCIA DE LLEGADA.                                     *
000270*    - VALIDA LA ELEGIBILIDAD DE CADA SOLICITUD SEGUN EL TIPO    *
000280*      DE CUENTA Y EL SALDO DISPONIBLE.                          *
000290*    - ACTUALIZA LOS SALDOS EN MEMORIA Y GRABA EL DIARIO DE      *
000300*      TRANSACCIONES CON EL SALDO ANTERIOR Y EL NUEVO.           *
000310*    - REGRABA EL MAESTRO DE PRODUCTOS CON LOS SALDOS AL DIA.    *
000320*    - IMPRIME EL REPORTE DE TOTALES DE CONTROL DE LA CORRIDA.   *
000330******************************************************************
000340* HISTORIAL DE CAMBIOS                                           *
000350* ---------- ----- ---------- ------------------------------------
000360* 1992-11-20 LFQ   INICIAL    VERSION INICIAL DEL PROGRAMA.       INICIAL
000370* 1994-06-30 LFQ   REQ-0210   SE AGREGA EL POSTEO DE TRANSFEREN-  REQ-0210
000380*                             CIAS (DEBITO EN ORIGEN, CREDITO EN
000390*                             DESTINO) CON DOS REGISTROS DE
000400*                             DIARIO POR TRANSFERENCIA.
000410* 1999-01-22 LFQ   Y2K-0007   SE AMPLIA LA FECHA DE POSTEO A      Y2K-0007
000420*                             AAAAMMDDHHMMSS (14 POSICIONES).
000430* 2002-10-08 JRV   REQ-0401   SE AGREGA EL REGISTRO DE SALDO      REQ-0401
000440*                             ANTERIOR Y SALDO ACTUAL EN CADA
000450*                             MOVIMIENTO DEL DIARIO.
000460* 2006-04-17 MTC   REQ-0502   SE AGREGA EL REPORTE DE TOTALES     REQ-0502
000470*                             DE CONTROL AL FINAL DE LA CORRIDA.
000480* 2009-11-02 JRV   REQ-0520   SE RETIRA EL CONMUTADOR UPSI-0 Y LA REQ-0520
000490*                             CLASE CLASE-ALFA DEL SPECIAL-NAMES, QUE
000500*                             QUEDARON SIN USO EN ESTE PROGRAMA.
000510* 2009-12-07 MTC   REQ-0521   SE DESGLOSA EL CONTADOR UNICO DE    REQ-0521
000520*                             SOLICITUDES RECHAZADAS EN UN CONTADOR
000530*                             POR CADA MOTIVO DE RECHAZO, IMPRESO
000540*                             COMO DETALLE EN EL REPORTE DE TOTALES
000550*                             DE CONTROL.
000560* 2009-12-21 LFQ   REQ-0528   SE AMPLIA LA DOCUMENTACION INTERNA  REQ-0528
000570*                             DEL PROGRAMA (ENCABEZADOS DE PARRAFO
000580*                             Y COMENTARIOS DE LINEA) A PEDIDO DE
000590*                             LA REVISION DE CALIDAD DE CODIGO.
000600******************************************************************
000610
000620*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660*    C01 ES EL CANAL DE SALTO DE PAGINA DE LA IMPRESORA, USADO
000670*    PARA EL ENCABEZADO DEL REPORTE DE TOTALES DE CONTROL.
000680     C01 IS TOP-OF-FORM.
000690
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720*    SOLICITUDES DE MOVIMIENTO A POSTEAR, EN SECUENCIA DE
000730*    LLEGADA (NO VIENEN ORDENADAS POR CUENTA).
000740     SELECT MOVIMIENTOS      ASSIGN TO DDENTRA
000750     FILE STATUS IS WS-FS-MOVIM.
000760
000770*    MAESTRO DE PRODUCTOS VIGENTE, TAL COMO LO DEJO PGMPRDMA EN
000780*    EL CICLO ANTERIOR. SOLO SE LEE PARA CARGAR LA TABLA EN
000790*    MEMORIA; EL POSTEO SE HACE SOBRE LA TABLA, NO SOBRE EL FD.
000800     SELECT PRODUCTO-MAE-ENT ASSIGN TO DDPRDMA
000810     FILE STATUS IS WS-FS-PRDMA-E.
000820
000830*    MAESTRO DE PRODUCTOS DE SALIDA, CON LOS SALDOS YA
000840*    ACTUALIZADOS POR ESTA CORRIDA. LO CONSUME PGMESTCU.
000850     SELECT PRODUCTO-MAE-SAL ASSIGN TO DDPRDMO
000860     FILE STATUS IS WS-FS-PRDMA-S.
000870
000880*    DIARIO DE TRANSACCIONES QUE ESTE PROGRAMA GENERA, UN
000890*    REGISTRO POR MOVIMIENTO APLICADO (LAS TRANSFERENCIAS DEJAN
000900*    DOS: DEBITO EN ORIGEN Y CREDITO EN DESTINO).
000910     SELECT TRANSACCION-JOURNAL ASSIGN TO DDTRNJO
000920     FILE STATUS IS WS-FS-TRNJO.
000930
000940*    REPORTE IMPRESO DE TOTALES DE CONTROL DE LA CORRIDA.
000950     SELECT TOTALES-RPT       ASSIGN TO DDTOTAL
000960     FILE STATUS IS WS-FS-TOTAL.
000970
000980*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000990 DATA DIVISION.
001000 FILE SECTION.
001010
001020* REGISTRO DE SOLICITUD DE MOVIMIENTO, UNO POR TRANSACCION A
001030* POSTEAR (VER COPY WKSOLICI PARA EL DETALLE DE CAMPOS).
001040 FD  MOVIMIENTOS
001050     BLOCK CONTAINS 0 RECORDS
001060     RECORDING MODE IS F.
001070 01  REG-ENT-SOLICITUD           PIC X(72).
001080
001090* REGISTRO DE ENTRADA DEL MAESTRO DE PRODUCTOS (LAYOUT DE
001100* WKPRODUC), LEIDO UNA SOLA VEZ AL INICIO PARA CARGAR LA TABLA.
001110 FD  PRODUCTO-MAE-ENT
001120     BLOCK CONTAINS 0 RECORDS
001130     RECORDING MODE IS F.
001140 01  REG-ENT-PRODUCTO            PIC X(73).
001150
001160* REGISTRO DE SALIDA DEL MAESTRO DE PRODUCTOS, REGRABADO DESDE
001170* LA TABLA EN MEMORIA AL FINAL DE LA CORRIDA (9000-REGRABAR-
001180* MAESTRO-I).
001190 FD  PRODUCTO-MAE-SAL
001200     BLOCK CONTAINS 0 RECORDS
001210     RECORDING MODE IS F.
001220 01  REG-SAL-PRODUCTO            PIC X(73).
001230
001240* REGISTRO DEL DIARIO DE TRANSACCIONES (LAYOUT DE WKTRANSA),
001250* UN REGISTRO POR MOVIMIENTO EFECTIVAMENTE APLICADO.
001260 FD  TRANSACCION-JOURNAL
001270     BLOCK CONTAINS 0 RECORDS
001280     RECORDING MODE IS F.
001290 01  REG-SAL-TRANSACCION         PIC X(111).
001300
001310* LINEA DE REPORTE DE 132 POSICIONES (ANCHO DE IMPRESORA DE
001320* CADENA ESTANDAR DEL DEPARTAMENTO).
001330 FD  TOTALES-RPT
001340     RECORDING MODE IS F.
001350 01  REG-TOTALES-RPT             PIC X(132).
001360
001370 WORKING-STORAGE SECTION.
001380*=======================*
001390 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001400
001410*----  ARCHIVOS  -------------------------------------------------
001420* ESTADOS DE ARCHIVO DE LOS CINCO SELECT DE ARRIBA, EN EL ORDEN
001430* EN QUE SE ABREN DENTRO DE 1000-INICIO-I.
001440 77  WS-FS-MOVIM                 PIC XX       VALUE SPACES.
001450 77  WS-FS-PRDMA-E               PIC XX       VALUE SPACES.
001460 77  WS-FS-PRDMA-S               PIC XX       VALUE SPACES.
001470 77  WS-FS-TRNJO                 PIC XX       VALUE SPACES.
001480 77  WS-FS-TOTAL                 PIC XX       VALUE SPACES.
001490* SWITCH DE FIN DE ARCHIVO DE LAS SOLICITUDES DE MOVIMIENTO;
001500* CONTROLA EL LAZO PRINCIPAL DE 2000-PROCESO-I.
001510 77  WS-STATUS-FIN-MOV           PIC X        VALUE 'N'.
001520     88  WS-FIN-MOVIMIENTOS                   VALUE 'Y'.
001530     88  WS-NO-FIN-MOVIMIENTOS                VALUE 'N'.
001540* SWITCH DE FIN DE ARCHIVO DEL MAESTRO DE PRODUCTOS, USADO SOLO
001550* DURANTE LA CARGA INICIAL EN MEMORIA (1050-CARGAR-PRODUCTOS-I).
001560 77  WS-STATUS-FIN-PRD           PIC X        VALUE 'N'.
001570     88  WS-FIN-PRODUCTOS                     VALUE 'Y'.
001580     88  WS-NO-FIN-PRODUCTOS                  VALUE 'N'.
001590
001600
001610*----  VALIDACION  -----------------------------------------------
001620* SWITCH DE RESULTADO DE 2200-VALIDAR-I PARA LA SOLICITUD EN
001630* CURSO. SE REINICIA A 'S' (VALIDO) AL COMIENZO DE CADA CICLO.
001640 77  WS-VALIDO-SW                PIC X        VALUE 'S'.
001650     88  WS-ES-VALIDO                         VALUE 'S'.
001660     88  WS-NO-ES-VALIDO                      VALUE 'N'.
001670* TEXTO DEL MOTIVO DE RECHAZO, IMPRESO EN EL DISPLAY DE CONSOLA
001680* CUANDO LA SOLICITUD NO PASA LA VALIDACION.
001690 77  WS-MOTIVO-RECHAZO           PIC X(30)    VALUE SPACES.
001700* CODIGO NUMERICO DEL MOTIVO DE RECHAZO; LOS 88-NIVELES DE ABAJO
001710* SON LOS QUE EVALUA 2280-CONTAR-RECHAZO-I PARA DECIDIR A QUE
001720* CONTADOR DE WS-CONTADORES-MOTIVO-G SUMAR.
001730 77  WS-MOTIVO-COD               PIC 9(02) COMP VALUE ZERO.
001740     88  WS-MOT-MONTO-INVALIDO       VALUE 10.
001750     88  WS-MOT-ORIGEN-NO-INFORM     VALUE 20.
001760     88  WS-MOT-ORIGEN-IGUAL-DEST    VALUE 30.
001770     88  WS-MOT-TRANSFER-SIN-DEST    VALUE 40.
001780     88  WS-MOT-ORIGEN-NO-EXISTE     VALUE 50.
001790     88  WS-MOT-ORIGEN-INACTIVA      VALUE 60.
001800     88  WS-MOT-SALDO-INSUFICIENTE   VALUE 70.
001810     88  WS-MOT-DESTINO-NO-EXISTE    VALUE 80.
001820     88  WS-MOT-DESTINO-INACTIVA     VALUE 90.
001830* SWITCH DE RESULTADO DE LA BUSQUEDA DE CUENTA EN LA TABLA DE
001840* PRODUCTOS (2250/2255-BUSCAR-CUENTA).
001850 77  WS-ENCONTRADO-SW            PIC X        VALUE 'N'.
001860     88  WS-CUENTA-ENCONTRADA                 VALUE 'S'.
001870     88  WS-CUENTA-NO-ENCONTRADA              VALUE 'N'.
001880* INDICE DE BARRIDO GENERAL DE LA TABLA DE PRODUCTOS, USADO
001890* TANTO EN LA BUSQUEDA COMO EN EL REGRABADO FINAL.
001900 77  WS-IDX-TABLA                PIC 9(04) COMP VALUE ZERO.
001910* INDICE DE LA CUENTA DE ORIGEN YA LOCALIZADA EN LA TABLA.
001920 77  WS-IDX-ORIGEN               PIC 9(04) COMP VALUE ZERO.
001930* INDICE DE LA CUENTA DE DESTINO YA LOCALIZADA EN LA TABLA
001940* (SOLO SE USA EN TRANSFERENCIAS).
001950 77  WS-IDX-DESTINO              PIC 9(04) COMP VALUE ZERO.
001960* NUMERO INTERNO DE CUENTA QUE SE ESTA BUSCANDO EN LA TABLA EN
001970* EL MOMENTO (CLAVE DE COMPARACION DE 2255-BUSCAR-CUENTA-CU).
001980 77  WS-CTA-BUSCADA              PIC 9(09)    VALUE ZEROS.
001990
002000*----  FECHA Y HORA DE PROCESO  ----------------------------------
002010* TIMESTAMP DE POSTEO, TOMADO UNA VEZ POR MOVIMIENTO EN
002020* 2450-SELLAR-MODIF-I Y REUTILIZADO EN EL REGISTRO DE DIARIO
002030* CORRESPONDIENTE (2400-GRABAR-JOURNAL-I).
002040 01  WS-TIMESTAMP-GEN-G.
002050     05  WS-TIMESTAMP-GEN        PIC 9(14) VALUE ZEROS.
002060* REDEFINICION QUE SEPARA FECHA Y HORA PARA PODER CARGARLAS POR
002070* SEPARADO DESDE ACCEPT ... FROM DATE / ACCEPT ... FROM TIME.
002080 01  WS-TIMESTAMP-GEN-R REDEFINES WS-TIMESTAMP-GEN-G.
002090     05  WS-TSGEN-FECHA          PIC 9(08).
002100     05  WS-TSGEN-HORA           PIC 9(06).
002110
002120*----  SECUENCIA DE ID DE TRANSACCION  ---------------------------
002130* CONSECUTIVO DE TRN-ID DEL DIARIO, UNICO DENTRO DE LA CORRIDA;
002140* SE REINICIA EN CERO AL COMENZAR EL PROGRAMA (EL DIARIO SE
002150* REGENERA COMPLETO EN CADA CICLO DE POSTEO).
002160 77  WS-ULTIMO-TRN-ID            PIC 9(09) COMP VALUE ZERO.
002170
002180*----  SALDOS DE TRABAJO PARA EL POSTEO  -------------------------
002190* SALDO Y SALDO NUEVO DE LA CUENTA QUE SE ESTA POSTEANDO EN EL
002200* MOMENTO; SE GRABAN AMBOS EN EL DIARIO (TRN-SALDO-ANT/-ACT)
002210* PARA QUE PGMESTCU PUEDA IMPRIMIR EL SALDO CORRIDO SIN
002220* RECALCULARLO.
002230 77  WS-SALDO-ANTERIOR           PIC S9(13)V99 COMP-3 VALUE ZERO.
002240 77  WS-SALDO-NUEVO              PIC S9(13)V99 COMP-3 VALUE ZERO.
002250* LOS MISMOS DOS CAMPOS, PERO PARA LA CUENTA DESTINO DE UNA
002260* TRANSFERENCIA, MIENTRAS SE ARMA EL REGISTRO DE DIARIO DEL
002270* ORIGEN (VER 2330-POSTAR-TRANSFER-I).
002280 77  WS-SALDO-ANTERIOR-DES       PIC S9(13)V99 COMP-3 VALUE ZERO.
002290 77  WS-SALDO-NUEVO-DES          PIC S9(13)V99 COMP-3 VALUE ZERO.
002300
002310*----  ACUMULADORES DE CONTROL  ----------------------------------
002320* CANTIDADES DE MOVIMIENTOS APLICADOS POR TIPO, MAS EL TOTAL DE
002330* RECHAZADOS, IMPRESAS EN EL REPORTE DE TOTALES (9100).
002340 01  WS-CONTADORES-G.
002350     05  WS-CNT-CONSIGNACIONES   PIC 9(05) COMP VALUE ZERO.
002360     05  WS-CNT-RETIROS          PIC 9(05) COMP VALUE ZERO.
002370     05  WS-CNT-TRANSFERENCIAS   PIC 9(05) COMP VALUE ZERO.
002380     05  WS-CNT-RECHAZADOS       PIC 9(05) COMP VALUE ZERO.
002390* REDEFINICION RESERVADA PARA EL DIA EN QUE EL REPORTE NECESITE
002400* UN SEGUNDO JUEGO DE CONTADORES (POR SUCURSAL, POR TURNO),
002410* SIGUIENDO EL MISMO PATRON QUE YA USAN PGMCLIMA Y PGMPRDMA.
002420 01  WS-CONTADORES-R REDEFINES WS-CONTADORES-G.
002430     05  FILLER                  PIC 9(05) COMP.
002440     05  FILLER                  PIC 9(05) COMP.
002450     05  FILLER                  PIC 9(05) COMP.
002460     05  FILLER                  PIC 9(05) COMP.
002470
002480*----  CONTADORES POR MOTIVO DE RECHAZO  -------------------------
002490* UN CONTADOR POR CADA 88-NIVEL DE WS-MOTIVO-COD (REQ-0521), EN
002500* EL MISMO ORDEN EN QUE SE IMPRIMEN EN EL DETALLE DEL REPORTE
002510* DE TOTALES. ANTES DE REQ-0521 SOLO EXISTIA WS-CNT-RECHAZADOS.
002520 01  WS-CONTADORES-MOTIVO-G.
002530     05  WS-CNT-MOT-MONTO        PIC 9(05) COMP VALUE ZERO.
002540     05  WS-CNT-MOT-ORIGEN-NOINF PIC 9(05) COMP VALUE ZERO.
002550     05  WS-CNT-MOT-ORIGEN-IGUAL PIC 9(05) COMP VALUE ZERO.
002560     05  WS-CNT-MOT-TRANS-SINDES PIC 9(05) COMP VALUE ZERO.
002570     05  WS-CNT-MOT-ORIGEN-NOEX  PIC 9(05) COMP VALUE ZERO.
002580     05  WS-CNT-MOT-ORIGEN-INACT PIC 9(05) COMP VALUE ZERO.
002590     05  WS-CNT-MOT-SALDO-INSUF  PIC 9(05) COMP VALUE ZERO.
002600     05  WS-CNT-MOT-DESTINO-NOEX PIC 9(05) COMP VALUE ZERO.
002610     05  WS-CNT-MOT-DESTINO-INAC PIC 9(05) COMP VALUE ZERO.
002620* REDEFINICION DE LOS CONTADORES DE MOTIVO, POR SIMETRIA CON
002630* WS-CONTADORES-R DE ARRIBA.
002640 01  WS-CONTADORES-MOTIVO-R REDEFINES WS-CONTADORES-MOTIVO-G.
002650     05  FILLER                  PIC 9(05) COMP.
002660     05  FILLER                  PIC 9(05) COMP.
002670     05  FILLER                  PIC 9(05) COMP.
002680     05  FILLER                  PIC 9(05) COMP.
002690     05  FILLER                  PIC 9(05) COMP.
002700     05  FILLER                  PIC 9(05) COMP.
002710     05  FILLER                  PIC 9(05) COMP.
002720     05  FILLER                  PIC 9(05) COMP.
002730     05  FILLER                  PIC 9(05) COMP.
002740
002750* MONTOS ACUMULADOS POR TIPO DE MOVIMIENTO, PARA LA COLUMNA DE
002760* VALOR DEL REPORTE DE TOTALES.
002770 77  WS-TOT-CONSIGNACIONES       PIC S9(13)V99 COMP-3 VALUE ZERO.
002780 77  WS-TOT-RETIROS              PIC S9(13)V99 COMP-3 VALUE ZERO.
002790 77  WS-TOT-TRANSFERENCIAS       PIC S9(13)V99 COMP-3 VALUE ZERO.
002800
002810*----  TABLA DE PRODUCTOS EN MEMORIA  ----------------------------
002820* EL MAESTRO DE PRODUCTOS COMPLETO SE CARGA AQUI ANTES DE LEER
002830* LA PRIMERA SOLICITUD, PARA QUE CADA POSTEO ACTUALICE EL SALDO
002840* DIRECTAMENTE EN MEMORIA (SIN REESCRIBIR EL ARCHIVO A CADA
002850* MOVIMIENTO) Y EL MAESTRO DE SALIDA SE GRABE UNA SOLA VEZ, AL
002860* FINAL DE LA CORRIDA, EN 9000-REGRABAR-MAESTRO-I.
002870 77  WS-TABLA-PRD-CANT           PIC 9(04) COMP VALUE ZERO.
002880 01  WS-TABLA-PRODUCTOS.
002890     05  WS-TAB-PRD OCCURS 9999 TIMES
002900                    INDEXED BY WS-IDX-PRD.
002910*        NUMERO INTERNO DE CUENTA, CLAVE DE BUSQUEDA CONTRA LAS
002920*        CUENTAS DE ORIGEN Y DESTINO DE CADA SOLICITUD.
002930         10  TAB-PRD-ID             PIC 9(09).
002940         10  TAB-PRD-TIPO-CUENTA    PIC X(02).
002950             88  TAB-PRD-CTA-AHORRO     VALUE 'AH'.
002960             88  TAB-PRD-CTA-CORRIENTE  VALUE 'CO'.
002970         10  TAB-PRD-NUM-CUENTA     PIC X(10).
002980         10  TAB-PRD-ESTADO         PIC X(01).
002990             88  TAB-PRD-ACTIVA         VALUE 'A'.
003000*        SALDO DE LA CUENTA, ACTUALIZADO EN MEMORIA POR CADA
003010*        MOVIMIENTO POSTEADO (2310/2320/2330).
003020         10  TAB-PRD-SALDO          PIC S9(13)V99 COMP-3.
003030         10  TAB-PRD-EXENTA-GMF     PIC X(01).
003040         10  TAB-PRD-FECHA-CREA     PIC 9(14).
003050*        FECHA/HORA DE LA ULTIMA MODIFICACION DE SALDO; SE
003060*        SELLA EN CADA POSTEO POR 2450-SELLAR-MODIF-I.
003070         10  TAB-PRD-FECHA-MODIF    PIC 9(14).
003080         10  TAB-PRD-CLIENTE-ID     PIC 9(09).
003090
003100*//////////////////////////////////////////////////////////////
003110* LAYOUTS COMPARTIDOS: PRODUCTO (IGUAL QUE PGMPRDMA/PGMESTCU),
003120* SOLICITUD DE MOVIMIENTO (ENTRADA PROPIA DE ESTE PROGRAMA) Y
003130* TRANSACCION DE DIARIO (SALIDA PROPIA, CONSUMIDA POR PGMESTCU).
003140     COPY WKPRODUC.
003150     COPY WKSOLICI.
003160     COPY WKTRANSA.
003170*//////////////////////////////////////////////////////////////
003180
003190*----  LINEA DE REPORTE DE TOTALES  ------------------------------
003200* UNA SOLA LINEA DE DETALLE, REUTILIZADA PARA TODAS LAS
003210* ETIQUETAS DEL REPORTE (EL TITULO, CADA TIPO DE MOVIMIENTO Y
003220* CADA MOTIVO DE RECHAZO); SE LIMPIA CON MOVE SPACES ANTES DE
003230* CADA WRITE.
003240 01  WS-LINEA-TOTALES.
003250     05  WS-LT-ETIQUETA          PIC X(30)    VALUE SPACES.
003260     05  FILLER                  PIC X(02)    VALUE SPACES.
003270     05  WS-LT-CANTIDAD          PIC ZZZZ9    VALUE ZEROS.
003280     05  FILLER                  PIC X(02)    VALUE SPACES.
003290     05  WS-LT-MONTO             PIC -ZZ,ZZZ,ZZZ,ZZ9.99
003300                                 VALUE ZEROS.
003310     05  FILLER                  PIC X(75)    VALUE SPACES.
003320
003330 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
003340
003350*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003360 PROCEDURE DIVISION.
003370
003380*------------------------------------------------------------------
003390* CUERPO PRINCIPAL: CARGA EL MAESTRO, POSTEA CADA SOLICITUD DE
003400* MOVIMIENTO HASTA AGOTAR EL ARCHIVO DE ENTRADA, REGRABA EL
003410* MAESTRO ACTUALIZADO Y CIERRA CON EL REPORTE DE TOTALES.
003420*------------------------------------------------------------------
003430 MAIN-PROGRAM-I.
003440
003450*    1000-INICIO-I CARGA LA TABLA DE PRODUCTOS Y DEJA LEIDA LA
003460*    PRIMERA SOLICITUD DE MOVIMIENTO.
003470     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
003480
003490*    UN CICLO DE VALIDAR-Y-POSTEAR POR CADA SOLICITUD, HASTA
003500*    AGOTAR EL ARCHIVO DE ENTRADA.
003510     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
003520        UNTIL WS-FIN-MOVIMIENTOS
003530
003540*    EL MAESTRO SOLO SE REGRABA UNA VEZ, DESPUES DE APLICAR
003550*    TODAS LAS SOLICITUDES, Y EL REPORTE DE TOTALES SE IMPRIME
003560*    AL FINAL DE TODO EL CICLO.
003570     PERFORM 9000-REGRABAR-MAESTRO-I THRU 9000-REGRABAR-MAESTRO-F
003580     PERFORM 9100-IMPRIMIR-TOTALES-I THRU 9100-IMPRIMIR-TOTALES-F
003590     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
003600
003610 MAIN-PROGRAM-F. GOBACK.
003620
003630*----  CUERPO INICIO: CARGA EL MAESTRO Y ABRE LOS DEMAS ARCHIVOS -
003640* EL MAESTRO DE PRODUCTOS SE ABRE, SE CARGA POR COMPLETO EN
003650* WS-TABLA-PRODUCTOS Y SE CIERRA ANTES DE ABRIR LAS SOLICITUDES
003660* DE MOVIMIENTO, PARA NO MANTENER ARCHIVOS SECUENCIALES DE MAS
003670* ABIERTOS A LA VEZ SIN NECESIDAD.
003680 1000-INICIO-I.
003690
003700*    '00' ES EL UNICO FILE STATUS DE EXITO; CUALQUIER OTRO VALOR
003710*    DEJA EL RETURN-CODE EN 9999 PARA QUE EL JOB SIGUIENTE DEL
003720*    STREAM NO CONTINUE CON DATOS A MEDIAS. EL MISMO PATRON SE
003730*    REPITE EN CADA OPEN/WRITE DE ESTE PROGRAMA.
003740     OPEN INPUT  PRODUCTO-MAE-ENT
003750     IF WS-FS-PRDMA-E IS NOT EQUAL '00' THEN
003760        DISPLAY '* ERROR EN OPEN PRDMA-E    = ' WS-FS-PRDMA-E
003770        MOVE 9999 TO RETURN-CODE
003780     END-IF.
003790
003800*    CARGA COMPLETA DEL MAESTRO EN MEMORIA ANTES DE TOCAR LAS
003810*    SOLICITUDES DE MOVIMIENTO (VER WS-TABLA-PRODUCTOS).
003820     PERFORM 1050-CARGAR-PRODUCTOS-I THRU 1050-CARGAR-PRODUCTOS-F
003830        UNTIL WS-FIN-PRODUCTOS.
003840
003850     CLOSE PRODUCTO-MAE-ENT.
003860
003870     OPEN INPUT  MOVIMIENTOS
003880     IF WS-FS-MOVIM IS NOT EQUAL '00' THEN
003890        DISPLAY '* ERROR EN OPEN ENTRADA    = ' WS-FS-MOVIM
003900        MOVE 9999 TO RETURN-CODE
003910     END-IF.
003920
003930*    EL DIARIO SE ABRE EN OUTPUT PORQUE ESTE PROGRAMA LO GENERA
003940*    DESDE CERO EN CADA CORRIDA; NO SE ACUMULA DE UN CICLO A OTRO.
003950     OPEN OUTPUT TRANSACCION-JOURNAL
003960     IF WS-FS-TRNJO IS NOT EQUAL '00' THEN
003970        DISPLAY '* ERROR EN OPEN TRNJO      = ' WS-FS-TRNJO
003980        MOVE 9999 TO RETURN-CODE
003990     END-IF.
004000
004010*    LECTURA DE ARRANQUE DE LA PRIMERA SOLICITUD (PATRON DE
004020*    LECTURA AL FINAL DEL PARRAFO, IGUAL QUE EN PGMPRDMA Y
004030*    PGMESTCU): YA QUEDA LISTA PARA QUE MAIN-PROGRAM-I ENTRE
004040*    DIRECTO AL LAZO DE 2000-PROCESO-I.
004050     PERFORM 2100-LEER-I THRU 2100-LEER-F.
004060
004070 1000-INICIO-F. EXIT.
004080
004090*-----------------------------------------------------------------
004100* CARGA EN MEMORIA UN REGISTRO DEL MAESTRO DE PRODUCTOS, CAMPO A
004110* CAMPO, EN LA SIGUIENTE POSICION LIBRE DE LA TABLA.
004120*-----------------------------------------------------------------
004130 1050-CARGAR-PRODUCTOS-I.
004140
004150*    LA COPIA ES CAMPO A CAMPO (Y NO UN SOLO MOVE DE GRUPO)
004160*    PORQUE WS-TAB-PRD Y WK-REG-PRODUCTO NO COMPARTEN EL MISMO
004170*    ORDEN DE CAMPOS; EL LAYOUT DE LA TABLA SE ACOMODO PARA
004180*    DEJAR TAB-PRD-SALDO Y TAB-PRD-FECHA-MODIF JUNTOS, QUE SON
004190*    LOS DOS CAMPOS QUE EL POSTEO ACTUALIZA EN CADA MOVIMIENTO.
004200     READ PRODUCTO-MAE-ENT INTO WK-REG-PRODUCTO
004210        AT END
004220           SET WS-FIN-PRODUCTOS TO TRUE
004230        NOT AT END
004240*          SE USA EL INDICE (SET ... TO WS-TABLA-PRD-CANT, NO
004250*          UN OCCURS DEPENDING ON) PORQUE ESTE DEPARTAMENTO
004260*          PREFIERE DEJAR EL TAMAÑO MAXIMO FIJO EN EL OCCURS Y
004270*          CONTROLAR LA CANTIDAD USADA CON UN CONTADOR APARTE.
004280           ADD 1 TO WS-TABLA-PRD-CANT
004290           SET WS-IDX-PRD TO WS-TABLA-PRD-CANT
004300           MOVE PRD-ID          TO TAB-PRD-ID(WS-IDX-PRD)
004310           MOVE PRD-TIPO-CUENTA TO
004320                TAB-PRD-TIPO-CUENTA(WS-IDX-PRD)
004330           MOVE PRD-NUM-CUENTA  TO
004340                TAB-PRD-NUM-CUENTA(WS-IDX-PRD)
004350           MOVE PRD-ESTADO      TO TAB-PRD-ESTADO(WS-IDX-PRD)
004360           MOVE PRD-SALDO       TO TAB-PRD-SALDO(WS-IDX-PRD)
004370           MOVE PRD-EXENTA-GMF  TO
004380                TAB-PRD-EXENTA-GMF(WS-IDX-PRD)
004390           MOVE PRD-FECHA-CREA  TO
004400                TAB-PRD-FECHA-CREA(WS-IDX-PRD)
004410           MOVE PRD-FECHA-MODIF TO
004420                TAB-PRD-FECHA-MODIF(WS-IDX-PRD)
004430           MOVE PRD-CLIENTE-ID  TO
004440                TAB-PRD-CLIENTE-ID(WS-IDX-PRD)
004450     END-READ.
004460
004470 1050-CARGAR-PRODUCTOS-F. EXIT.
004480
004490*----  CUERPO PRINCIPAL DE PROCESO -------------------------------
004500* POR CADA SOLICITUD: LA VALIDA, LA POSTEA SI ES ELEGIBLE O LA
004510* CUENTA COMO RECHAZADA SI NO LO ES, Y AVANZA A LA SIGUIENTE.
004520 2000-PROCESO-I.
004530
004540*    ESTE PARRAFO ES EL CORTE DE CONTROL POR SOLICITUD: VALIDAR,
004550*    POSTEAR O RECHAZAR, Y AVANZAR. TODO LO DEMAS (COMO SE
004560*    APLICA CADA TIPO DE MOVIMIENTO) VIVE EN LOS PARRAFOS 2300
004570*    EN ADELANTE.
004580*    EL SWITCH DE VALIDACION Y EL MOTIVO DE RECHAZO SE REINICIAN
004590*    EN CADA CICLO PARA QUE NO ARRASTREN EL RESULTADO DE LA
004600*    SOLICITUD ANTERIOR.
004610     SET WS-ES-VALIDO         TO TRUE
004620     MOVE SPACES              TO WS-MOTIVO-RECHAZO
004630     MOVE ZERO                TO WS-MOTIVO-COD
004640
004650     PERFORM 2200-VALIDAR-I THRU 2200-VALIDAR-F
004660
004670     IF WS-ES-VALIDO THEN
004680        PERFORM 2300-POSTAR-I THRU 2300-POSTAR-F
004690     ELSE
004700*       EL RECHAZO SE CUENTA DOS VECES: EN EL CONTADOR GENERAL
004710*       (WS-CNT-RECHAZADOS) Y EN EL CONTADOR ESPECIFICO DEL
004720*       MOTIVO (REQ-0521), PARA QUE AMBOS TOTALES DEL REPORTE
004730*       CUADREN ENTRE SI.
004740        ADD 1 TO WS-CNT-RECHAZADOS
004750        PERFORM 2280-CONTAR-RECHAZO-I THRU 2280-CONTAR-RECHAZO-F
004760        DISPLAY '* MOVIMIENTO RECHAZADO - ' WS-MOTIVO-RECHAZO
004770     END-IF
004780
004790     PERFORM 2100-LEER-I THRU 2100-LEER-F.
004800
004810 2000-PROCESO-F. EXIT.
004820
004830*----------------------------------------------------------------
004840* LEE LA SIGUIENTE SOLICITUD DE MOVIMIENTO.
004850*----------------------------------------------------------------
004860 2100-LEER-I.
004870
004880     READ MOVIMIENTOS INTO WK-REG-SOLICITUD
004890        AT END
004900           SET WS-FIN-MOVIMIENTOS TO TRUE
004910     END-READ.
004920
004930 2100-LEER-F. EXIT.
004940
004950*----------------------------------------------------------------
004960* VALIDA MONTO, CUENTAS Y LA ELEGIBILIDAD SEGUN EL TIPO DE
004970* SOLICITUD. CADA IF VERIFICA WS-ES-VALIDO ANTES DE EVALUAR LA
004980* SIGUIENTE REGLA, PARA QUE EL PRIMER MOTIVO DE RECHAZO
004990* ENCONTRADO SEA EL UNICO QUE SE REPORTE (LAS REGLAS SE APLICAN
005000* EN ORDEN DE SEVERIDAD, NO TODAS A LA VEZ).
005010*----------------------------------------------------------------
005020 2200-VALIDAR-I.
005030
005040*    REGLA 1: EL MONTO DEBE SER POSITIVO. ESTA ES LA UNICA
005050*    VALIDACION QUE NO DEPENDE DE WS-ES-VALIDO PORQUE ES LA
005060*    PRIMERA DE TODAS.
005070     IF REQ-MONTO NOT GREATER ZEROS THEN
005080        SET WS-NO-ES-VALIDO TO TRUE
005090        SET WS-MOT-MONTO-INVALIDO    TO TRUE
005100        MOVE 'MONTO DEBE SER MAYOR QUE CERO'
005110                            TO WS-MOTIVO-RECHAZO
005120     END-IF.
005130*    DE AQUI EN ADELANTE CADA REGLA EMPIEZA CON IF WS-ES-VALIDO
005140*    PARA QUE, UNA VEZ DETECTADO UN RECHAZO, LAS REGLAS
005150*    RESTANTES NO SE EVALUEN NI PISEN EL MOTIVO YA GRABADO.
005160
005170*    REGLA 2: TODA SOLICITUD DEBE TRAER CUENTA DE ORIGEN.
005180     IF WS-ES-VALIDO THEN
005190        IF REQ-CTA-ORIGEN EQUAL ZEROS THEN
005200           SET WS-NO-ES-VALIDO TO TRUE
005210           SET WS-MOT-ORIGEN-NO-INFORM  TO TRUE
005220           MOVE 'CUENTA DE ORIGEN NO INFORMADA'
005230                               TO WS-MOTIVO-RECHAZO
005240        END-IF
005250     END-IF.
005260
005270*    REGLA 3: ORIGEN Y DESTINO NO PUEDEN SER LA MISMA CUENTA
005280*    (APLICA AUNQUE LA SOLICITUD NO SEA UNA TRANSFERENCIA, POR
005290*    SI EL CAMPO REQ-CTA-DESTINO VIENE INFORMADO POR ERROR).
005300     IF WS-ES-VALIDO THEN
005310        IF REQ-CTA-ORIGEN EQUAL REQ-CTA-DESTINO THEN
005320           SET WS-NO-ES-VALIDO TO TRUE
005330           SET WS-MOT-ORIGEN-IGUAL-DEST  TO TRUE
005340           MOVE 'ORIGEN Y DESTINO NO PUEDEN SER IGUALES'
005350                               TO WS-MOTIVO-RECHAZO
005360        END-IF
005370     END-IF.
005380
005390*    REGLA 4: TODA TRANSFERENCIA DEBE TRAER CUENTA DE DESTINO.
005400     IF WS-ES-VALIDO THEN
005410        IF REQ-TIPO-TRANSFER AND REQ-CTA-DESTINO EQUAL ZEROS THEN
005420           SET WS-NO-ES-VALIDO TO TRUE
005430           SET WS-MOT-TRANSFER-SIN-DEST  TO TRUE
005440           MOVE 'TRANSFERENCIA SIN CUENTA DESTINO'
005450                               TO WS-MOTIVO-RECHAZO
005460        END-IF
005470     END-IF.
005480
005490*    REGLA 5: LA CUENTA DE ORIGEN DEBE EXISTIR EN EL MAESTRO. EL
005500*    INDICE QUEDA GUARDADO EN WS-IDX-ORIGEN PARA LAS REGLAS Y EL
005510*    POSTEO QUE SIGUEN, PARA NO REPETIR LA BUSQUEDA.
005520     IF WS-ES-VALIDO THEN
005530        MOVE REQ-CTA-ORIGEN TO WS-CTA-BUSCADA
005540        PERFORM 2250-BUSCAR-CUENTA-I THRU 2250-BUSCAR-CUENTA-F
005550        MOVE WS-IDX-TABLA TO WS-IDX-ORIGEN
005560        IF WS-CUENTA-NO-ENCONTRADA THEN
005570           SET WS-NO-ES-VALIDO TO TRUE
005580           SET WS-MOT-ORIGEN-NO-EXISTE   TO TRUE
005590           MOVE 'CUENTA DE ORIGEN NO EXISTE' TO WS-MOTIVO-RECHAZO
005600        END-IF
005610     END-IF.
005620
005630*    REGLA 6: LA CUENTA DE ORIGEN DEBE ESTAR ACTIVA.
005640     IF WS-ES-VALIDO THEN
005650        IF NOT TAB-PRD-ACTIVA(WS-IDX-ORIGEN) THEN
005660           SET WS-NO-ES-VALIDO TO TRUE
005670           SET WS-MOT-ORIGEN-INACTIVA    TO TRUE
005680           MOVE 'CUENTA DE ORIGEN NO ESTA ACTIVA'
005690                               TO WS-MOTIVO-RECHAZO
005700        END-IF
005710     END-IF.
005720
005730*    REGLA 7: EN RETIROS Y TRANSFERENCIAS, UNA CUENTA DE AHORRO
005740*    NO PUEDE QUEDAR CON SALDO NEGATIVO. LAS CUENTAS CORRIENTES
005750*    TIENEN CUPO DE SOBREGIRO AUTORIZADO Y NO SE VALIDAN AQUI.
005760     IF WS-ES-VALIDO AND
005770        (REQ-TIPO-RETIRO OR REQ-TIPO-TRANSFER) THEN
005780        IF TAB-PRD-CTA-AHORRO(WS-IDX-ORIGEN) AND
005790           TAB-PRD-SALDO(WS-IDX-ORIGEN) LESS REQ-MONTO THEN
005800           SET WS-NO-ES-VALIDO TO TRUE
005810           SET WS-MOT-SALDO-INSUFICIENTE TO TRUE
005820           MOVE 'SALDO INSUFICIENTE EN CUENTA DE AHORRO'
005830                               TO WS-MOTIVO-RECHAZO
005840        END-IF
005850     END-IF.
005860
005870*    REGLAS 8 Y 9 (SOLO TRANSFERENCIAS): LA CUENTA DE DESTINO
005880*    DEBE EXISTIR Y ESTAR ACTIVA. EL INDICE QUEDA EN
005890*    WS-IDX-DESTINO PARA EL POSTEO DEL CREDITO EN
005900*    2330-POSTAR-TRANSFER-I.
005910     IF WS-ES-VALIDO AND REQ-TIPO-TRANSFER THEN
005920        MOVE REQ-CTA-DESTINO TO WS-CTA-BUSCADA
005930        PERFORM 2250-BUSCAR-CUENTA-I THRU 2250-BUSCAR-CUENTA-F
005940        MOVE WS-IDX-TABLA TO WS-IDX-DESTINO
005950        IF WS-CUENTA-NO-ENCONTRADA THEN
005960           SET WS-NO-ES-VALIDO TO TRUE
005970           SET WS-MOT-DESTINO-NO-EXISTE  TO TRUE
005980           MOVE 'CUENTA DESTINO NO EXISTE' TO WS-MOTIVO-RECHAZO
005990        ELSE
006000           IF NOT TAB-PRD-ACTIVA(WS-IDX-DESTINO) THEN
006010              SET WS-NO-ES-VALIDO TO TRUE
006020              SET WS-MOT-DESTINO-INACTIVA   TO TRUE
006030              MOVE 'CUENTA DESTINO NO ESTA ACTIVA'
006040                                  TO WS-MOTIVO-RECHAZO
006050           END-IF
006060        END-IF
006070     END-IF.
006080
006090 2200-VALIDAR-F. EXIT.
006100
006110*----------------------------------------------------------------
006120* BUSCA UNA CUENTA EN LA TABLA DE PRODUCTOS POR NUMERO INTERNO
006130* (WS-CTA-BUSCADA). DEJA EL INDICE EN WS-IDX-TABLA Y EL
006140* RESULTADO EN WS-ENCONTRADO-SW.
006150*----------------------------------------------------------------
006160 2250-BUSCAR-CUENTA-I.
006170
006180     MOVE ZEROS TO WS-IDX-TABLA
006190     SET WS-CUENTA-NO-ENCONTRADA TO TRUE
006200*    BARRIDO LINEAL DE LA TABLA; SE DETIENE EN CUANTO ENCUENTRA
006210*    LA CUENTA O AGOTA LA TABLA. CON WS-TABLA-PRD-CANT EN EL
006220*    ORDEN DE LOS MILES, UNA BUSQUEDA BINARIA NO SE JUSTIFICA.
006230     PERFORM 2255-BUSCAR-CUENTA-CU THRU 2255-BUSCAR-CUENTA-CU-F
006240        VARYING WS-IDX-TABLA FROM 1 BY 1
006250        UNTIL WS-IDX-TABLA > WS-TABLA-PRD-CANT
006260        OR WS-CUENTA-ENCONTRADA.
006270
006280 2250-BUSCAR-CUENTA-F. EXIT.
006290
006300*-----------------------------------------------------------------
006310* CUERPO DEL BARRIDO DE 2250-BUSCAR-CUENTA-I: COMPARA UNA
006320* POSICION DE LA TABLA CONTRA LA CUENTA BUSCADA.
006330*-----------------------------------------------------------------
006340 2255-BUSCAR-CUENTA-CU.
006350
006360     IF TAB-PRD-ID(WS-IDX-TABLA) EQUAL WS-CTA-BUSCADA THEN
006370        SET WS-CUENTA-ENCONTRADA TO TRUE
006380     END-IF.
006390
006400 2255-BUSCAR-CUENTA-CU-F. EXIT.
006410
006420*----------------------------------------------------------------
006430* ACUMULA EL RECHAZO EN EL CONTADOR QUE CORRESPONDA SEGUN EL
006440* MOTIVO DETECTADO EN 2200-VALIDAR-I (REQ-0521). EL EVALUATE
006450* TRUE RECORRE LOS MISMOS 88-NIVELES DE WS-MOTIVO-COD, EN EL
006460* MISMO ORDEN EN QUE SE IMPRIMEN EN EL REPORTE DE TOTALES.
006470*----------------------------------------------------------------
006480 2280-CONTAR-RECHAZO-I.
006490
006500*    SE EVALUA TRUE CONTRA LOS 88-NIVELES DE WS-MOTIVO-COD EN
006510*    LUGAR DE UN EVALUATE WS-MOTIVO-COD CONTRA LOS VALORES
006520*    NUMERICOS, PARA QUE EL NOMBRE DE CONDICION QUEDE COMO
006530*    DOCUMENTACION DEL MOTIVO DIRECTAMENTE EN EL CODIGO.
006540     EVALUATE TRUE
006550*       MOTIVO 10: MONTO NO POSITIVO.
006560        WHEN WS-MOT-MONTO-INVALIDO
006570           ADD 1 TO WS-CNT-MOT-MONTO
006580*       MOTIVO 20: CUENTA DE ORIGEN NO INFORMADA.
006590        WHEN WS-MOT-ORIGEN-NO-INFORM
006600           ADD 1 TO WS-CNT-MOT-ORIGEN-NOINF
006610*       MOTIVO 30: ORIGEN Y DESTINO IGUALES.
006620        WHEN WS-MOT-ORIGEN-IGUAL-DEST
006630           ADD 1 TO WS-CNT-MOT-ORIGEN-IGUAL
006640*       MOTIVO 40: TRANSFERENCIA SIN DESTINO INFORMADO.
006650        WHEN WS-MOT-TRANSFER-SIN-DEST
006660           ADD 1 TO WS-CNT-MOT-TRANS-SINDES
006670*       MOTIVO 50: CUENTA DE ORIGEN NO ENCONTRADA.
006680        WHEN WS-MOT-ORIGEN-NO-EXISTE
006690           ADD 1 TO WS-CNT-MOT-ORIGEN-NOEX
006700*       MOTIVO 60: CUENTA DE ORIGEN INACTIVA.
006710        WHEN WS-MOT-ORIGEN-INACTIVA
006720           ADD 1 TO WS-CNT-MOT-ORIGEN-INACT
006730*       MOTIVO 70: SALDO INSUFICIENTE EN CUENTA DE AHORRO.
006740        WHEN WS-MOT-SALDO-INSUFICIENTE
006750           ADD 1 TO WS-CNT-MOT-SALDO-INSUF
006760*       MOTIVO 80: CUENTA DE DESTINO NO ENCONTRADA.
006770        WHEN WS-MOT-DESTINO-NO-EXISTE
006780           ADD 1 TO WS-CNT-MOT-DESTINO-NOEX
006790*       MOTIVO 90: CUENTA DE DESTINO INACTIVA.
006800        WHEN WS-MOT-DESTINO-INACTIVA
006810           ADD 1 TO WS-CNT-MOT-DESTINO-INAC
006820     END-EVALUATE.
006830
006840 2280-CONTAR-RECHAZO-F. EXIT.
006850
006860*----------------------------------------------------------------
006870* POSTEA EL MOVIMIENTO SEGUN EL TIPO DE SOLICITUD YA VALIDADA.
006880*----------------------------------------------------------------
006890 2300-POSTAR-I.
006900
006910*    A ESTE PUNTO LA SOLICITUD YA PASO 2200-VALIDAR-I COMPLETA,
006920*    ASI QUE EL EVALUATE SOLO DECIDE LA MECANICA DE POSTEO; NO
006930*    HAY UN WHEN OTHER PORQUE REQ-TIPO YA FUE VALIDADO COMO UNO
006940*    DE LOS TRES VALORES POSIBLES EN LA COPY WKSOLICI.
006950     EVALUATE TRUE
006960        WHEN REQ-TIPO-CONSIGNA
006970           PERFORM 2310-POSTAR-CONSIGNA-I
006980              THRU 2310-POSTAR-CONSIGNA-F
006990        WHEN REQ-TIPO-RETIRO
007000           PERFORM 2320-POSTAR-RETIRO-I THRU 2320-POSTAR-RETIRO-F
007010        WHEN REQ-TIPO-TRANSFER
007020           PERFORM 2330-POSTAR-TRANSFER-I
007030              THRU 2330-POSTAR-TRANSFER-F
007040     END-EVALUATE.
007050
007060 2300-POSTAR-F. EXIT.
007070
007080*-----------------------------------------------------------------
007090* POSTEA UNA CONSIGNACION: SUMA EL MONTO AL SALDO DE LA CUENTA
007100* DE ORIGEN Y GRABA UN REGISTRO DE DIARIO TIPO 'C'.
007110*-----------------------------------------------------------------
007120 2310-POSTAR-CONSIGNA-I.
007130
007140     MOVE TAB-PRD-SALDO(WS-IDX-ORIGEN) TO WS-SALDO-ANTERIOR.
007150     ADD REQ-MONTO TO TAB-PRD-SALDO(WS-IDX-ORIGEN).
007160     MOVE TAB-PRD-SALDO(WS-IDX-ORIGEN) TO WS-SALDO-NUEVO.
007170     PERFORM 2450-SELLAR-MODIF-I THRU 2450-SELLAR-MODIF-F.
007180
007190*    UNA CONSIGNACION NO TIENE CUENTA DESTINO (ES UN MOVIMIENTO
007200*    DE UNA SOLA CUENTA), POR ESO TRN-CTA-DESTINO SE DEJA EN
007210*    CEROS EN LUGAR DE COPIAR UN VALOR DE LA SOLICITUD.
007220     MOVE 'C'               TO TRN-TIPO
007230     MOVE REQ-MONTO          TO TRN-MONTO
007240     MOVE REQ-CTA-ORIGEN     TO TRN-CTA-ORIGEN
007250     MOVE ZEROS              TO TRN-CTA-DESTINO
007260*    SI LA SOLICITUD NO TRAE DESCRIPCION PROPIA SE USA UNA
007270*    GENERICA, PARA QUE EL DIARIO NUNCA QUEDE CON EL CAMPO EN
007280*    BLANCO.
007290     IF REQ-DESCRIPCION EQUAL SPACES THEN
007300        MOVE 'CONSIGNACION' TO TRN-DESCRIPCION
007310     ELSE
007320        MOVE REQ-DESCRIPCION TO TRN-DESCRIPCION
007330     END-IF
007340     PERFORM 2400-GRABAR-JOURNAL-I THRU 2400-GRABAR-JOURNAL-F.
007350
007360*    LOS ACUMULADORES DE CONTROL SE ACTUALIZAN AL FINAL DEL
007370*    POSTEO, UNA VEZ GRABADO EL DIARIO, PARA QUE SOLO CUENTEN
007380*    MOVIMIENTOS QUE YA QUEDARON REGISTRADOS.
007390     ADD 1 TO WS-CNT-CONSIGNACIONES.
007400     ADD REQ-MONTO TO WS-TOT-CONSIGNACIONES.
007410
007420 2310-POSTAR-CONSIGNA-F. EXIT.
007430
007440*-----------------------------------------------------------------
007450* POSTEA UN RETIRO: RESTA EL MONTO DEL SALDO DE LA CUENTA DE
007460* ORIGEN (YA VALIDADO CONTRA EL SALDO DISPONIBLE EN 2200) Y
007470* GRABA UN REGISTRO DE DIARIO TIPO 'R'.
007480*-----------------------------------------------------------------
007490 2320-POSTAR-RETIRO-I.
007500
007510     MOVE TAB-PRD-SALDO(WS-IDX-ORIGEN) TO WS-SALDO-ANTERIOR.
007520     SUBTRACT REQ-MONTO FROM TAB-PRD-SALDO(WS-IDX-ORIGEN).
007530     MOVE TAB-PRD-SALDO(WS-IDX-ORIGEN) TO WS-SALDO-NUEVO.
007540     PERFORM 2450-SELLAR-MODIF-I THRU 2450-SELLAR-MODIF-F.
007550
007560*    IGUAL QUE EN LA CONSIGNACION, UN RETIRO NO TIENE CONTRAPARTE:
007570*    TRN-CTA-DESTINO QUEDA EN CEROS.
007580     MOVE 'R'               TO TRN-TIPO
007590     MOVE REQ-MONTO          TO TRN-MONTO
007600     MOVE REQ-CTA-ORIGEN     TO TRN-CTA-ORIGEN
007610     MOVE ZEROS              TO TRN-CTA-DESTINO
007620     IF REQ-DESCRIPCION EQUAL SPACES THEN
007630        MOVE 'RETIRO'       TO TRN-DESCRIPCION
007640     ELSE
007650        MOVE REQ-DESCRIPCION TO TRN-DESCRIPCION
007660     END-IF
007670     PERFORM 2400-GRABAR-JOURNAL-I THRU 2400-GRABAR-JOURNAL-F.
007680
007690*    MISMO ORDEN QUE EN LA CONSIGNACION: EL ACUMULADOR SOLO
007700*    SUBE DESPUES DE CONFIRMAR EL REGISTRO DE DIARIO.
007710     ADD 1 TO WS-CNT-RETIROS.
007720     ADD REQ-MONTO TO WS-TOT-RETIROS.
007730
007740 2320-POSTAR-RETIRO-F. EXIT.
007750
007760*-----------------------------------------------------------------
007770* POSTEA UNA TRANSFERENCIA: DEBITA LA CUENTA DE ORIGEN, GRABA SU
007780* REGISTRO DE DIARIO, ACREDITA LA CUENTA DE DESTINO Y GRABA UN
007790* SEGUNDO REGISTRO DE DIARIO PARA EL DESTINO (REQ-0210). AMBOS
007800* REGISTROS QUEDAN LIGADOS POR LLEVAR, CADA UNO, LA OTRA CUENTA
007810* COMO CONTRAPARTE (TRN-CTA-DESTINO).
007820*-----------------------------------------------------------------
007830 2330-POSTAR-TRANSFER-I.
007840
007850*    PRIMER REGISTRO DE DIARIO: EL DEBITO EN LA CUENTA DE
007860*    ORIGEN, IGUAL QUE UN RETIRO PERO CON TRN-CTA-DESTINO
007870*    INFORMADO.
007880     MOVE TAB-PRD-SALDO(WS-IDX-ORIGEN) TO WS-SALDO-ANTERIOR.
007890     SUBTRACT REQ-MONTO FROM TAB-PRD-SALDO(WS-IDX-ORIGEN).
007900     MOVE TAB-PRD-SALDO(WS-IDX-ORIGEN) TO WS-SALDO-NUEVO.
007910     PERFORM 2450-SELLAR-MODIF-I THRU 2450-SELLAR-MODIF-F.
007920
007930     MOVE 'T'               TO TRN-TIPO
007940     MOVE REQ-MONTO          TO TRN-MONTO
007950     MOVE REQ-CTA-ORIGEN     TO TRN-CTA-ORIGEN
007960     MOVE REQ-CTA-DESTINO    TO TRN-CTA-DESTINO
007970     IF REQ-DESCRIPCION EQUAL SPACES THEN
007980        MOVE 'TRANSFERENCIA ENVIADA' TO TRN-DESCRIPCION
007990     ELSE
008000        MOVE REQ-DESCRIPCION TO TRN-DESCRIPCION
008010     END-IF
008020     PERFORM 2400-GRABAR-JOURNAL-I THRU 2400-GRABAR-JOURNAL-F.
008030
008040*    SEGUNDO REGISTRO DE DIARIO: EL CREDITO EN LA CUENTA DE
008050*    DESTINO. SE REUTILIZAN LOS CAMPOS WS-SALDO-ANTERIOR/-NUEVO
008060*    (VIA LOS CAMPOS -DES) PARA QUE 2450-SELLAR-MODIF-I Y
008070*    2400-GRABAR-JOURNAL-I NO NECESITEN UNA SEGUNDA VERSION.
008080     MOVE TAB-PRD-SALDO(WS-IDX-DESTINO) TO WS-SALDO-ANTERIOR-DES.
008090     ADD REQ-MONTO TO TAB-PRD-SALDO(WS-IDX-DESTINO).
008100     MOVE TAB-PRD-SALDO(WS-IDX-DESTINO) TO WS-SALDO-NUEVO-DES.
008110     MOVE WS-IDX-DESTINO TO WS-IDX-ORIGEN.
008120     MOVE WS-SALDO-ANTERIOR-DES TO WS-SALDO-ANTERIOR.
008130     MOVE WS-SALDO-NUEVO-DES    TO WS-SALDO-NUEVO.
008140     PERFORM 2450-SELLAR-MODIF-I THRU 2450-SELLAR-MODIF-F.
008150
008160*    DESDE EL PUNTO DE VISTA DE LA CUENTA DESTINO ESTE SEGUNDO
008170*    REGISTRO ES UNA CONSIGNACION ('C'), POR ESO TRN-TIPO SE
008180*    REPITE; LA UNICA DIFERENCIA CON UNA CONSIGNACION NORMAL ES
008190*    QUE AQUI TRN-CTA-DESTINO SI QUEDA INFORMADO (CON LA CUENTA
008200*    DE ORIGEN), PARA TRAZAR LA TRANSFERENCIA EN AMBOS SENTIDOS.
008210     MOVE 'C'               TO TRN-TIPO
008220     MOVE REQ-MONTO          TO TRN-MONTO
008230     MOVE REQ-CTA-DESTINO    TO TRN-CTA-ORIGEN
008240     MOVE REQ-CTA-ORIGEN     TO TRN-CTA-DESTINO
008250     MOVE 'TRANSFERENCIA RECIBIDA' TO TRN-DESCRIPCION
008260     PERFORM 2400-GRABAR-JOURNAL-I THRU 2400-GRABAR-JOURNAL-F.
008270
008280*    LA TRANSFERENCIA SE CUENTA UNA SOLA VEZ (NO DOS) AUNQUE
008290*    GENERE DOS REGISTROS DE DIARIO, PORQUE PARA EL REPORTE DE
008300*    TOTALES ES UNA SOLA SOLICITUD PROCESADA.
008310     ADD 1 TO WS-CNT-TRANSFERENCIAS.
008320     ADD REQ-MONTO TO WS-TOT-TRANSFERENCIAS.
008330
008340 2330-POSTAR-TRANSFER-F. EXIT.
008350
008360*----------------------------------------------------------------
008370* SELLA LA FECHA DE MODIFICACION DE LA CUENTA AFECTADA
008380* (WS-IDX-ORIGEN EN ESE MOMENTO, YA SEA LA CUENTA DE ORIGEN O,
008390* EN LA SEGUNDA MITAD DE UNA TRANSFERENCIA, LA DE DESTINO).
008400*----------------------------------------------------------------
008410 2450-SELLAR-MODIF-I.
008420
008430*    SE VUELVE A LEER LA FECHA/HORA DEL SISTEMA EN CADA POSTEO
008440*    (EN LUGAR DE TOMARLA UNA SOLA VEZ AL INICIO DEL PROGRAMA)
008450*    PARA QUE EL SELLO DE MODIFICACION REFLEJE EL MOMENTO EXACTO
008460*    EN QUE SE APLICO CADA MOVIMIENTO, NO EL INICIO DE LA CORRIDA.
008470     ACCEPT WS-TSGEN-FECHA FROM DATE YYYYMMDD.
008480     ACCEPT WS-TSGEN-HORA  FROM TIME.
008490     MOVE WS-TIMESTAMP-GEN TO TAB-PRD-FECHA-MODIF(WS-IDX-ORIGEN).
008500
008510 2450-SELLAR-MODIF-F. EXIT.
008520
008530*----------------------------------------------------------------
008540* GRABA UN REGISTRO EN EL DIARIO DE TRANSACCIONES CON EL
008550* CONSECUTIVO, LA FECHA YA SELLADA Y LOS SALDOS ANTES/DESPUES
008560* DEL MOVIMIENTO (REQ-0401). LOS DEMAS CAMPOS DEL REGISTRO
008570* (TRN-TIPO, TRN-MONTO, TRN-CTA-ORIGEN/-DESTINO Y
008580* TRN-DESCRIPCION) YA FUERON CARGADOS POR EL PARRAFO LLAMANTE.
008590*----------------------------------------------------------------
008600 2400-GRABAR-JOURNAL-I.
008610
008620*    TRN-ID ES UN CONSECUTIVO PROPIO DEL DIARIO, INDEPENDIENTE
008630*    DEL NUMERO DE LA SOLICITUD DE ENTRADA; UNA TRANSFERENCIA
008640*    CONSUME DOS VALORES DE ESTA SECUENCIA (UNO POR CADA REGISTRO
008650*    DE DIARIO QUE GENERA).
008660     ADD 1 TO WS-ULTIMO-TRN-ID.
008670     MOVE WS-ULTIMO-TRN-ID  TO TRN-ID.
008680     MOVE WS-TIMESTAMP-GEN  TO TRN-FECHA.
008690     MOVE WS-SALDO-ANTERIOR TO TRN-SALDO-ANT.
008700     MOVE WS-SALDO-NUEVO    TO TRN-SALDO-ACT.
008710
008720     MOVE WK-REG-TRANSACCION TO REG-SAL-TRANSACCION.
008730     WRITE REG-SAL-TRANSACCION.
008740     IF WS-FS-TRNJO IS NOT EQUAL '00' THEN
008750        DISPLAY '* ERROR EN WRITE TRNJO     = ' WS-FS-TRNJO
008760        MOVE 9999 TO RETURN-CODE
008770     END-IF.
008780
008790 2400-GRABAR-JOURNAL-F. EXIT.
008800
008810*----------------------------------------------------------------
008820* REGRABA EL MAESTRO DE PRODUCTOS CON LOS SALDOS ACTUALIZADOS,
008830* BARRIENDO LA TABLA DE MEMORIA DE PRINCIPIO A FIN.
008840*----------------------------------------------------------------
008850 9000-REGRABAR-MAESTRO-I.
008860
008870*    EL MAESTRO DE SALIDA SE ABRE Y SE CIERRA DENTRO DE ESTE
008880*    MISMO PARRAFO, YA QUE SE ESCRIBE DE UNA SOLA VEZ AL FINAL
008890*    DE LA CORRIDA (NO SE VA INTERCALANDO CON LA LECTURA DE
008900*    SOLICITUDES, QUE YA TERMINO A ESTA ALTURA).
008910     OPEN OUTPUT PRODUCTO-MAE-SAL
008920     IF WS-FS-PRDMA-S IS NOT EQUAL '00' THEN
008930        DISPLAY '* ERROR EN OPEN PRDMA-S    = ' WS-FS-PRDMA-S
008940        MOVE 9999 TO RETURN-CODE
008950     END-IF.
008960
008970     PERFORM 9050-REGRABAR-CUERPO-I THRU 9050-REGRABAR-CUERPO-F
008980        VARYING WS-IDX-TABLA FROM 1 BY 1
008990        UNTIL WS-IDX-TABLA > WS-TABLA-PRD-CANT.
009000
009010     CLOSE PRODUCTO-MAE-SAL.
009020
009030 9000-REGRABAR-MAESTRO-F. EXIT.
009040
009050*-----------------------------------------------------------------
009060* ARMA Y GRABA UN REGISTRO DE SALIDA DEL MAESTRO DE PRODUCTOS A
009070* PARTIR DE UNA POSICION DE LA TABLA EN MEMORIA.
009080*-----------------------------------------------------------------
009090 9050-REGRABAR-CUERPO-I.
009100
009110*    RECONSTRUYE EL REGISTRO DE SALIDA CAMPO A CAMPO DESDE LA
009120*    TABLA (EL REVERSO EXACTO DE 1050-CARGAR-PRODUCTOS-I), CON
009130*    TAB-PRD-SALDO Y TAB-PRD-FECHA-MODIF YA PUESTOS AL DIA POR
009140*    EL POSTEO DE ESTA CORRIDA.
009150     MOVE TAB-PRD-ID(WS-IDX-TABLA)          TO PRD-ID
009160     MOVE TAB-PRD-TIPO-CUENTA(WS-IDX-TABLA)  TO PRD-TIPO-CUENTA
009170     MOVE TAB-PRD-NUM-CUENTA(WS-IDX-TABLA)   TO PRD-NUM-CUENTA
009180     MOVE TAB-PRD-ESTADO(WS-IDX-TABLA)       TO PRD-ESTADO
009190     MOVE TAB-PRD-SALDO(WS-IDX-TABLA)        TO PRD-SALDO
009200     MOVE TAB-PRD-EXENTA-GMF(WS-IDX-TABLA)   TO PRD-EXENTA-GMF
009210     MOVE TAB-PRD-FECHA-CREA(WS-IDX-TABLA)   TO PRD-FECHA-CREA
009220     MOVE TAB-PRD-FECHA-MODIF(WS-IDX-TABLA)  TO PRD-FECHA-MODIF
009230     MOVE TAB-PRD-CLIENTE-ID(WS-IDX-TABLA)   TO PRD-CLIENTE-ID
009240
009250     MOVE WK-REG-PRODUCTO TO REG-SAL-PRODUCTO.
009260     WRITE REG-SAL-PRODUCTO.
009270
009280 9050-REGRABAR-CUERPO-F. EXIT.
009290
009300*----------------------------------------------------------------
009310* IMPRIME EL REPORTE DE TOTALES DE CONTROL DE LA CORRIDA: UN
009320* TITULO, LOS TOTALES POR TIPO DE MOVIMIENTO APLICADO Y, DEBAJO
009330* DEL TOTAL DE RECHAZADOS, EL DETALLE POR MOTIVO (REQ-0521).
009340*----------------------------------------------------------------
009350 9100-IMPRIMIR-TOTALES-I.
009360
009370     OPEN OUTPUT TOTALES-RPT
009380     IF WS-FS-TOTAL IS NOT EQUAL '00' THEN
009390        DISPLAY '* ERROR EN OPEN TOTALES    = ' WS-FS-TOTAL
009400        MOVE 9999 TO RETURN-CODE
009410     END-IF.
009420
009430*    PRIMERA LINEA EN BLANCO CON SALTO DE PAGINA (AFTER
009440*    ADVANCING C01), PARA QUE EL REPORTE ARRANQUE SIEMPRE EN
009450*    UNA HOJA NUEVA.
009460*    ESTE PRIMER WRITE SALE EN BLANCO (WS-LINEA-TOTALES AUN NO
009470*    SE HA CARGADO) Y SOLO SIRVE PARA POSICIONAR EL SALTO DE
009480*    PAGINA; EL TITULO SE IMPRIME EN EL SIGUIENTE BLOQUE.
009490     MOVE SPACES TO REG-TOTALES-RPT.
009500     WRITE REG-TOTALES-RPT FROM WS-LINEA-TOTALES
009510        AFTER ADVANCING C01.
009520
009530     MOVE SPACES            TO WS-LINEA-TOTALES
009540     MOVE 'REPORTE DE TOTALES DE CONTROL' TO WS-LT-ETIQUETA
009550     WRITE REG-TOTALES-RPT FROM WS-LINEA-TOTALES
009560        AFTER ADVANCING 2 LINES.
009570
009580*    A PARTIR DE AQUI CADA BLOQUE REPITE EL MISMO PATRON:
009590*    LIMPIAR LA LINEA, CARGAR ETIQUETA/CANTIDAD/MONTO E
009600*    IMPRIMIR. SE LIMPIA CON MOVE SPACES EN CADA BLOQUE PORQUE
009610*    WS-LT-MONTO NO SIEMPRE SE VUELVE A CARGAR (LOS MOTIVOS DE
009620*    RECHAZO NO LLEVAN MONTO).
009630*    LINEA DE CONSIGNACIONES: CANTIDAD DE MOVIMIENTOS TIPO 'C'
009640*    APLICADOS Y LA SUMA DE SUS MONTOS.
009650     MOVE SPACES            TO WS-LINEA-TOTALES
009660     MOVE 'CONSIGNACIONES'  TO WS-LT-ETIQUETA
009670     MOVE WS-CNT-CONSIGNACIONES TO WS-LT-CANTIDAD
009680     MOVE WS-TOT-CONSIGNACIONES TO WS-LT-MONTO
009690     WRITE REG-TOTALES-RPT FROM WS-LINEA-TOTALES
009700        AFTER ADVANCING 2 LINES.
009710
009720*    LINEA DE RETIROS: CANTIDAD Y MONTO DE LOS MOVIMIENTOS
009730*    TIPO 'R' APLICADOS.
009740     MOVE SPACES            TO WS-LINEA-TOTALES
009750     MOVE 'RETIROS'         TO WS-LT-ETIQUETA
009760     MOVE WS-CNT-RETIROS    TO WS-LT-CANTIDAD
009770     MOVE WS-TOT-RETIROS    TO WS-LT-MONTO
009780     WRITE REG-TOTALES-RPT FROM WS-LINEA-TOTALES
009790        AFTER ADVANCING 1 LINES.
009800
009810*    LINEA DE TRANSFERENCIAS: CANTIDAD DE SOLICITUDES TIPO 'T'
009820*    (NO DE REGISTROS DE DIARIO, QUE SON EL DOBLE) Y SU MONTO.
009830     MOVE SPACES            TO WS-LINEA-TOTALES
009840     MOVE 'TRANSFERENCIAS'  TO WS-LT-ETIQUETA
009850     MOVE WS-CNT-TRANSFERENCIAS TO WS-LT-CANTIDAD
009860     MOVE WS-TOT-TRANSFERENCIAS TO WS-LT-MONTO
009870     WRITE REG-TOTALES-RPT FROM WS-LINEA-TOTALES
009880        AFTER ADVANCING 1 LINES.
009890
009900*    ESTA LINEA NO LLEVA MONTO (WS-LT-MONTO CONSERVA EL VALOR
009910*    DE LA LINEA DE TRANSFERENCIAS ANTERIOR, PERO NO SE IMPRIME
009920*    PORQUE WS-LINEA-TOTALES LO LIMPIA CON MOVE SPACES Y NO SE
009930*    VUELVE A CARGAR).
009940     MOVE SPACES            TO WS-LINEA-TOTALES
009950     MOVE 'SOLICITUDES RECHAZADAS' TO WS-LT-ETIQUETA
009960     MOVE WS-CNT-RECHAZADOS TO WS-LT-CANTIDAD
009970     WRITE REG-TOTALES-RPT FROM WS-LINEA-TOTALES
009980        AFTER ADVANCING 2 LINES.
009990
010000*    DETALLE DE RECHAZOS POR MOTIVO (REQ-0521), SANGRADO CON
010010*    DOS ESPACIOS EN LA ETIQUETA PARA QUE SE LEA COMO
010020*    SUBTOTAL DE LA LINEA 'SOLICITUDES RECHAZADAS' DE ARRIBA. LA
010030*    SUMA DE ESTOS NUEVE CONTADORES DEBE CUADRAR CONTRA
010040*    WS-CNT-RECHAZADOS.
010050*    CORRESPONDE A LA REGLA 1 DE 2200-VALIDAR-I (MONTO NO
010060*    POSITIVO).
010070     MOVE SPACES            TO WS-LINEA-TOTALES
010080     MOVE '  MONTO INVALIDO'           TO WS-LT-ETIQUETA
010090     MOVE WS-CNT-MOT-MONTO  TO WS-LT-CANTIDAD
010100     WRITE REG-TOTALES-RPT FROM WS-LINEA-TOTALES
010110        AFTER ADVANCING 1 LINES.
010120
010130*    CORRESPONDE A LA REGLA 2 (CUENTA DE ORIGEN EN CEROS).
010140     MOVE SPACES            TO WS-LINEA-TOTALES
010150     MOVE '  CUENTA ORIGEN NO INFORMADA' TO WS-LT-ETIQUETA
010160     MOVE WS-CNT-MOT-ORIGEN-NOINF TO WS-LT-CANTIDAD
010170     WRITE REG-TOTALES-RPT FROM WS-LINEA-TOTALES
010180        AFTER ADVANCING 1 LINES.
010190
010200*    CORRESPONDE A LA REGLA 3 (ORIGEN Y DESTINO IGUALES).
010210     MOVE SPACES            TO WS-LINEA-TOTALES
010220     MOVE '  ORIGEN IGUAL A DESTINO'   TO WS-LT-ETIQUETA
010230     MOVE WS-CNT-MOT-ORIGEN-IGUAL TO WS-LT-CANTIDAD
010240     WRITE REG-TOTALES-RPT FROM WS-LINEA-TOTALES
010250        AFTER ADVANCING 1 LINES.
010260
010270*    CORRESPONDE A LA REGLA 4 (TRANSFERENCIA SIN CUENTA DESTINO).
010280     MOVE SPACES            TO WS-LINEA-TOTALES
010290     MOVE '  TRANSFERENCIA SIN DESTINO' TO WS-LT-ETIQUETA
010300     MOVE WS-CNT-MOT-TRANS-SINDES TO WS-LT-CANTIDAD
010310     WRITE REG-TOTALES-RPT FROM WS-LINEA-TOTALES
010320        AFTER ADVANCING 1 LINES.
010330
010340*    CORRESPONDE A LA REGLA 5 (CUENTA DE ORIGEN NO ENCONTRADA
010350*    EN LA TABLA DE PRODUCTOS).
010360     MOVE SPACES            TO WS-LINEA-TOTALES
010370     MOVE '  CUENTA ORIGEN NO EXISTE'  TO WS-LT-ETIQUETA
010380     MOVE WS-CNT-MOT-ORIGEN-NOEX TO WS-LT-CANTIDAD
010390     WRITE REG-TOTALES-RPT FROM WS-LINEA-TOTALES
010400        AFTER ADVANCING 1 LINES.
010410
010420*    CORRESPONDE A LA REGLA 6 (CUENTA DE ORIGEN EXISTE PERO NO
010430*    ESTA ACTIVA).
010440     MOVE SPACES            TO WS-LINEA-TOTALES
010450     MOVE '  CUENTA ORIGEN INACTIVA'   TO WS-LT-ETIQUETA
010460     MOVE WS-CNT-MOT-ORIGEN-INACT TO WS-LT-CANTIDAD
010470     WRITE REG-TOTALES-RPT FROM WS-LINEA-TOTALES
010480        AFTER ADVANCING 1 LINES.
010490
010500*    CORRESPONDE A LA REGLA 7 (RETIRO O TRANSFERENCIA QUE
010510*    DEJARIA UNA CUENTA DE AHORRO EN SALDO NEGATIVO).
010520     MOVE SPACES            TO WS-LINEA-TOTALES
010530     MOVE '  SALDO INSUFICIENTE'       TO WS-LT-ETIQUETA
010540     MOVE WS-CNT-MOT-SALDO-INSUF TO WS-LT-CANTIDAD
010550     WRITE REG-TOTALES-RPT FROM WS-LINEA-TOTALES
010560        AFTER ADVANCING 1 LINES.
010570
010580*    CORRESPONDE A LA REGLA 8 (CUENTA DE DESTINO DE UNA
010590*    TRANSFERENCIA NO ENCONTRADA EN LA TABLA).
010600     MOVE SPACES            TO WS-LINEA-TOTALES
010610     MOVE '  CUENTA DESTINO NO EXISTE' TO WS-LT-ETIQUETA
010620     MOVE WS-CNT-MOT-DESTINO-NOEX TO WS-LT-CANTIDAD
010630     WRITE REG-TOTALES-RPT FROM WS-LINEA-TOTALES
010640        AFTER ADVANCING 1 LINES.
010650
010660*    CORRESPONDE A LA REGLA 9 (CUENTA DE DESTINO EXISTE PERO NO
010670*    ESTA ACTIVA). ES LA ULTIMA REGLA DE 2200-VALIDAR-I.
010680     MOVE SPACES            TO WS-LINEA-TOTALES
010690     MOVE '  CUENTA DESTINO INACTIVA'  TO WS-LT-ETIQUETA
010700     MOVE WS-CNT-MOT-DESTINO-INAC TO WS-LT-CANTIDAD
010710     WRITE REG-TOTALES-RPT FROM WS-LINEA-TOTALES
010720        AFTER ADVANCING 2 LINES.
010730
010740     CLOSE TOTALES-RPT.
010750
010760 9100-IMPRIMIR-TOTALES-F. EXIT.
010770
010780*----  CUERPO FINAL DEL PROGRAMA ---------------------------------
010790* CIERRA LOS ARCHIVOS QUE QUEDARON ABIERTOS (EL MAESTRO DE
010800* PRODUCTOS DE ENTRADA Y EL DE SALIDA YA SE CERRARON EN SUS
010810* PROPIOS PARRAFOS) Y DEJA EN CONSOLA UN RESUMEN MINIMO DE LA
010820* CORRIDA PARA EL OPERADOR DEL TURNO.
010830 9999-FINAL-I.
010840
010850*    PRODUCTO-MAE-SAL YA SE CERRO AL TERMINAR 9000-REGRABAR-
010860*    MAESTRO-I; AQUI SOLO QUEDAN LOS DOS ARCHIVOS QUE EL LAZO
010870*    PRINCIPAL MANTUVO ABIERTOS DURANTE TODA LA CORRIDA.
010880     CLOSE MOVIMIENTOS
010890           TRANSACCION-JOURNAL.
010900
010910     DISPLAY '****************************************'.
010920     DISPLAY '*  PGMTRNPO - TOTALES DE LA CORRIDA     *'.
010930     DISPLAY '*  CONSIGNACIONES  = ' WS-CNT-CONSIGNACIONES.
010940     DISPLAY '*  RETIROS         = ' WS-CNT-RETIROS.
010950     DISPLAY '*  TRANSFERENCIAS  = ' WS-CNT-TRANSFERENCIAS.
010960     DISPLAY '*  RECHAZADOS      = ' WS-CNT-RECHAZADOS.
010970     DISPLAY '****************************************'.
010980
010990 9999-FINAL-F. EXIT.
