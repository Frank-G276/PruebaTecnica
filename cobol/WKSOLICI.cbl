000100******************************************************************
000110*        L I B R E R I A   D E   R E G I S T R O S               *
000120*        MODULO .............. WKSOLICI                          *
000130*        DESCRIPCION ......... LAYOUT DE SOLICITUD DE MOVIMIENTO *
000140*                               (ARCHIVO DE ENTRADA AL MOTOR DE  *
000150*                               TRANSACCIONES)                   *
000160*        LARGO DE REGISTRO ... 072 BYTES                         *
000170******************************************************************
000180* HISTORIAL DE CAMBIOS                                           *
000190* ---------- ----- ---------- ------------------------------------
000200* 1992-11-15 LFQ   INICIAL    PRIMERA VERSION DEL LAYOUT.         INICIAL 
000210* 1994-06-30 LFQ   REQ-0210   SE AGREGA REQ-CTA-DESTINO PARA      REQ-0210
000220*                             SOLICITAR TRANSFERENCIAS.
000230******************************************************************
000240 01  WK-REG-SOLICITUD.
000250     05  REQ-TIPO                PIC X(01).
000260         88  REQ-TIPO-CONSIGNA       VALUE 'C'.
000270         88  REQ-TIPO-RETIRO         VALUE 'R'.
000280         88  REQ-TIPO-TRANSFER       VALUE 'T'.
000290     05  REQ-CTA-ORIGEN          PIC 9(09).
000300     05  REQ-CTA-DESTINO         PIC 9(09).
000310     05  REQ-MONTO               PIC S9(13)V99 COMP-3.
000320     05  REQ-DESCRIPCION         PIC X(40).
000330     05  FILLER                  PIC X(05) VALUE SPACES.
