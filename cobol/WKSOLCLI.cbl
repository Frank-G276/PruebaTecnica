000100***********************************************************************
000110*        L I B R E R I A   D E   R E G I S T R O S               *
000120*        MODULO .............. WKSOLCLI                          *
000130*        DESCRIPCION ......... LAYOUT DE SOLICITUD DE MANTENI-   *
000140*                               MIENTO DE CLIENTES (ARCHIVO DE   *
000150*                               ENTRADA A PGMCLIMA)              *
000160*        LARGO DE REGISTRO ... 146 BYTES                         *
000170***********************************************************************
000180* HISTORIAL DE CAMBIOS                                           *
000190* ---------- ----- ---------- ------------------------------------
000200* 2009-12-14 JRV   REQ-0522   PRIMERA VERSION DEL LAYOUT. SE      REQ-0522
000210*                             SEPARA LA SOLICITUD DE MANTENIMIENTO
000220*                             DEL LAYOUT DEL MAESTRO (WKCLIENT)
000230*                             PARA PODER LLEVAR EL CODIGO DE
000240*                             ACCION (ALTA/CAMBIO/BAJA) SIN
000250*                             TOCAR EL MAESTRO.
000260***********************************************************************
000270 01  WK-REG-SOLCLI.
000280     05  SOL-ACCION              PIC X(01).
000290         88  SOL-ACCION-ALTA         VALUE 'A'.
000300         88  SOL-ACCION-CAMBIO       VALUE 'C'.
000310         88  SOL-ACCION-BAJA         VALUE 'B'.
000320     05  SOL-TIPO-ID             PIC X(02).
000330         88  SOL-TIPO-ID-VALIDO      VALUE 'CC' 'CE' 'PA' 'TI'.
000340     05  SOL-NUM-ID              PIC X(20).
000350     05  SOL-NOMBRES             PIC X(30).
000360     05  SOL-APELLIDO            PIC X(30).
000370     05  SOL-CORREO              PIC X(50).
000380     05  SOL-FECHA-NAC           PIC 9(08).
000390     05  SOL-FECHA-NAC-R REDEFINES SOL-FECHA-NAC.
000400         10  SOL-FECNAC-ANIO         PIC 9(04).
000410         10  SOL-FECNAC-MES          PIC 9(02).
000420         10  SOL-FECNAC-DIA          PIC 9(02).
000430     05  FILLER                  PIC X(05) VALUE SPACES.
