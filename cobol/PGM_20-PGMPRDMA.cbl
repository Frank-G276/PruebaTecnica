000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    PGMPRDMA.
000120 AUTHOR.        M. TORRES C.
000130 INSTALLATION.  BANCO COOPERATIVO - DEPTO. SISTEMAS.
000140 DATE-WRITTEN.  1990-07-12.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO
000170                 DE SISTEMAS. PROHIBIDA SU REPRODUCCION.
000180
000190******************************************************************
000200*    P G M P R D M A                                             *
000210*    ================                                            *
000220*    MANTENIMIENTO DEL MAESTRO DE PRODUCTOS (CUENTAS DE AHORRO   *
000230*    Y CORRIENTE).                                               *
000240*    - CARGA EN MEMORIA EL MAESTRO DE CLIENTES PARA VALIDAR QUE  *
000250*      EL CLIENTE DUENO DE LA CUENTA EXISTE.                     *
000260*    - CARGA EN MEMORIA EL MAESTRO DE PRODUCTOS VIGENTE (CORRIDA *
000270*      ANTERIOR) PARA SOPORTAR TANTO ALTAS COMO CAMBIOS DE        *
000280*      ESTADO CONTRA CUENTAS YA EXISTENTES.                      *
000290*    - LEE EL ARCHIVO DE CARGA DE PRODUCTOS (PRODUCTOS) EN       *
000300*      SECUENCIA DE LLEGADA. CUANDO EL NUMERO DE CUENTA DEL      *
000310*      REGISTRO YA EXISTE EN EL MAESTRO SE TRATA COMO UNA         *
000320*      SOLICITUD DE CAMBIO DE ESTADO (ACTIVA/INACTIVA/CANCELADA) *
000330*      CONTRA LA CUENTA EXISTENTE; EN CASO CONTRARIO SE TRATA     *
000340*      COMO UNA ALTA DE CUENTA NUEVA.                             *
000350*    - GENERA EL NUMERO DE CUENTA POR CALL A PGMGENCT CUANDO NO  *
000360*      VIENE INFORMADO EN EL REGISTRO DE ALTA.                   *
000370*    - APLICA VALORES POR DEFECTO (ESTADO ACTIVA, SALDO CERO,    *
000380*      EXENTA DE GMF 'N') Y LA REGLA DE SALDO NO NEGATIVO PARA   *
000390*      CUENTAS DE AHORRO EN LAS ALTAS.                            *
000400*    - RECHAZA LA CANCELACION DE UNA CUENTA CUYO SALDO NO SEA    *
000410*      CERO, TANTO EN ALTA COMO EN CAMBIO DE ESTADO.              *
000420*    - AL CANCELAR UNA CUENTA EXISTENTE, DEPURA DEL DIARIO DE    *
000430*      TRANSACCIONES LOS MOVIMIENTOS QUE LE PERTENECEN.          *
000440*    - REGRABA EL MAESTRO DE PRODUCTOS COMPLETO (ALTAS Y CAMBIOS *
000450*      DE ESTADO).                                                *
000460*    - TOTALIZA AL FINAL ALTAS, CAMBIOS DE ESTADO Y RECHAZADOS.  *
000470******************************************************************
000480* HISTORIAL DE CAMBIOS                                           *
000490* ---------- ----- ---------- ------------------------------------
000500* 1990-07-12 MTC   INICIAL    VERSION INICIAL DEL PROGRAMA.
000510* 1992-05-19 MTC   REQ-0198   SE AGREGA EL DEFECTO DE EXENTA-GMF.
000520* 1996-02-20 JRV   REQ-0291   SE CAMBIA EL PREFIJO DE CUENTA
000530*                             CORRIENTE DE '01' A '33' (VER
000540*                             PGMGENCT).
000550* 1999-01-20 LFQ   Y2K-0007   SE AMPLIAN LAS FECHAS DE CREACION Y
000560*                             MODIFICACION A 14 POSICIONES.
000570* 2001-03-11 MTC   REQ-0334   SE AGREGA LA VALIDACION DE CANCELA-
000580*                             CION SOLO CON SALDO EN CERO.
000590* 2005-06-07 JRV   REQ-0478   SE AGREGA EL RECHAZO DE NUMERO DE
000600*                             CUENTA DUPLICADO CONTRA LOS PRODUC-
000610*                             TOS YA ACEPTADOS EN LA CORRIDA.
000620* 2009-09-14 JRV   REQ-0512   SE CAMBIA EL MAESTRO DE PRODUCTOS
000630*                             DE GRABACION UNICA (SOLO ALTAS) A
000640*                             ESQUEMA DE MAESTRO ANTERIOR/NUEVO
000650*                             (DDPRDMA/DDPRDMO), PARA PODER
000660*                             APLICAR CAMBIOS DE ESTADO EN SITIO
000670*                             CONTRA CUENTAS YA EXISTENTES.
000680* 2009-09-14 JRV   REQ-0513   SE AGREGA LA DEPURACION DEL DIARIO
000690*                             DE TRANSACCIONES (DDTRNJO/DDTRNJN)
000700*                             PARA LAS CUENTAS CANCELADAS EN LA
000710*                             CORRIDA.
000720* 2009-11-02 JRV   REQ-0520   SE RETIRA EL CONMUTADOR UPSI-0 Y LA
000730*                             CLASE CLASE-ALFA DEL SPECIAL-NAMES,
000740*                             QUE QUEDARON SIN USO DESDE LA
000750*                             CONVERSION DEL PROGRAMA A MAESTRO
000760*                             ANTERIOR/NUEVO.
000770* 2009-12-23 MTC   REQ-0530   SE AMPLIA LA DOCUMENTACION INTERNA
000780*                             DEL PROGRAMA (ENCABEZADOS DE PARRAFO
000790*                             Y COMENTARIOS DE LINEA) A PEDIDO DE
000800*                             LA REVISION DE CALIDAD DE CODIGO.
000810******************************************************************
000820
000830*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000840 ENVIRONMENT DIVISION.
000850 CONFIGURATION SECTION.
000860*----------------------------------------------------------------
000870* C01 IDENTIFICA EL CANAL DE SALTO DE PAGINA; SE DECLARA POR
000880* ESTANDAR DEL DEPARTAMENTO AUNQUE ESTE PROGRAMA NO IMPRIME
000890* REPORTE PROPIO (SOLO DISPLAY DE TOTALES EN CONSOLA).
000900*----------------------------------------------------------------
000910 SPECIAL-NAMES.
000920     C01 IS TOP-OF-FORM.
000930
000940 INPUT-OUTPUT SECTION.
000950 FILE-CONTROL.
000960*----  ARCHIVO DE CARGA DE PRODUCTOS (ALTAS Y CAMBIOS DE ESTADO) -
000970     SELECT PRODUCTOS       ASSIGN TO DDENTRA
000980     FILE STATUS IS WS-FS-PRODUCTOS.
000990
001000*----  MAESTRO DE CLIENTES, SOLO PARA VALIDAR EL DUENO  ----------
001010     SELECT CLIENTE-MAESTRO ASSIGN TO DDCLIMA
001020     FILE STATUS IS WS-FS-CLIMA.
001030
001040*----  MAESTRO DE PRODUCTOS DE LA CORRIDA ANTERIOR (ENTRADA)  ----
001050     SELECT PRODUCTO-MAE-ENT ASSIGN TO DDPRDMA
001060     FILE STATUS IS WS-FS-PRDMA-E.
001070
001080*----  MAESTRO DE PRODUCTOS ACTUALIZADO DE ESTA CORRIDA (SALIDA) -
001090     SELECT PRODUCTO-MAE-SAL ASSIGN TO DDPRDMO
001100     FILE STATUS IS WS-FS-PRDMA-S.
001110
001120*----  DIARIO DE TRANSACCIONES DE LA CORRIDA ANTERIOR (ENTRADA) --
001130     SELECT TRANSACCION-JOUR-ENT ASSIGN TO DDTRNJO
001140     FILE STATUS IS WS-FS-TRNJO-E.
001150
001160*----  DIARIO DEPURADO DE ESTA CORRIDA (SALIDA)  ------------------
001170     SELECT TRANSACCION-JOUR-SAL ASSIGN TO DDTRNJN
001180     FILE STATUS IS WS-FS-TRNJO-S.
001190
001200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001210 DATA DIVISION.
001220 FILE SECTION.
001230
001240*----------------------------------------------------------------
001250* REGISTRO DE CARGA DE PRODUCTOS (LAYOUT WKPRODUC). SI TRAE UN
001260* NUMERO DE CUENTA QUE YA EXISTE EN EL MAESTRO SE PROCESA COMO
001270* CAMBIO DE ESTADO; SI NO, COMO ALTA DE CUENTA NUEVA.
001280*----------------------------------------------------------------
001290 FD  PRODUCTOS
001300     BLOCK CONTAINS 0 RECORDS
001310     RECORDING MODE IS F.
001320 01  REG-ENT-CARGA               PIC X(73).
001330
001340*----------------------------------------------------------------
001350* MAESTRO DE CLIENTES (LAYOUT WKCLIENT), GENERADO POR PGMCLIMA.
001360* SOLO SE LEE PARA VALIDAR QUE EL CLIENTE DUENO DE LA CUENTA
001370* EXISTA; NINGUN DATO DE CLIENTE SE MODIFICA DESDE ESTE PROGRAMA.
001380*----------------------------------------------------------------
001390 FD  CLIENTE-MAESTRO
001400     BLOCK CONTAINS 0 RECORDS
001410     RECORDING MODE IS F.
001420 01  REG-ENT-CLIENTE             PIC X(182).
001430
001440*----------------------------------------------------------------
001450* MAESTRO DE PRODUCTOS DE LA CORRIDA ANTERIOR, PUNTO DE PARTIDA
001460* DE LA TABLA EN MEMORIA QUE SE ACTUALIZA Y REGRABA EN 9000.
001470*----------------------------------------------------------------
001480 FD  PRODUCTO-MAE-ENT
001490     BLOCK CONTAINS 0 RECORDS
001500     RECORDING MODE IS F.
001510 01  REG-ENT-PRODUCTO            PIC X(73).
001520
001530*----------------------------------------------------------------
001540* MAESTRO DE PRODUCTOS ACTUALIZADO QUE DEJA ESTA CORRIDA, INSUMO
001550* DE LA PROXIMA CORRIDA Y DE LOS DEMAS PROGRAMAS (PGMESTCU,
001560* PGMTRNPO) QUE CONSULTAN EL MAESTRO DE PRODUCTOS.
001570*----------------------------------------------------------------
001580 FD  PRODUCTO-MAE-SAL
001590     BLOCK CONTAINS 0 RECORDS
001600     RECORDING MODE IS F.
001610 01  REG-SAL-PRODUCTO            PIC X(73).
001620
001630*----------------------------------------------------------------
001640* DIARIO DE TRANSACCIONES DE LA CORRIDA ANTERIOR (LAYOUT
001650* WKTRANSA), GENERADO POR PGMTRNPO. SE LEE UNICAMENTE PARA
001660* SEPARAR LOS MOVIMIENTOS DE LAS CUENTAS CANCELADAS HOY.
001670*----------------------------------------------------------------
001680 FD  TRANSACCION-JOUR-ENT
001690     BLOCK CONTAINS 0 RECORDS
001700     RECORDING MODE IS F.
001710 01  REG-ENT-TRANSACCION         PIC X(111).
001720
001730*----------------------------------------------------------------
001740* DIARIO DEPURADO QUE DEJA ESTA CORRIDA, SIN LOS MOVIMIENTOS DE
001750* LAS CUENTAS CANCELADAS EN ESTE PROCESO.
001760*----------------------------------------------------------------
001770 FD  TRANSACCION-JOUR-SAL
001780     BLOCK CONTAINS 0 RECORDS
001790     RECORDING MODE IS F.
001800 01  REG-SAL-TRANSACCION         PIC X(111).
001810
001820 WORKING-STORAGE SECTION.
001830*=======================*
001840 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001850
001860*----  ARCHIVOS  ------------------------------------------------
001870* CODIGOS DE RETORNO (FILE STATUS) DE LOS SEIS ARCHIVOS DEL
001880* PROGRAMA, Y LOS CUATRO CONMUTADORES DE FIN DE ARCHIVO DE LAS
001890* LECTURAS SECUENCIALES (CLIENTES, MAESTRO ANTERIOR, PRODUCTOS DE
001900* CARGA Y DIARIO ANTERIOR).
001910*----------------------------------------------------------------
001920 77  WS-FS-PRODUCTOS             PIC XX       VALUE SPACES.
001930 77  WS-FS-CLIMA                 PIC XX       VALUE SPACES.
001940 77  WS-FS-PRDMA-E               PIC XX       VALUE SPACES.
001950 77  WS-FS-PRDMA-S               PIC XX       VALUE SPACES.
001960 77  WS-FS-TRNJO-E               PIC XX       VALUE SPACES.
001970 77  WS-FS-TRNJO-S               PIC XX       VALUE SPACES.
001980 77  WS-STATUS-FIN-PRD           PIC X        VALUE 'N'.
001990     88  WS-FIN-PRODUCTOS                     VALUE 'Y'.
002000     88  WS-NO-FIN-PRODUCTOS                  VALUE 'N'.
002010 77  WS-STATUS-FIN-CLI           PIC X        VALUE 'N'.
002020     88  WS-FIN-CLIENTES                      VALUE 'Y'.
002030     88  WS-NO-FIN-CLIENTES                   VALUE 'N'.
002040 77  WS-STATUS-FIN-MAE           PIC X        VALUE 'N'.
002050     88  WS-FIN-MAESTRO-ANT                   VALUE 'Y'.
002060     88  WS-NO-FIN-MAESTRO-ANT                VALUE 'N'.
002070 77  WS-STATUS-FIN-JRN           PIC X        VALUE 'N'.
002080     88  WS-FIN-JOURNAL-ANT                   VALUE 'Y'.
002090     88  WS-NO-FIN-JOURNAL-ANT                VALUE 'N'.
002100
002110
002120*----  VALIDACION  -----------------------------------------------
002130* WS-VALIDO-SW SE REINICIA EN 'S' AL COMENZAR CADA REGISTRO DE
002140* CARGA Y SE APAGA DESDE LA PRIMERA REGLA QUE FALLE, IGUAL QUE EN
002150* LOS DEMAS PROGRAMAS DE MANTENIMIENTO DE MAESTROS DE ESTE SHOP.
002160* WS-TIPO-SOLIC-SW DISTINGUE SI EL REGISTRO SE TERMINO TRATANDO
002170* COMO ALTA O COMO CAMBIO DE ESTADO, DECISION TOMADA EN 2200-
002180* VALIDAR-I SEGUN SI EL NUMERO DE CUENTA YA EXISTE EN EL MAESTRO.
002190*----------------------------------------------------------------
002200 77  WS-VALIDO-SW                PIC X        VALUE 'S'.
002210     88  WS-ES-VALIDO                         VALUE 'S'.
002220     88  WS-NO-ES-VALIDO                      VALUE 'N'.
002230 77  WS-MOTIVO-RECHAZO           PIC X(48)    VALUE SPACES.
002240 77  WS-ENCONTRADO-SW            PIC X        VALUE 'N'.
002250     88  WS-CLIENTE-ENCONTRADO                VALUE 'S'.
002260     88  WS-CLIENTE-NO-ENCONTRADO             VALUE 'N'.
002270 77  WS-DUPLICADO-SW             PIC X        VALUE 'N'.
002280     88  WS-CUENTA-DUPLICADA                  VALUE 'S'.
002290     88  WS-CUENTA-NO-DUPLICADA               VALUE 'N'.
002300 77  WS-CTA-ENCONTRADA-SW        PIC X        VALUE 'N'.
002310     88  WS-CUENTA-MAE-ENCONTRADA             VALUE 'S'.
002320     88  WS-CUENTA-MAE-NO-ENCONTRADA          VALUE 'N'.
002330 77  WS-TIPO-SOLIC-SW            PIC X        VALUE 'A'.
002340     88  WS-ES-ALTA                           VALUE 'A'.
002350     88  WS-ES-CAMBIO-ESTADO                  VALUE 'E'.
002360 77  WS-CAN-ENCONTRADA-SW        PIC X        VALUE 'N'.
002370     88  WS-CUENTA-CANCELADA-HOY              VALUE 'S'.
002380     88  WS-CUENTA-NO-CANCELADA-HOY           VALUE 'N'.
002390 77  WS-IDX-TABLA                PIC 9(04) COMP VALUE ZERO.
002400 77  WS-IDX-CTA-ENCONTRADA       PIC 9(04) COMP VALUE ZERO.
002410
002420*----  FECHA DE PROCESO  -----------------------------------------
002430* WS-FECHA-HOY-R REDEFINE LA FECHA DE SISTEMA EN ANIO/MES/DIA; NO
002440* SE USA PARA NINGUN CALCULO DE EDAD EN ESTE PROGRAMA, SOLO SE
002450* MANTIENE POR SIMETRIA CON LOS DEMAS PROGRAMAS DE MANTENIMIENTO.
002460*----------------------------------------------------------------
002470 01  WS-FECHA-HOY-G.
002480     05  WS-FECHA-HOY             PIC 9(08) VALUE ZEROS.
002490 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY-G.
002500     05  WS-HOY-ANIO              PIC 9(04).
002510     05  WS-HOY-MES               PIC 9(02).
002520     05  WS-HOY-DIA               PIC 9(02).
002530
002540* WS-TIMESTAMP-GEN-R SE USA PARA SELLAR FECHA DE CREACION (ALTAS)
002550* Y FECHA DE MODIFICACION (CAMBIOS DE ESTADO) CON PRECISION DE
002560* SEGUNDOS, IGUAL QUE EN PGMCLIMA.
002570 01  WS-TIMESTAMP-GEN-G.
002580     05  WS-TIMESTAMP-GEN        PIC 9(14) VALUE ZEROS.
002590 01  WS-TIMESTAMP-GEN-R REDEFINES WS-TIMESTAMP-GEN-G.
002600     05  WS-TSGEN-FECHA          PIC 9(08).
002610     05  WS-TSGEN-HORA           PIC 9(06).
002620
002630*----  SECUENCIA DE ID INTERNO Y DE CUENTA  ----------------------
002640* WS-ULTIMO-PRD-ID ES EL ID INTERNO CONSECUTIVO DEL PRODUCTO,
002650* NUNCA REUTILIZADO. WS-ULT-SECUENCIA-AH/-CO LLEVAN LA ULTIMA
002660* SECUENCIA DE NUMERO DE CUENTA GENERADA POR TIPO, Y SE PASAN A
002670* PGMGENCT EN CADA CALL PARA QUE CONTINUE LA NUMERACION.
002680*----------------------------------------------------------------
002690 77  WS-ULTIMO-PRD-ID            PIC 9(09) COMP VALUE ZERO.
002700 77  WS-ULT-SECUENCIA-AH         PIC 9(08) COMP VALUE ZERO.
002710 77  WS-ULT-SECUENCIA-CO         PIC 9(08) COMP VALUE ZERO.
002720
002730*----  ACUMULADORES  ---------------------------------------------
002740* WS-CONTADORES-R REDEFINE LOS TRES CONTADORES DE LA CORRIDA EN
002750* FORMATO EDITADO PARA EL DISPLAY FINAL. WS-JRN-DEPURADOS NO
002760* FORMA PARTE DEL GRUPO PORQUE SE LLEVA EN EL PASO APARTE DE
002770* DEPURACION DEL DIARIO (9100), NO EN EL CICLO PRINCIPAL.
002780*----------------------------------------------------------------
002790 01  WS-CONTADORES-G.
002800     05  WS-PRD-ALTAS            PIC 9(05) VALUE ZEROS.
002810     05  WS-PRD-CAMBIOS-ESTADO   PIC 9(05) VALUE ZEROS.
002820     05  WS-PRD-RECHAZADOS       PIC 9(05) VALUE ZEROS.
002830 01  WS-CONTADORES-R REDEFINES WS-CONTADORES-G.
002840     05  WS-PRD-ALTAS-ED         PIC ZZZZ9.
002850     05  WS-PRD-CAMBIOS-ED       PIC ZZZZ9.
002860     05  WS-PRD-RECHAZADOS-ED    PIC ZZZZ9.
002870 77  WS-JRN-DEPURADOS            PIC 9(05) COMP VALUE ZERO.
002880
002890*----  TABLA DE CLIENTES EN MEMORIA (PARA VALIDAR DUENO) ---------
002900* SOLO SE GUARDA EL ID DE CLIENTE, NO EL REGISTRO COMPLETO, PORQUE
002910* LO UNICO QUE ESTE PROGRAMA NECESITA VERIFICAR ES LA EXISTENCIA
002920* DEL CLIENTE DUENO (2255-BUSCAR-CLIENTE-I).
002930*----------------------------------------------------------------
002940 77  WS-TABLA-CLI-CANT           PIC 9(04) COMP VALUE ZERO.
002950 01  WS-TABLA-CLIENTES.
002960     05  WS-TABLA-CLI-ID OCCURS 9999 TIMES
002970                                 PIC 9(09).
002980
002990*----  TABLA DE CUENTAS EN MEMORIA (PARA DUPLICADOS) -------------
003000* SE SIEMBRA CON EL MAESTRO ANTERIOR (1060) Y CRECE CON CADA ALTA
003010* ACEPTADA (2400), PARA QUE NINGUNA ALTA POSTERIOR DE LA MISMA
003020* CORRIDA PUEDA REPETIR UN NUMERO DE CUENTA YA USADO.
003030*----------------------------------------------------------------
003040 77  WS-TABLA-CTA-CANT           PIC 9(04) COMP VALUE ZERO.
003050 01  WS-TABLA-CUENTAS.
003060     05  WS-TABLA-NUM-CUENTA OCCURS 9999 TIMES
003070                                 PIC X(10).
003080
003090*----  TABLA DE PRODUCTOS EN MEMORIA (MAESTRO ANTERIOR + ALTAS) --
003100* LA TABLA SE SIEMBRA CON EL MAESTRO ANTERIOR COMPLETO (1060) Y
003110* LUEGO CRECE CON CADA ALTA ACEPTADA (2400). LOS CAMBIOS DE
003120* ESTADO MODIFICAN EN SITIO LA ENTRADA EXISTENTE (2600); NINGUNA
003130* FILA SE ELIMINA DE LA TABLA DURANTE LA CORRIDA.
003140*----------------------------------------------------------------
003150 77  WS-TABLA-PRD-CANT           PIC 9(04) COMP VALUE ZERO.
003160 01  WS-TABLA-PRODUCTOS.
003170     05  WS-TAB-PRD OCCURS 9999 TIMES
003180                     INDEXED BY WS-IDX-PRD.
003190         10  TAB-PRD-ID             PIC 9(09).
003200         10  TAB-PRD-TIPO-CUENTA    PIC X(02).
003210             88  TAB-PRD-CTA-AHORRO     VALUE 'AH'.
003220             88  TAB-PRD-CTA-CORRIENTE  VALUE 'CO'.
003230         10  TAB-PRD-NUM-CUENTA     PIC X(10).
003240         10  TAB-PRD-ESTADO         PIC X(01).
003250             88  TAB-PRD-ACTIVA         VALUE 'A'.
003260             88  TAB-PRD-INACTIVA       VALUE 'I'.
003270             88  TAB-PRD-CANCELADA      VALUE 'C'.
003280         10  TAB-PRD-SALDO          PIC S9(13)V99 COMP-3.
003290         10  TAB-PRD-EXENTA-GMF     PIC X(01).
003300         10  TAB-PRD-FECHA-CREA     PIC 9(14).
003310         10  TAB-PRD-FECHA-MODIF    PIC 9(14).
003320         10  TAB-PRD-CLIENTE-ID     PIC 9(09).
003330
003340*----  TABLA DE CUENTAS CANCELADAS EN LA CORRIDA (PARA DEPURAR   -
003350*      EL DIARIO DE TRANSACCIONES)  -------------------------------
003360* SE ALIMENTA DESDE 2600-APLICAR-CAMBIO-I SOLO CUANDO EL ESTADO
003370* NUEVO ES CANCELADA, Y SE RECORRE EN 9160 AL DEPURAR EL DIARIO.
003380*----------------------------------------------------------------
003390 77  WS-TABLA-CAN-CANT           PIC 9(04) COMP VALUE ZERO.
003400 01  WS-TABLA-CANCELADAS.
003410     05  WS-TAB-CAN OCCURS 9999 TIMES
003420                     INDEXED BY WS-IDX-CAN
003430                                 PIC 9(09).
003440
003450*----  AREA DE COMUNICACION CON LA RUTINA DE GENERACION ----------
003460* ESTRUCTURA PASADA POR USING AL CALL A PGMGENCT EN 2270; EL
003470* TIPO DE CUENTA Y LA ULTIMA SECUENCIA ENTRAN, Y EL NUMERO DE
003480* CUENTA GENERADO MAS EL CODIGO DE RETORNO SALEN.
003490*----------------------------------------------------------------
003500 01  WS-AREA-GENCT.
003510     05  WS-GENCT-TIPO-CUENTA    PIC X(02).
003520     05  WS-GENCT-ULT-SECUENCIA  PIC 9(08).
003530     05  WS-GENCT-NUM-CUENTA-GEN PIC X(10).
003540     05  WS-GENCT-CODIGO-RETORNO PIC 9(02).
003550
003560* NOMBRE DEL PROGRAMA A INVOCAR EN EL CALL, EN UNA VARIABLE PARA
003570* PODER CAMBIARLO DESDE UN SOLO LUGAR SI ALGUN DIA SE RENOMBRA.
003580 77  WS-PGMGENCT                 PIC X(08)    VALUE 'PGMGENCT'.
003590
003600*//////////////////////////////////////////////////////////////
003610* WKCLIENT  - LAYOUT DEL MAESTRO DE CLIENTES, USADO SOLO PARA
003620*             VALIDAR LA EXISTENCIA DEL CLIENTE DUENO.
003630* WKPRODUC  - LAYOUT DEL MAESTRO DE PRODUCTOS, COMPARTIDO CON
003640*             PGMCLIMA Y PGMGENCT; ES EL LAYOUT PRINCIPAL QUE
003650*             ESTE PROGRAMA LEE, VALIDA Y REGRABA.
003660* WKTRANSA  - LAYOUT DEL DIARIO DE TRANSACCIONES, GENERADO POR
003670*             PGMTRNPO; AQUI SOLO SE LEE PARA LA DEPURACION DE
003680*             MOVIMIENTOS DE CUENTAS CANCELADAS.
003690*//////////////////////////////////////////////////////////////
003700     COPY WKCLIENT.
003710     COPY WKPRODUC.
003720     COPY WKTRANSA.
003730*//////////////////////////////////////////////////////////////
003740
003750 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
003760
003770*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003780 PROCEDURE DIVISION.
003790
003800*----------------------------------------------------------------
003810* PARRAFO PRINCIPAL: CARGA LAS TABLAS, PROCESA CADA REGISTRO DE
003820* CARGA HASTA FIN DE ARCHIVO, REGRABA EL MAESTRO COMPLETO, DEPURA
003830* EL DIARIO DE LAS CUENTAS CANCELADAS Y CIERRA CON LOS TOTALES.
003840*----------------------------------------------------------------
003850 MAIN-PROGRAM-I.
003860
003870     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
003880
003890     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
003900        UNTIL WS-FIN-PRODUCTOS
003910
003920     PERFORM 9000-REGRABAR-MAESTRO-I THRU 9000-REGRABAR-MAESTRO-F
003930     PERFORM 9100-DEPURAR-JOURNAL-I  THRU 9100-DEPURAR-JOURNAL-F
003940     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
003950
003960 MAIN-PROGRAM-F. GOBACK.
003970
003980*----  CUERPO INICIO INDICES -------------------------------------
003990* CARGA EN MEMORIA, EN ORDEN, LA TABLA DE CLIENTES (PARA VALIDAR
004000* DUENOS) Y LA TABLA DE PRODUCTOS DEL MAESTRO ANTERIOR (PARA
004010* DETECTAR CAMBIOS DE ESTADO Y DUPLICADOS DE CUENTA); LUEGO DEJA
004020* ABIERTO EL ARCHIVO DE CARGA CON LA PRIMERA LECTURA YA HECHA.
004030*----------------------------------------------------------------
004040 1000-INICIO-I.
004050
004060*    LA FECHA DE SISTEMA SE CAPTURA UNA SOLA VEZ AL COMENZAR LA
004070*    CORRIDA; LAS MARCAS DE CREACION/MODIFICACION DE CADA
004080*    PRODUCTO, EN CAMBIO, SE TOMAN POR SEPARADO CON SU PROPIA
004090*    HORA EN CADA ALTA O CAMBIO DE ESTADO (VER WS-TSGEN-FECHA).
004100     ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD.
004110
004120*    PRIMERO SE CARGA EL MAESTRO DE CLIENTES EN MEMORIA, PORQUE
004130*    LA VALIDACION DE DUENO (2255) LO NECESITA DISPONIBLE ANTES
004140*    DE LEER EL PRIMER REGISTRO DE CARGA DE PRODUCTOS.
004150     OPEN INPUT  CLIENTE-MAESTRO
004160     IF WS-FS-CLIMA IS NOT EQUAL '00' THEN
004170        DISPLAY '* ERROR EN OPEN CLIMA      = ' WS-FS-CLIMA
004180        MOVE 9999 TO RETURN-CODE
004190     END-IF.
004200
004210     PERFORM 1050-CARGAR-CLIENTES-I THRU 1050-CARGAR-CLIENTES-F
004220        UNTIL WS-FIN-CLIENTES.
004230
004240     CLOSE CLIENTE-MAESTRO.
004250
004260*    LUEGO SE CARGA EL MAESTRO DE PRODUCTOS DE LA CORRIDA
004270*    ANTERIOR, QUE SIRVE TANTO PARA DETECTAR CAMBIOS DE ESTADO
004280*    (2210-BUSCAR-CTA-MAE-I) COMO PARA EVITAR NUMEROS DE CUENTA
004290*    DUPLICADOS EN LAS ALTAS NUEVAS (2260-DUPLICADO-CUENTA-I).
004300     OPEN INPUT  PRODUCTO-MAE-ENT
004310     IF WS-FS-PRDMA-E IS NOT EQUAL '00' THEN
004320        DISPLAY '* ERROR EN OPEN PRDMA-E    = ' WS-FS-PRDMA-E
004330        MOVE 9999 TO RETURN-CODE
004340     END-IF.
004350
004360     PERFORM 1060-CARGAR-PRODUCTOS-I THRU 1060-CARGAR-PRODUCTOS-F
004370        UNTIL WS-FIN-MAESTRO-ANT.
004380
004390     CLOSE PRODUCTO-MAE-ENT.
004400
004410*    CON LAS DOS TABLAS YA SEMBRADAS SE ABRE EL ARCHIVO DE CARGA
004420*    DE PRODUCTOS, QUE SE LEE EN SECUENCIA DE LLEGADA DURANTE
004430*    TODO EL CICLO PRINCIPAL (2000-PROCESO-I).
004440     OPEN INPUT  PRODUCTOS
004450     IF WS-FS-PRODUCTOS IS NOT EQUAL '00' THEN
004460        DISPLAY '* ERROR EN OPEN ENTRADA    = ' WS-FS-PRODUCTOS
004470        MOVE 9999 TO RETURN-CODE
004480     END-IF.
004490
004500*    LECTURA ANTICIPADA: DEJA LISTO EL PRIMER REGISTRO DE CARGA
004510*    PARA QUE EL PERFORM UNTIL DEL PARRAFO PRINCIPAL PUEDA
004520*    EVALUAR WS-FIN-PRODUCTOS DESDE SU PRIMERA VUELTA.
004530     PERFORM 2100-LEER-I THRU 2100-LEER-F.
004540
004550 1000-INICIO-F. EXIT.
004560
004570*----------------------------------------------------------------
004580* CARGA EN MEMORIA LOS IDENTIFICADORES DE CLIENTE VIGENTES, PARA
004590* PODER VALIDAR QUE EL DUENO DE CADA ALTA DE PRODUCTO EXISTA.
004600*-----------------------------------------------------------------
004610 1050-CARGAR-CLIENTES-I.
004620
004630     READ CLIENTE-MAESTRO INTO WK-REG-CLIENTE
004640        AT END
004650           SET WS-FIN-CLIENTES TO TRUE
004660        NOT AT END
004670           ADD 1 TO WS-TABLA-CLI-CANT
004680           MOVE CLI-ID TO WS-TABLA-CLI-ID(WS-TABLA-CLI-CANT)
004690     END-READ.
004700
004710 1050-CARGAR-CLIENTES-F. EXIT.
004720
004730*----------------------------------------------------------------
004740* CARGA EL MAESTRO DE PRODUCTOS DE LA CORRIDA ANTERIOR, SEMBRANDO
004750* LA TABLA DE NUMEROS DE CUENTA (DUPLICADOS) Y EL ULTIMO ID
004760* INTERNO ASIGNADO, PARA QUE LAS ALTAS DE ESTA CORRIDA CONTINUEN
004770* LA SECUENCIA SIN CHOCAR CON LAS CUENTAS YA EXISTENTES.
004780*----------------------------------------------------------------
004790 1060-CARGAR-PRODUCTOS-I.
004800
004810     READ PRODUCTO-MAE-ENT INTO WK-REG-PRODUCTO
004820        AT END
004830           SET WS-FIN-MAESTRO-ANT TO TRUE
004840        NOT AT END
004850*          CADA PRODUCTO DEL MAESTRO ANTERIOR SE COPIA A UNA FILA
004860*          NUEVA DE LA TABLA, EN EL MISMO ORDEN DE LECTURA. ESTE
004870*          MOVE CAMPO A CAMPO ES EL INVERSO EXACTO DEL QUE HACE
004880*          9050-REGRABAR-CUERPO-I AL FINAL DE LA CORRIDA.
004890           ADD 1 TO WS-TABLA-PRD-CANT
004900           SET WS-IDX-PRD TO WS-TABLA-PRD-CANT
004910           MOVE PRD-ID          TO TAB-PRD-ID(WS-IDX-PRD)
004920           MOVE PRD-TIPO-CUENTA TO
004930                TAB-PRD-TIPO-CUENTA(WS-IDX-PRD)
004940           MOVE PRD-NUM-CUENTA  TO
004950                TAB-PRD-NUM-CUENTA(WS-IDX-PRD)
004960           MOVE PRD-ESTADO      TO TAB-PRD-ESTADO(WS-IDX-PRD)
004970           MOVE PRD-SALDO       TO TAB-PRD-SALDO(WS-IDX-PRD)
004980           MOVE PRD-EXENTA-GMF  TO
004990                TAB-PRD-EXENTA-GMF(WS-IDX-PRD)
005000           MOVE PRD-FECHA-CREA  TO
005010                TAB-PRD-FECHA-CREA(WS-IDX-PRD)
005020           MOVE PRD-FECHA-MODIF TO
005030                TAB-PRD-FECHA-MODIF(WS-IDX-PRD)
005040           MOVE PRD-CLIENTE-ID  TO
005050                TAB-PRD-CLIENTE-ID(WS-IDX-PRD)
005060
005070*          SE APROVECHA LA MISMA LECTURA PARA SEMBRAR TAMBIEN LA
005080*          TABLA DE NUMEROS DE CUENTA USADA EN LA VALIDACION DE
005090*          DUPLICADOS (2260-DUPLICADO-CUENTA-I). SI NO SE HICIERA
005100*          AQUI, UNA ALTA NUEVA PODRIA REPETIR EL NUMERO DE UNA
005110*          CUENTA YA EXISTENTE EN EL MAESTRO ANTERIOR.
005120           ADD 1 TO WS-TABLA-CTA-CANT
005130           MOVE PRD-NUM-CUENTA
005140                TO WS-TABLA-NUM-CUENTA(WS-TABLA-CTA-CANT)
005150
005160*          SE MANTIENE EL MAYOR ID INTERNO VISTO HASTA AHORA,
005170*          PARA QUE LA PRIMERA ALTA DE ESTA CORRIDA (2400-GRABAR-
005180*          I) CONTINUE LA SECUENCIA SIN CHOCAR CON NINGUN ID YA
005190*          ASIGNADO EN CORRIDAS ANTERIORES.
005200           IF PRD-ID IS GREATER THAN WS-ULTIMO-PRD-ID THEN
005210              MOVE PRD-ID TO WS-ULTIMO-PRD-ID
005220           END-IF
005230     END-READ.
005240
005250 1060-CARGAR-PRODUCTOS-F. EXIT.
005260
005270*----  CUERPO PRINCIPAL DE PROCESO -------------------------------
005280* POR CADA REGISTRO DE CARGA: REINICIA EL CONMUTADOR DE
005290* VALIDACION, VALIDA (2200 DECIDE SI ES ALTA O CAMBIO DE ESTADO),
005300* APLICA LA ACCION SI ES VALIDA O LA RECHAZA CONTANDOLA, Y AVANZA
005310* AL SIGUIENTE REGISTRO.
005320*----------------------------------------------------------------
005330 2000-PROCESO-I.
005340
005350*    EL CONMUTADOR DE VALIDACION Y EL TIPO DE SOLICITUD SE
005360*    REINICIAN EN CADA VUELTA; EL TIPO SE FIJA PROVISIONALMENTE
005370*    EN ALTA Y 2200-VALIDAR-I LO PUEDE CAMBIAR A CAMBIO DE ESTADO
005380*    SEGUN LO QUE ENCUENTRE EN EL MAESTRO.
005390     SET WS-ES-VALIDO         TO TRUE
005400     SET WS-ES-ALTA           TO TRUE
005410     MOVE SPACES              TO WS-MOTIVO-RECHAZO
005420
005430     PERFORM 2200-VALIDAR-I THRU 2200-VALIDAR-F
005440
005450*    WS-TIPO-SOLIC-SW FUE FIJADO POR 2200-VALIDAR-I SEGUN SI EL
005460*    NUMERO DE CUENTA YA EXISTIA EN EL MAESTRO; AQUI SOLO SE
005470*    DECIDE QUE PARRAFO DE APLICACION CORRESPONDE.
005480     IF WS-ES-VALIDO THEN
005490        IF WS-ES-CAMBIO-ESTADO THEN
005500           PERFORM 2600-APLICAR-CAMBIO-I THRU 2600-APLICAR-CAMBIO-F
005510           ADD 1 TO WS-PRD-CAMBIOS-ESTADO
005520        ELSE
005530           PERFORM 2400-GRABAR-I THRU 2400-GRABAR-F
005540           ADD 1 TO WS-PRD-ALTAS
005550        END-IF
005560     ELSE
005570        ADD 1 TO WS-PRD-RECHAZADOS
005580        DISPLAY '* PRODUCTO RECHAZADO - ' WS-MOTIVO-RECHAZO
005590     END-IF
005600
005610*    SE AVANZA AL SIGUIENTE REGISTRO DE CARGA SOLO AL FINAL DEL
005620*    PARRAFO, DESPUES DE HABER TERMINADO DE PROCESAR EL ACTUAL.
005630     PERFORM 2100-LEER-I THRU 2100-LEER-F.
005640
005650 2000-PROCESO-F. EXIT.
005660
005670*----------------------------------------------------------------
005680* LEE EL SIGUIENTE REGISTRO DEL ARCHIVO DE CARGA DE PRODUCTOS.
005690*-----------------------------------------------------------------
005700 2100-LEER-I.
005710
005720     READ PRODUCTOS INTO WK-REG-PRODUCTO
005730        AT END
005740           SET WS-FIN-PRODUCTOS TO TRUE
005750     END-READ.
005760
005770 2100-LEER-F. EXIT.
005780
005790*----------------------------------------------------------------
005800* VALIDA SI EL REGISTRO ES UN ALTA O UN CAMBIO DE ESTADO (SEGUN
005810* SI EL NUMERO DE CUENTA YA EXISTE EN EL MAESTRO) Y ENCAMINA LA
005820* VALIDACION AL PARRAFO QUE CORRESPONDA. UN REGISTRO SIN NUMERO
005830* DE CUENTA SIEMPRE SE TRATA COMO ALTA (EL NUMERO SE GENERA EN
005840* 2270-GENERAR-CUENTA-I).
005850*----------------------------------------------------------------
005860 2200-VALIDAR-I.
005870
005880     PERFORM 2210-BUSCAR-CTA-MAE-I THRU 2210-BUSCAR-CTA-MAE-F
005890
005900     IF PRD-NUM-CUENTA NOT EQUAL SPACES
005910        AND WS-CUENTA-MAE-ENCONTRADA THEN
005920        SET WS-ES-CAMBIO-ESTADO TO TRUE
005930        PERFORM 2500-VALIDAR-CAMBIO-I THRU 2500-VALIDAR-CAMBIO-F
005940     ELSE
005950        SET WS-ES-ALTA TO TRUE
005960        PERFORM 2250-VALIDAR-ALTA-I THRU 2250-VALIDAR-ALTA-F
005970     END-IF.
005980
005990 2200-VALIDAR-F. EXIT.
006000
006010*----------------------------------------------------------------
006020* BUSCA EL NUMERO DE CUENTA DEL REGISTRO DE ENTRADA EN EL MAESTRO
006030* DE PRODUCTOS CARGADO EN MEMORIA. SI EL REGISTRO NO TRAE NUMERO
006040* DE CUENTA (CAMPO EN BLANCO) NI SIQUIERA SE BUSCA, PORQUE SOLO
006050* UNA ALTA PUEDE LLEGAR SIN NUMERO DE CUENTA INFORMADO.
006060*----------------------------------------------------------------
006070 2210-BUSCAR-CTA-MAE-I.
006080
006090     SET WS-CUENTA-MAE-NO-ENCONTRADA TO TRUE
006100     MOVE ZERO TO WS-IDX-CTA-ENCONTRADA
006110
006120*    EL BARRIDO LINEAL ES SUFICIENTE PORQUE EL VOLUMEN DE
006130*    PRODUCTOS DE ESTE BANCO ESTA EN EL ORDEN DE LOS MILES, IGUAL
006140*    QUE EN LA TABLA DE CLIENTES DE PGMCLIMA.
006150     IF PRD-NUM-CUENTA NOT EQUAL SPACES THEN
006160        PERFORM 2215-BUSCAR-CTA-MAE-CU THRU 2215-BUSCAR-CTA-MAE-CU-F
006170           VARYING WS-IDX-TABLA FROM 1 BY 1
006180           UNTIL WS-IDX-TABLA > WS-TABLA-PRD-CANT
006190           OR WS-CUENTA-MAE-ENCONTRADA
006200     END-IF.
006210
006220 2210-BUSCAR-CTA-MAE-F. EXIT.
006230
006240*----------------------------------------------------------------
006250* CUERPO DEL BARRIDO: COMPARA EL NUMERO DE CUENTA DEL REGISTRO DE
006260* ENTRADA CONTRA CADA FILA DE LA TABLA, CORTANDO AL ENCONTRARLO.
006270*-----------------------------------------------------------------
006280 2215-BUSCAR-CTA-MAE-CU.
006290
006300     IF TAB-PRD-NUM-CUENTA(WS-IDX-TABLA) EQUAL PRD-NUM-CUENTA THEN
006310        SET WS-CUENTA-MAE-ENCONTRADA TO TRUE
006320        MOVE WS-IDX-TABLA TO WS-IDX-CTA-ENCONTRADA
006330     END-IF.
006340
006350 2215-BUSCAR-CTA-MAE-CU-F. EXIT.
006360
006370*----------------------------------------------------------------
006380* VALIDA TIPO DE CUENTA, CLIENTE DUENO, NUMERO DE CUENTA Y LAS
006390* REGLAS DE SALDO Y DE CANCELACION PARA UNA ALTA. CADA IF SOLO SE
006400* EJECUTA SI WS-ES-VALIDO SIGUE ENCENDIDO, PARA QUE SOLO SE
006410* REPORTE EL MOTIVO DE LA PRIMERA REGLA INCUMPLIDA.
006420*----------------------------------------------------------------
006430 2250-VALIDAR-ALTA-I.
006440
006450*    REGLA 1: EL TIPO DE CUENTA DEBE SER AHORRO (AH) O CORRIENTE
006460*    (CO); CUALQUIER OTRO VALOR SE RECHAZA DE INMEDIATO.
006470     IF PRD-TIPO-CUENTA NOT EQUAL 'AH'
006480        AND PRD-TIPO-CUENTA NOT EQUAL 'CO' THEN
006490        SET WS-NO-ES-VALIDO TO TRUE
006500        MOVE 'TIPO DE CUENTA INVALIDO' TO WS-MOTIVO-RECHAZO
006510     END-IF.
006520
006530*    REGLA 2: EL CLIENTE DUENO ES OBLIGATORIO (NO PUEDE VENIR
006540*    EN CEROS).
006550     IF WS-ES-VALIDO THEN
006560        IF PRD-CLIENTE-ID EQUAL ZEROS THEN
006570           SET WS-NO-ES-VALIDO TO TRUE
006580           MOVE 'CLIENTE DUENO NO INFORMADO'
006590                               TO WS-MOTIVO-RECHAZO
006600        END-IF
006610     END-IF.
006620
006630*    REGLA 3: EL CLIENTE DUENO DEBE EXISTIR EN LA TABLA DE
006640*    CLIENTES CARGADA EN 1050.
006650     IF WS-ES-VALIDO THEN
006660        PERFORM 2255-BUSCAR-CLIENTE-I THRU 2255-BUSCAR-CLIENTE-F
006670        IF WS-CLIENTE-NO-ENCONTRADO THEN
006680           SET WS-NO-ES-VALIDO TO TRUE
006690           MOVE 'CLIENTE DUENO NO EXISTE' TO WS-MOTIVO-RECHAZO
006700        END-IF
006710     END-IF.
006720
006730*    REGLA 4: SI NO VIENE NUMERO DE CUENTA SE GENERA UNO NUEVO
006740*    POR CALL A PGMGENCT; SI VIENE INFORMADO, SE VALIDA QUE NO
006750*    ESTE DUPLICADO CONTRA EL MAESTRO NI CONTRA LAS ALTAS YA
006760*    ACEPTADAS EN ESTA MISMA CORRIDA.
006770     IF WS-ES-VALIDO THEN
006780        IF PRD-NUM-CUENTA EQUAL SPACES THEN
006790           PERFORM 2270-GENERAR-CUENTA-I
006800              THRU 2270-GENERAR-CUENTA-F
006810        ELSE
006820           PERFORM 2260-DUPLICADO-CUENTA-I
006830              THRU 2260-DUPLICADO-CUENTA-F
006840           IF WS-CUENTA-DUPLICADA THEN
006850              SET WS-NO-ES-VALIDO TO TRUE
006860              MOVE 'NUMERO DE CUENTA DUPLICADO'
006870                                  TO WS-MOTIVO-RECHAZO
006880           END-IF
006890        END-IF
006900     END-IF.
006910
006920*    SE APLICAN LOS VALORES POR DEFECTO ANTES DE VALIDAR SALDO Y
006930*    CANCELACION, PORQUE 2280 PUEDE FIJAR EL ESTADO ACTIVA CUANDO
006940*    EL REGISTRO LLEGO SIN ESTADO INFORMADO.
006950     IF WS-ES-VALIDO THEN
006960        PERFORM 2280-DEFECTOS-I THRU 2280-DEFECTOS-F
006970     END-IF.
006980
006990*    REGLA 5: UNA CUENTA DE AHORRO NO PUEDE NACER CON SALDO
007000*    NEGATIVO (LAS CUENTAS CORRIENTES SI PUEDEN, POR SOBREGIRO).
007010     IF WS-ES-VALIDO THEN
007020        IF PRD-CTA-AHORRO AND PRD-SALDO < 0 THEN
007030           SET WS-NO-ES-VALIDO TO TRUE
007040           MOVE 'SALDO NEGATIVO EN CUENTA DE AHORRO'
007050                               TO WS-MOTIVO-RECHAZO
007060        END-IF
007070     END-IF.
007080
007090*    REGLA 6: UNA CUENTA NO SE PUEDE DAR DE ALTA YA CANCELADA SI
007100*    TRAE SALDO DISTINTO DE CERO (MISMA REGLA QUE PARA CAMBIOS DE
007110*    ESTADO EN 2500-VALIDAR-CAMBIO-I).
007120     IF WS-ES-VALIDO THEN
007130        IF PRD-CANCELADA AND PRD-SALDO NOT EQUAL 0 THEN
007140           SET WS-NO-ES-VALIDO TO TRUE
007150           MOVE 'NO SE CANCELA CUENTA CON SALDO DISTINTO DE CERO'
007160                               TO WS-MOTIVO-RECHAZO
007170        END-IF
007180     END-IF.
007190
007200 2250-VALIDAR-ALTA-F. EXIT.
007210
007220*----------------------------------------------------------------
007230* BUSCA EL CLIENTE DUENO EN LA TABLA DE CLIENTES CARGADOS.
007240*----------------------------------------------------------------
007250 2255-BUSCAR-CLIENTE-I.
007260
007270     SET WS-CLIENTE-NO-ENCONTRADO TO TRUE
007280     PERFORM 2256-BUSCAR-CLIENTE-CU THRU 2256-BUSCAR-CLIENTE-CU-F
007290        VARYING WS-IDX-TABLA FROM 1 BY 1
007300        UNTIL WS-IDX-TABLA > WS-TABLA-CLI-CANT
007310        OR WS-CLIENTE-ENCONTRADO.
007320
007330 2255-BUSCAR-CLIENTE-F. EXIT.
007340
007350*----------------------------------------------------------------
007360* CUERPO DEL BARRIDO: COMPARA EL ID DE CLIENTE DE LA TABLA CONTRA
007370* EL CLIENTE DUENO DEL REGISTRO DE ENTRADA.
007380*-----------------------------------------------------------------
007390 2256-BUSCAR-CLIENTE-CU.
007400
007410     IF WS-TABLA-CLI-ID(WS-IDX-TABLA) EQUAL PRD-CLIENTE-ID THEN
007420        SET WS-CLIENTE-ENCONTRADO TO TRUE
007430     END-IF.
007440
007450 2256-BUSCAR-CLIENTE-CU-F. EXIT.
007460
007470*----------------------------------------------------------------
007480* BUSCA EL NUMERO DE CUENTA EN LA TABLA DE CUENTAS (MAESTRO
007490* ANTERIOR MAS ALTAS YA ACEPTADAS EN ESTA CORRIDA).
007500*----------------------------------------------------------------
007510 2260-DUPLICADO-CUENTA-I.
007520
007530*    SOLO SE LLEGA AQUI CUANDO EL REGISTRO DE ALTA TRAE NUMERO DE
007540*    CUENTA INFORMADO (LA RAMA SIN NUMERO VA A 2270-GENERAR-
007550*    CUENTA-I, QUE NO PUEDE DUPLICAR PORQUE PGMGENCT ASIGNA LA
007560*    SIGUIENTE SECUENCIA LIBRE).
007570     SET WS-CUENTA-NO-DUPLICADA TO TRUE
007580     PERFORM 2265-DUPLICADO-CUENTA-CU
007590             THRU 2265-DUPLICADO-CUENTA-CU-F
007600        VARYING WS-IDX-TABLA FROM 1 BY 1
007610        UNTIL WS-IDX-TABLA > WS-TABLA-CTA-CANT
007620        OR WS-CUENTA-DUPLICADA.
007630
007640 2260-DUPLICADO-CUENTA-F. EXIT.
007650
007660*----------------------------------------------------------------
007670* CUERPO DEL BARRIDO: COMPARA EL NUMERO DE CUENTA DE CADA FILA DE
007680* LA TABLA CONTRA EL DEL REGISTRO DE ENTRADA.
007690*-----------------------------------------------------------------
007700 2265-DUPLICADO-CUENTA-CU.
007710
007720     IF WS-TABLA-NUM-CUENTA(WS-IDX-TABLA) EQUAL
007730        PRD-NUM-CUENTA THEN
007740        SET WS-CUENTA-DUPLICADA TO TRUE
007750     END-IF.
007760
007770 2265-DUPLICADO-CUENTA-CU-F. EXIT.
007780
007790*----------------------------------------------------------------
007800* INVOCA LA RUTINA PGMGENCT PARA GENERAR EL NUMERO DE CUENTA,
007810* PASANDO EL TIPO DE CUENTA Y LA ULTIMA SECUENCIA USADA PARA ESE
007820* TIPO. SI PGMGENCT DEVUELVE UN CODIGO DE ERROR SE RECHAZA LA
007830* ALTA; SI DEVUELVE EL NUMERO GENERADO, SE ACTUALIZA LA ULTIMA
007840* SECUENCIA DEL TIPO CORRESPONDIENTE PARA LA PROXIMA GENERACION.
007850*----------------------------------------------------------------
007860 2270-GENERAR-CUENTA-I.
007870
007880*    SE PASA LA ULTIMA SECUENCIA USADA PARA ESE TIPO DE CUENTA,
007890*    NO UN CONTADOR GLOBAL, PORQUE AHORROS Y CORRIENTES TIENEN
007900*    PREFIJOS Y RANGOS DE NUMERACION INDEPENDIENTES EN PGMGENCT.
007910     MOVE PRD-TIPO-CUENTA TO WS-GENCT-TIPO-CUENTA.
007920     IF PRD-CTA-AHORRO THEN
007930        MOVE WS-ULT-SECUENCIA-AH TO WS-GENCT-ULT-SECUENCIA
007940     ELSE
007950        MOVE WS-ULT-SECUENCIA-CO TO WS-GENCT-ULT-SECUENCIA
007960     END-IF.
007970     MOVE ZEROS TO WS-GENCT-CODIGO-RETORNO.
007980
007990     CALL WS-PGMGENCT USING WS-AREA-GENCT.
008000
008010*    UN CODIGO DE RETORNO DISTINTO DE CERO INDICA QUE PGMGENCT NO
008020*    PUDO GENERAR UN NUMERO VALIDO (POR EJEMPLO, RANGO DE
008030*    SECUENCIA AGOTADO PARA EL TIPO DE CUENTA); EN ESE CASO SE
008040*    RECHAZA EL ALTA COMPLETA, NO SOLO LA GENERACION.
008050     IF WS-GENCT-CODIGO-RETORNO NOT EQUAL ZEROS THEN
008060        SET WS-NO-ES-VALIDO TO TRUE
008070        MOVE 'NO SE PUDO GENERAR EL NUMERO DE CUENTA'
008080                            TO WS-MOTIVO-RECHAZO
008090     ELSE
008100*       EL NUMERO GENERADO SE COPIA AL REGISTRO DE TRABAJO Y LA
008110*       SECUENCIA DEL TIPO CORRESPONDIENTE SE ACTUALIZA, PARA QUE
008120*       LA PROXIMA ALTA SIN NUMERO DE CUENTA DE ESTE MISMO TIPO,
008130*       EN ESTA MISMA CORRIDA, RECIBA EL SIGUIENTE CONSECUTIVO.
008140        MOVE WS-GENCT-NUM-CUENTA-GEN TO PRD-NUM-CUENTA
008150        IF PRD-CTA-AHORRO THEN
008160           MOVE WS-GENCT-ULT-SECUENCIA TO WS-ULT-SECUENCIA-AH
008170        ELSE
008180           MOVE WS-GENCT-ULT-SECUENCIA TO WS-ULT-SECUENCIA-CO
008190        END-IF
008200     END-IF.
008210
008220 2270-GENERAR-CUENTA-F. EXIT.
008230
008240*----------------------------------------------------------------
008250* APLICA LOS VALORES POR DEFECTO DE ESTADO, SALDO Y EXENCION: SI
008260* EL REGISTRO LLEGO SIN ESTADO SE ASUME ACTIVA, Y SI LLEGO SIN
008270* INDICADOR DE EXENCION DE GMF SE ASUME NO EXENTA.
008280*----------------------------------------------------------------
008290 2280-DEFECTOS-I.
008300
008310     IF PRD-ESTADO EQUAL SPACES THEN
008320        SET PRD-ACTIVA TO TRUE
008330     END-IF.
008340
008350     IF PRD-EXENTA-GMF EQUAL SPACES THEN
008360        SET PRD-EXENTA-GMF-NO TO TRUE
008370     END-IF.
008380
008390 2280-DEFECTOS-F. EXIT.
008400
008410*----------------------------------------------------------------
008420* VALIDA UNA SOLICITUD DE CAMBIO DE ESTADO CONTRA LA CUENTA YA
008430* EXISTENTE EN EL MAESTRO (ESTADO SOLICITADO VALIDO Y SALDO EN
008440* CERO CUANDO EL CAMBIO ES A CANCELADA).
008450*----------------------------------------------------------------
008460 2500-VALIDAR-CAMBIO-I.
008470
008480*    REGLA 1: EL ESTADO SOLICITADO DEBE SER UNO DE LOS TRES
008490*    VALIDOS (A=ACTIVA, I=INACTIVA, C=CANCELADA).
008500     IF PRD-ESTADO NOT EQUAL 'A'
008510        AND PRD-ESTADO NOT EQUAL 'I'
008520        AND PRD-ESTADO NOT EQUAL 'C' THEN
008530        SET WS-NO-ES-VALIDO TO TRUE
008540        MOVE 'ESTADO SOLICITADO INVALIDO' TO WS-MOTIVO-RECHAZO
008550     END-IF.
008560
008570*    REGLA 2: SI EL CAMBIO ES A CANCELADA, EL SALDO ACTUAL DE LA
008580*    CUENTA EN EL MAESTRO (NO EL DEL REGISTRO DE ENTRADA, QUE NO
008590*    TRAE SALDO EN UN CAMBIO DE ESTADO) DEBE ESTAR EN CERO.
008600     IF WS-ES-VALIDO THEN
008610        IF PRD-CANCELADA AND
008620           TAB-PRD-SALDO(WS-IDX-CTA-ENCONTRADA) NOT EQUAL 0 THEN
008630           SET WS-NO-ES-VALIDO TO TRUE
008640           MOVE 'NO SE CANCELA CUENTA CON SALDO DISTINTO DE CERO'
008650                               TO WS-MOTIVO-RECHAZO
008660        END-IF
008670     END-IF.
008680
008690 2500-VALIDAR-CAMBIO-F. EXIT.
008700
008710*----------------------------------------------------------------
008720* APLICA EL CAMBIO DE ESTADO EN SITIO SOBRE LA CUENTA EXISTENTE
008730* Y SELLA LA FECHA DE MODIFICACION. SI EL CAMBIO ES A CANCELADA,
008740* REGISTRA LA CUENTA PARA LA DEPURACION DEL DIARIO.
008750*----------------------------------------------------------------
008760 2600-APLICAR-CAMBIO-I.
008770
008780*    WS-IDX-CTA-ENCONTRADA FUE DEJADO POR 2210-BUSCAR-CTA-MAE-I
008790*    DURANTE LA VALIDACION; SE REUTILIZA AQUI PARA NO VOLVER A
008800*    BUSCAR LA CUENTA EN LA TABLA.
008810     MOVE PRD-ESTADO TO TAB-PRD-ESTADO(WS-IDX-CTA-ENCONTRADA)
008820
008830     ACCEPT WS-TSGEN-FECHA FROM DATE YYYYMMDD.
008840     ACCEPT WS-TSGEN-HORA  FROM TIME.
008850     MOVE WS-TIMESTAMP-GEN
008860          TO TAB-PRD-FECHA-MODIF(WS-IDX-CTA-ENCONTRADA)
008870
008880*    SOLO CUANDO EL ESTADO NUEVO ES CANCELADA SE AGREGA EL ID DEL
008890*    PRODUCTO A LA TABLA DE CANCELADAS, QUE MAS ADELANTE USA
008900*    9160-BUSCAR-CANCELADA-I PARA DEPURAR EL DIARIO.
008910     IF PRD-CANCELADA THEN
008920        ADD 1 TO WS-TABLA-CAN-CANT
008930        SET WS-IDX-CAN TO WS-TABLA-CAN-CANT
008940        MOVE TAB-PRD-ID(WS-IDX-CTA-ENCONTRADA)
008950             TO WS-TAB-CAN(WS-IDX-CAN)
008960     END-IF.
008970
008980 2600-APLICAR-CAMBIO-F. EXIT.
008990
009000*----------------------------------------------------------------
009010* ASIGNA ID INTERNO, SELLA FECHAS Y AGREGA EL ALTA A LA TABLA DE
009020* PRODUCTOS EN MEMORIA (LA GRABACION FISICA DEL MAESTRO OCURRE
009030* AL FINAL, EN 9000-REGRABAR-MAESTRO-I).
009040*----------------------------------------------------------------
009050 2400-GRABAR-I.
009060
009070*    EL ID INTERNO ES UN CONSECUTIVO PROPIO DEL PRODUCTO, DISTINTO
009080*    DEL NUMERO DE CUENTA; NUNCA SE REUTILIZA AUNQUE LA CUENTA SE
009090*    CANCELE MAS ADELANTE.
009100     ADD 1 TO WS-ULTIMO-PRD-ID.
009110     MOVE WS-ULTIMO-PRD-ID TO PRD-ID.
009120
009130*    LA FECHA Y HORA DE CREACION SE TOMAN EN EL MOMENTO EXACTO DEL
009140*    ALTA, NO LA FECHA DE PROCESO UNICA DEL INICIO DE LA CORRIDA,
009150*    PARA QUE QUEDE UNA MARCA DE AUDITORIA PRECISA AL SEGUNDO.
009160     ACCEPT WS-TSGEN-FECHA FROM DATE YYYYMMDD.
009170     ACCEPT WS-TSGEN-HORA  FROM TIME.
009180     MOVE WS-TIMESTAMP-GEN TO PRD-FECHA-CREA.
009190     MOVE ZEROS            TO PRD-FECHA-MODIF.
009200
009210*    SE AGREGA LA NUEVA FILA AL FINAL DE LA TABLA DE PRODUCTOS EN
009220*    MEMORIA, QUE SE REGRABA COMPLETA AL TERMINAR LA CORRIDA.
009230     ADD 1 TO WS-TABLA-PRD-CANT.
009240     SET WS-IDX-PRD TO WS-TABLA-PRD-CANT.
009250     MOVE PRD-ID          TO TAB-PRD-ID(WS-IDX-PRD).
009260     MOVE PRD-TIPO-CUENTA TO TAB-PRD-TIPO-CUENTA(WS-IDX-PRD).
009270     MOVE PRD-NUM-CUENTA  TO TAB-PRD-NUM-CUENTA(WS-IDX-PRD).
009280     MOVE PRD-ESTADO      TO TAB-PRD-ESTADO(WS-IDX-PRD).
009290     MOVE PRD-SALDO       TO TAB-PRD-SALDO(WS-IDX-PRD).
009300     MOVE PRD-EXENTA-GMF  TO TAB-PRD-EXENTA-GMF(WS-IDX-PRD).
009310     MOVE PRD-FECHA-CREA  TO TAB-PRD-FECHA-CREA(WS-IDX-PRD).
009320     MOVE PRD-FECHA-MODIF TO TAB-PRD-FECHA-MODIF(WS-IDX-PRD).
009330     MOVE PRD-CLIENTE-ID  TO TAB-PRD-CLIENTE-ID(WS-IDX-PRD).
009340
009350*    EL NUMERO DE CUENTA DE LA NUEVA ALTA TAMBIEN SE AGREGA A LA
009360*    TABLA DE CUENTAS, PARA QUE QUEDE PROTEGIDO CONTRA DUPLICADOS
009370*    EN EL RESTO DE ESTA MISMA CORRIDA.
009380     ADD 1 TO WS-TABLA-CTA-CANT.
009390     MOVE PRD-NUM-CUENTA
009400          TO WS-TABLA-NUM-CUENTA(WS-TABLA-CTA-CANT).
009410
009420 2400-GRABAR-F. EXIT.
009430
009440*----------------------------------------------------------------
009450* REGRABA EL MAESTRO DE PRODUCTOS COMPLETO (ALTAS Y CAMBIOS DE
009460* ESTADO) A PARTIR DE LA TABLA EN MEMORIA. A DIFERENCIA DE
009470* PGMCLIMA, AQUI NO HAY BAJAS FISICAS: TODA FILA DE LA TABLA SE
009480* REGRABA, INCLUSO LAS CUENTAS CANCELADAS.
009490*----------------------------------------------------------------
009500 9000-REGRABAR-MAESTRO-I.
009510
009520*    LA GRABACION FISICA DEL MAESTRO SE DEJA PARA EL FINAL DE LA
009530*    CORRIDA, UNA SOLA VEZ, EN LUGAR DE ESCRIBIR REGISTRO POR
009540*    REGISTRO A MEDIDA QUE SE PROCESA CADA ALTA O CAMBIO DE
009550*    ESTADO; ASI LA TABLA EN MEMORIA ES LA UNICA FUENTE DE VERDAD
009560*    MIENTRAS DURA EL PROCESO.
009570     OPEN OUTPUT PRODUCTO-MAE-SAL
009580     IF WS-FS-PRDMA-S IS NOT EQUAL '00' THEN
009590        DISPLAY '* ERROR EN OPEN PRDMA-S    = ' WS-FS-PRDMA-S
009600        MOVE 9999 TO RETURN-CODE
009610     END-IF.
009620
009630     PERFORM 9050-REGRABAR-CUERPO-I THRU 9050-REGRABAR-CUERPO-F
009640        VARYING WS-IDX-TABLA FROM 1 BY 1
009650        UNTIL WS-IDX-TABLA > WS-TABLA-PRD-CANT.
009660
009670     CLOSE PRODUCTO-MAE-SAL.
009680
009690 9000-REGRABAR-MAESTRO-F. EXIT.
009700
009710*----------------------------------------------------------------
009720* CUERPO DE LA REGRABACION: MAPEA LOS CAMPOS DE UNA FILA DE LA
009730* TABLA AL LAYOUT DE SALIDA Y ESCRIBE EL REGISTRO. ES EL MAPEO
009740* INVERSO DE 1060-CARGAR-PRODUCTOS-I.
009750*-----------------------------------------------------------------
009760 9050-REGRABAR-CUERPO-I.
009770
009780     MOVE TAB-PRD-ID(WS-IDX-TABLA)          TO PRD-ID
009790     MOVE TAB-PRD-TIPO-CUENTA(WS-IDX-TABLA)  TO PRD-TIPO-CUENTA
009800     MOVE TAB-PRD-NUM-CUENTA(WS-IDX-TABLA)   TO PRD-NUM-CUENTA
009810     MOVE TAB-PRD-ESTADO(WS-IDX-TABLA)       TO PRD-ESTADO
009820     MOVE TAB-PRD-SALDO(WS-IDX-TABLA)        TO PRD-SALDO
009830     MOVE TAB-PRD-EXENTA-GMF(WS-IDX-TABLA)   TO PRD-EXENTA-GMF
009840     MOVE TAB-PRD-FECHA-CREA(WS-IDX-TABLA)   TO PRD-FECHA-CREA
009850     MOVE TAB-PRD-FECHA-MODIF(WS-IDX-TABLA)  TO PRD-FECHA-MODIF
009860     MOVE TAB-PRD-CLIENTE-ID(WS-IDX-TABLA)   TO PRD-CLIENTE-ID
009870
009880     MOVE WK-REG-PRODUCTO TO REG-SAL-PRODUCTO.
009890     WRITE REG-SAL-PRODUCTO.
009900
009910 9050-REGRABAR-CUERPO-F. EXIT.
009920
009930*----------------------------------------------------------------
009940* DEPURA DEL DIARIO DE TRANSACCIONES LOS MOVIMIENTOS DE LAS
009950* CUENTAS CANCELADAS EN ESTA CORRIDA, COPIANDO EL RESTO AL NUEVO
009960* DIARIO (DDTRNJN). CUANDO NO HUBO CANCELACIONES LA COPIA ES
009970* IDENTICA AL DIARIO ANTERIOR. ESTE PASO SE EJECUTA SIEMPRE, AUN
009980* SIN CANCELACIONES, PORQUE EL PROXIMO PGMTRNPO NECESITA QUE EL
009990* ARCHIVO DDTRNJN EXISTA CON TODOS LOS MOVIMIENTOS VIGENTES.
010000*----------------------------------------------------------------
010010 9100-DEPURAR-JOURNAL-I.
010020
010030*    LA DEPURACION DEL DIARIO CORRE SIEMPRE, HAYA O NO HABIDO
010040*    CANCELACIONES EN ESTA CORRIDA: EL PROXIMO PGMTRNPO SOLO LEE
010050*    EL DIARIO DDTRNJN, ASI QUE ESTE ARCHIVO DEBE EXISTIR SIEMPRE
010060*    CON TODOS LOS MOVIMIENTOS VIGENTES, AUNQUE SEA IDENTICO AL
010070*    ANTERIOR.
010080     OPEN INPUT  TRANSACCION-JOUR-ENT
010090     IF WS-FS-TRNJO-E IS NOT EQUAL '00' THEN
010100        DISPLAY '* ERROR EN OPEN TRNJO-E    = ' WS-FS-TRNJO-E
010110        MOVE 9999 TO RETURN-CODE
010120     END-IF.
010130
010140     OPEN OUTPUT TRANSACCION-JOUR-SAL
010150     IF WS-FS-TRNJO-S IS NOT EQUAL '00' THEN
010160        DISPLAY '* ERROR EN OPEN TRNJO-S    = ' WS-FS-TRNJO-S
010170        MOVE 9999 TO RETURN-CODE
010180     END-IF.
010190
010200     PERFORM 9150-LEER-JOURNAL-I THRU 9150-LEER-JOURNAL-F
010210        UNTIL WS-FIN-JOURNAL-ANT.
010220
010230     CLOSE TRANSACCION-JOUR-ENT
010240           TRANSACCION-JOUR-SAL.
010250
010260 9100-DEPURAR-JOURNAL-F. EXIT.
010270
010280*----------------------------------------------------------------
010290* LEE CADA MOVIMIENTO DEL DIARIO ANTERIOR; SI PERTENECE A UNA
010300* CUENTA CANCELADA HOY SE DESCARTA Y SE CUENTA COMO DEPURADO, SI
010310* NO SE COPIA TAL CUAL AL NUEVO DIARIO.
010320*-----------------------------------------------------------------
010330 9150-LEER-JOURNAL-I.
010340
010350     READ TRANSACCION-JOUR-ENT INTO WK-REG-TRANSACCION
010360        AT END
010370           SET WS-FIN-JOURNAL-ANT TO TRUE
010380        NOT AT END
010390           PERFORM 9160-BUSCAR-CANCELADA-I THRU 9160-BUSCAR-CANCELADA-F
010400           IF WS-CUENTA-CANCELADA-HOY THEN
010410              ADD 1 TO WS-JRN-DEPURADOS
010420           ELSE
010430              MOVE WK-REG-TRANSACCION TO REG-SAL-TRANSACCION
010440              WRITE REG-SAL-TRANSACCION
010450           END-IF
010460     END-READ.
010470
010480 9150-LEER-JOURNAL-F. EXIT.
010490
010500*----------------------------------------------------------------
010510* BUSCA LA CUENTA ORIGEN DEL MOVIMIENTO LEIDO EN LA TABLA DE
010520* CUENTAS CANCELADAS EN ESTA CORRIDA. SOLO SE COMPARA CONTRA LA
010530* CUENTA ORIGEN PORQUE UN MOVIMIENTO DE TRANSFERENCIA QUEDA
010540* ASOCIADO A SU CUENTA ORIGEN PARA EFECTOS DE DEPURACION; LA
010550* CUENTA DESTINO TIENE SU PROPIO REGISTRO DE JOURNAL CON SU
010560* PROPIA CUENTA ORIGEN (VER PGMTRNPO).
010570*----------------------------------------------------------------
010580 9160-BUSCAR-CANCELADA-I.
010590
010600     SET WS-CUENTA-NO-CANCELADA-HOY TO TRUE
010610     PERFORM 9165-BUSCAR-CANCELADA-CU THRU 9165-BUSCAR-CANCELADA-CU-F
010620        VARYING WS-IDX-TABLA FROM 1 BY 1
010630        UNTIL WS-IDX-TABLA > WS-TABLA-CAN-CANT
010640        OR WS-CUENTA-CANCELADA-HOY.
010650
010660 9160-BUSCAR-CANCELADA-F. EXIT.
010670
010680*----------------------------------------------------------------
010690* CUERPO DEL BARRIDO: COMPARA EL ID DE CADA CUENTA CANCELADA
010700* CONTRA LA CUENTA ORIGEN DEL MOVIMIENTO LEIDO.
010710*-----------------------------------------------------------------
010720 9165-BUSCAR-CANCELADA-CU.
010730
010740     IF WS-TAB-CAN(WS-IDX-TABLA) EQUAL TRN-CTA-ORIGEN THEN
010750        SET WS-CUENTA-CANCELADA-HOY TO TRUE
010760     END-IF.
010770
010780 9165-BUSCAR-CANCELADA-CU-F. EXIT.
010790
010800*----  CUERPO FINAL DEL PROGRAMA ---------------------------------
010810* CIERRA EL ARCHIVO DE CARGA (LOS DEMAS YA SE CERRARON EN SUS
010820* PROPIOS PARRAFOS) Y MUESTRA EL RESUMEN DE LA CORRIDA, INCLUYENDO
010830* EL CONTEO DE MOVIMIENTOS DEPURADOS DEL DIARIO.
010840*----------------------------------------------------------------
010850 9999-FINAL-I.
010860
010870*    LOS DEMAS ARCHIVOS (CLIENTES, MAESTRO ANTERIOR, MAESTRO
010880*    NUEVO, DIARIOS) YA FUERON CERRADOS EN SUS PROPIOS PARRAFOS;
010890*    AQUI SOLO QUEDA POR CERRAR EL ARCHIVO DE CARGA DE PRODUCTOS.
010900     CLOSE PRODUCTOS.
010910
010920*    RESUMEN DE CONTROL DE LA CORRIDA, EN EL MISMO FORMATO DE
010930*    DISPLAY QUE USAN LOS DEMAS PROGRAMAS DE MANTENIMIENTO DE
010940*    MAESTROS DE ESTE SHOP.
010950     DISPLAY '****************************************'.
010960     DISPLAY '*  PGMPRDMA - TOTALES DE LA CORRIDA     *'.
010970     DISPLAY '*  ALTAS              = ' WS-PRD-ALTAS-ED.
010980     DISPLAY '*  CAMBIOS DE ESTADO  = ' WS-PRD-CAMBIOS-ED.
010990     DISPLAY '*  RECHAZADOS         = ' WS-PRD-RECHAZADOS-ED.
011000     DISPLAY '*  MOVS. DEPURADOS    = ' WS-JRN-DEPURADOS.
011010     DISPLAY '****************************************'.
011020
011030 9999-FINAL-F. EXIT.
