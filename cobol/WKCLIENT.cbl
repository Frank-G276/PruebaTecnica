000100******************************************************************
000110*        L I B R E R I A   D E   R E G I S T R O S               *
000120*        MODULO .............. WKCLIENT                          *
000130*        DESCRIPCION ......... LAYOUT MAESTRO DE CLIENTES        *
000140*        LARGO DE REGISTRO ... 182 BYTES                         *
000150******************************************************************
000160* HISTORIAL DE CAMBIOS                                           *
000170* ---------- ----- ---------- ------------------------------------
000180* 1989-04-10 JRV   INICIAL    PRIMERA VERSION DEL LAYOUT.         INICIAL 
000190* 1991-08-22 MTC   REQ-0123   SE AGREGA CLI-FECHA-NAC PARA EL     REQ-0123
000200*                             CONTROL DE MAYORIA DE EDAD.
000210* 1996-02-14 JRV   REQ-0289   SE AGREGA CLI-FECHA-MODIF.          REQ-0289
000220* 1999-01-15 LFQ   Y2K-0007   SE AMPLIAN LAS FECHAS A 4 DIGITOS DEY2K-0007
000230*                             ANIO (DE AAMMDD A AAAAMMDD/AAAAMMDD-
000240*                             HHMMSS).
000250* 2004-09-03 JRV   REQ-0456   SE AGREGA EL REDEFINES DE FECHA DE  REQ-0456
000260*                             NACIMIENTO PARA EL CALCULO DE EDAD.
000270******************************************************************
000280 01  WK-REG-CLIENTE.
000290     05  CLI-ID                  PIC 9(09).
000300     05  CLI-TIPO-ID             PIC X(02).
000310         88  CLI-TIPO-ID-VALIDO      VALUE 'CC' 'CE' 'PA' 'TI'.
000320     05  CLI-NUM-ID              PIC X(20).
000330     05  CLI-NOMBRES             PIC X(30).
000340     05  CLI-APELLIDO            PIC X(30).
000350     05  CLI-CORREO              PIC X(50).
000360     05  CLI-FECHA-NAC           PIC 9(08).
000370     05  CLI-FECHA-NAC-R REDEFINES CLI-FECHA-NAC.
000380         10  CLI-FECNAC-ANIO         PIC 9(04).
000390         10  CLI-FECNAC-MES          PIC 9(02).
000400         10  CLI-FECNAC-DIA          PIC 9(02).
000410     05  CLI-FECHA-CREA          PIC 9(14).
000420     05  CLI-FECHA-CREA-R REDEFINES CLI-FECHA-CREA.
000430         10  CLI-FECCREA-FECHA       PIC 9(08).
000440         10  CLI-FECCREA-HORA        PIC 9(06).
000450     05  CLI-FECHA-MODIF         PIC 9(14).
000460     05  CLI-FECHA-MODIF-R REDEFINES CLI-FECHA-MODIF.
000470         10  CLI-FECMODIF-FECHA      PIC 9(08).
000480         10  CLI-FECMODIF-HORA       PIC 9(06).
000490     05  FILLER                  PIC X(05) VALUE SPACES.
